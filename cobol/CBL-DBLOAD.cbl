000100*===============================================================*
000200* PROGRAM NAME:    DBLOAD
000300* ORIGINAL AUTHOR: T. WISNIEWSKI
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/03/93  T.WISNIEWSKI    CREATED - BUILDS A NEW DASHBOARD PLUS  DL-0248
000900*                           ITS WIDGET LIST FROM ONE REQUEST       DL-0248
001000*                           CARD.  MODELED ON THE UNEMPLOYMENT     DL-0248
001100*                           CLAIMS LOADER'S MULTI-RECORD WRITE.    DL-0248
001200*                           TKT DL-0248.                           DL-0248
001300* 02/11/94  T.WISNIEWSKI    CALLS DSCATRD TO CONFIRM EACH          DL-0270
001400*                           WIDGET'S DATASET EXISTS BEFORE ANY     DL-0270
001500*                           RECORD IS WRITTEN.  TKT DL-0270.       DL-0270
001600* 09/19/95  T.WISNIEWSKI    ADDED "(N)" NAME-COLLISION SUFFIX FOR  DL-0330
001700*                           IMPORTED DASHBOARDS, SAME LOGIC AS     DL-0330
001800*                           DSLOAD.  TKT DL-0330.                  DL-0330
001900* 02/27/96  M.SANDERSON     Y2K - DB-UPDATED NOW CARRIES A 4       DL-0362
002000*                           DIGIT YEAR.  TKT DL-0362.              DL-0362
002100* 08/06/98  M.SANDERSON     REPLACED FUNCTION CURRENT-DATE WITH
002200*                           ACCEPT FROM DATE YYYYMMDD - SHOP
002300*                           STANDARD NO LONGER USES INTRINSIC
002400*                           FUNCTIONS IN BATCH LOADERS.  DL-0399.
002500* 05/18/01  P.ABERNATHY     REVIEWED FOR CENTURY WINDOW, NO        DL-0455
002600*                           CHANGE REQUIRED.  TKT DL-0455.         DL-0455
002700* 04/03/02  T.WISNIEWSKI    RESOLVE-USER NOW CALLS USRCATRD RATHER DL-0470
002800*                           THAN ASSUMING USER 1 - AUDIT FINDING   DL-0470
002900*                           AR-0201.  NEXT-DB-ID NOW SCANNED FROM  DL-0470
003000*                           CATALOG INSTEAD OF A HARDCODED 1, SAME DL-0470
003100*                           FINDING.  TKT DL-0470.                 DL-0470
003200* 05/01/02  T.WISNIEWSKI    REMOVED THE "(N)" SUFFIX ADDED BY      DL-0480
003300*                           DL-0330 - AUDIT AR-0210 FOUND THIS     DL-0480
003400*                           SHOP NEVER APPROVED AN IMPORT CARVE-   DL-0480
003500*                           OUT FOR DASHBOARDS THE WAY DSLOAD HAS  DL-0480
003600*                           ONE FOR DATASETS.  A NAME COLLISION    DL-0480
003700*                           NOW ALWAYS REJECTS.  ALSO ADDED A      DL-0480
003800*                           CHART TYPE CHECK ON THE WIDGET-BUILD   DL-0480
003900*                           PASS - WG-CHART-TYPE WAS WRITTEN       DL-0480
004000*                           WITHOUT EVER TESTING THE BAR/PIE/      DL-0480
004100*                           LINE/TABLE 88-LEVELS.  TKT DL-0480.    DL-0480
004200*===============================================================*
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    DBLOAD.
004500 AUTHOR.        T. WISNIEWSKI.
004600 INSTALLATION.  DATA SERVICES DIVISION.
004700 DATE-WRITTEN.  06/03/1993.
004800 DATE-COMPILED.
004900 SECURITY.      NON-CONFIDENTIAL.
005000*===============================================================*
005100 ENVIRONMENT DIVISION.
005200*---------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400*---------------------------------------------------------------*
005500 SOURCE-COMPUTER. IBM-3096.
005600 OBJECT-COMPUTER. IBM-3096.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*---------------------------------------------------------------*
006000 INPUT-OUTPUT SECTION.
006100*---------------------------------------------------------------*
006200 FILE-CONTROL.
006300     SELECT REQUEST-CARD-FILE ASSIGN TO REQDD
006400       ORGANIZATION IS LINE SEQUENTIAL
006500       FILE STATUS  IS REQ-FILE-STATUS.
006600*
006700     SELECT DASHBOARD-CATALOG-FILE ASSIGN TO DBCTDD
006800       ORGANIZATION IS INDEXED
006900       ACCESS MODE  IS DYNAMIC
007000       RECORD KEY   IS DB-ID
007100       FILE STATUS  IS DBCT-FILE-STATUS.
007200*
007300     SELECT WIDGET-FILE ASSIGN TO WGCTDD
007400       ORGANIZATION IS SEQUENTIAL
007500       FILE STATUS  IS WGCT-FILE-STATUS.
007600*===============================================================*
007700 DATA DIVISION.
007800*---------------------------------------------------------------*
007900 FILE SECTION.
008000*---------------------------------------------------------------*
008100 FD  REQUEST-CARD-FILE
008200     RECORDING MODE IS F.
008300 01  REQUEST-CARD-RECORD                 PIC X(160).
008400*---------------------------------------------------------------*
008500 FD  DASHBOARD-CATALOG-FILE
008600     DATA RECORD IS DASHBOARD-RECORD.
008700     COPY DBCAT.
008800*---------------------------------------------------------------*
008900 FD  WIDGET-FILE
009000     DATA RECORD IS WIDGET-RECORD.
009100     COPY WGCAT.
009200*===============================================================*
009300 WORKING-STORAGE SECTION.
009400*---------------------------------------------------------------*
009500 01  WS-FILE-STATUS-FIELDS.
009600     05  REQ-FILE-STATUS                 PIC X(02).
009700         88  REQ-FILE-OK                     VALUE '00'.
009800         88  REQ-FILE-EOF                    VALUE '10'.
009900     05  DBCT-FILE-STATUS                PIC X(02).
010000         88  DBCT-FILE-OK                    VALUE '00'.
010100         88  DBCT-MAY-EXIST                  VALUE '22'.
010200         88  DBCT-FILE-EOF                   VALUE '10'.
010300     05  WGCT-FILE-STATUS                PIC X(02).
010400         88  WGCT-FILE-OK                    VALUE '00'.
010500     05  FILLER                          PIC X(02).
010600*---------------------------------------------------------------*
010700 01  WS-SWITCHES.
010800     05  WS-ABORT-SW                     PIC X(01) VALUE 'N'.
010900         88  WS-ABORT-RUN                    VALUE 'Y'.
011000     05  WS-NAME-FREE-SW                 PIC X(01) VALUE 'N'.
011100         88  WS-NAME-IS-FREE                     VALUE 'Y'.
011200     05  FILLER                          PIC X(02).
011300     05  FILLER                          PIC X(01).
011400*---------------------------------------------------------------*
011500* REQUEST-CARD-FILE LAYOUT:  RECORD 1 IS THE HEADER CARD
011600* (USERNAME, DASHBOARD NAME, DESCRIPTION); EACH RECORD AFTER
011700* THAT IS ONE WIDGET CARD, UP TO 20 OF THEM - THE SAME "HEADER
011800* ROW THEN DATA ROWS" SHAPE DSLOAD USES FOR ITS RAW DATA FILE.
011900* A DASHBOARD-NAME COLLISION ALWAYS REJECTS THE RUN - UNLIKE
012000* DSLOAD, THERE IS NO IMPORT/SUFFIX CARVE-OUT HERE.
012100*---------------------------------------------------------------*
012200 01  WS-REQUEST-FIELDS.
012300     05  WS-REQ-USERNAME                 PIC X(30).
012400     05  WS-REQ-DB-NAME                  PIC X(40).
012500     05  WS-REQ-DB-DESC                  PIC X(60).
012600     05  FILLER                          PIC X(30).
012700*---------------------------------------------------------------*
012800* ONE WIDGET CARD - 10 COMMA FIELDS.
012900*---------------------------------------------------------------*
013000 01  WS-WIDGET-CARD-TOKENS.
013100     05  WS-WCT-WIDGET-ID                PIC X(12).
013200     05  WS-WCT-X                        PIC 9(03).
013300     05  WS-WCT-Y                        PIC 9(03).
013400     05  WS-WCT-W                        PIC 9(03).
013500     05  WS-WCT-H                        PIC 9(03).
013600     05  WS-WCT-CHART-TYPE               PIC X(05).
013700     05  WS-WCT-CHART-TITLE               PIC X(40).
013800     05  WS-WCT-DATASET-ID               PIC 9(09).
013900     05  WS-WCT-X-AXIS                   PIC X(20).
014000     05  WS-WCT-Y-AXIS                   PIC X(20).
014100     05  FILLER                          PIC X(42).
014200*---------------------------------------------------------------*
014300 01  WS-USER-LOOKUP.
014400     05  WS-USER-ID                      PIC 9(09).
014500     05  WS-USER-FOUND-SW                PIC X(01) VALUE 'N'.
014600         88  WS-USER-FOUND                   VALUE 'Y'.
014700     05  FILLER                          PIC X(01).
014800*---------------------------------------------------------------*
014900* ARGUMENTS PASSED TO CBL-USRCATRD TO RESOLVE THE REQUEST CARD'S
015000* USERNAME TO A NUMERIC USR-ID.
015100*---------------------------------------------------------------*
015200 COPY USRLKP.
015300*---------------------------------------------------------------*
015400 01  WS-NEXT-DB-ID                       PIC 9(09) COMP VALUE 1.
015500 01  WS-MAX-DB-ID-SEEN                   PIC 9(09) COMP VALUE 0.
015600 01  WS-CANDIDATE-NAME                   PIC X(40).
015700*---------------------------------------------------------------*
015800 01  WS-CURRENT-DATE-STAMP.
015900     05  WS-CDS-YEAR                     PIC 9(04).
016000     05  WS-CDS-MONTH                    PIC 9(02).
016100     05  WS-CDS-DAY                      PIC 9(02).
016200     05  FILLER                          PIC X(02) VALUE SPACE.
016300 01  WS-CURRENT-TIME-STAMP.
016400     05  WS-CTS-HH                       PIC 9(02).
016500     05  WS-CTS-MM                       PIC 9(02).
016600     05  WS-CTS-SS                       PIC 9(02).
016700     05  FILLER                          PIC X(02) VALUE SPACE.
016800 01  WS-UPDATED-STAMP.
016900     05  WS-UPD-YEAR                     PIC 9(04).
017000     05  FILLER                          PIC X(01) VALUE '-'.
017100     05  WS-UPD-MONTH                    PIC 9(02).
017200     05  FILLER                          PIC X(01) VALUE '-'.
017300     05  WS-UPD-DAY                      PIC 9(02).
017400     05  FILLER                          PIC X(01) VALUE ' '.
017500     05  WS-UPD-HH                       PIC 9(02).
017600     05  FILLER                          PIC X(01) VALUE ':'.
017700     05  WS-UPD-MM                       PIC 9(02).
017800     05  FILLER                          PIC X(01) VALUE ':'.
017900     05  WS-UPD-SS                       PIC 9(02).
018000*---------------------------------------------------------------*
018100 01  WS-WIDGET-WORK-INDEX                PIC 9(02) COMP VALUE 0.
018200*---------------------------------------------------------------*
018300* DATASET-EXISTS CHECK - CALLS DSCATRD FOR EACH WIDGET'S
018400* REFERENCED DATASET.  THE WIDGET'S OWN DATASET-ID FEEDS THE
018500* SEARCH-DS-ID, NOT THE REQUESTING USER'S ID.
018600*---------------------------------------------------------------*
018700 01  WS-DATASET-CHECK-SW                 PIC X(01) VALUE 'N'.
018800     88  WS-ALL-DATASETS-EXIST               VALUE 'Y'.
018900* CHART-TYPE CHECK - RUNS IN THE SAME PASS AS THE DATASET-EXISTS
019000* CHECK ABOVE, TESTING EACH WIDGET'S WG-CHART-TYPE AGAINST THE
019100* 88-LEVELS DECLARED WITH IT IN WGCAT.
019200 01  WS-CHART-TYPE-CHECK-SW              PIC X(01) VALUE 'N'.
019300     88  WS-CHART-TYPES-VALID                 VALUE 'Y'.
019400*---------------------------------------------------------------*
019500 01  ERROR-DISPLAY-LINE.
019600     05  FILLER  PIC X(16) VALUE ' *** DBLOAD ERR:'.
019700     05  DL-ERROR-TEXT               PIC X(60) VALUE SPACE.
019800     05  FILLER  PIC X(05) VALUE ' *** '.
019900*---------------------------------------------------------------*
020000* WORK AREA FOR THE WIDGET LIST PARSED OFF THE REQUEST CARD.
020100*---------------------------------------------------------------*
020200 COPY DBREQ.
020300*---------------------------------------------------------------*
020400 COPY DBTBL.
020500*---------------------------------------------------------------*
020600 COPY DSTBL.
020700*===============================================================*
020800 PROCEDURE DIVISION.
020900*---------------------------------------------------------------*
021000 0000-MAIN-PROCESSING.
021100*---------------------------------------------------------------*
021200     PERFORM 1000-OPEN-FILES.
021300     PERFORM 1100-READ-REQUEST-CARD.
021400     IF NOT WS-ABORT-RUN
021500         PERFORM 1200-RESOLVE-USER.
021600     IF NOT WS-ABORT-RUN
021700         PERFORM 1300-CHECK-WIDGET-DATASETS.
021800     IF NOT WS-ABORT-RUN
021900         PERFORM 2000-RESOLVE-DASHBOARD-NAME
022000         PERFORM 2100-ENFORCE-UNIQUENESS.
022100     IF NOT WS-ABORT-RUN
022200         PERFORM 3000-WRITE-DASHBOARD-CATALOG
022300         PERFORM 3100-WRITE-WIDGETS.
022400     PERFORM 9000-CLOSE-FILES.
022500     GOBACK.
022600*---------------------------------------------------------------*
022700 1000-OPEN-FILES.
022800*---------------------------------------------------------------*
022900     OPEN INPUT  REQUEST-CARD-FILE.
023000     OPEN OUTPUT WIDGET-FILE.
023100     OPEN I-O    DASHBOARD-CATALOG-FILE.
023200     IF NOT DBCT-FILE-OK
023300         CLOSE DASHBOARD-CATALOG-FILE
023400         OPEN OUTPUT DASHBOARD-CATALOG-FILE
023500         CLOSE DASHBOARD-CATALOG-FILE
023600         OPEN I-O DASHBOARD-CATALOG-FILE.
023700     ACCEPT WS-CURRENT-DATE-STAMP FROM DATE YYYYMMDD.
023800     ACCEPT WS-CURRENT-TIME-STAMP FROM TIME.
023900     PERFORM 1050-DETERMINE-NEXT-DB-ID.
024000*---------------------------------------------------------------*
024100 1050-DETERMINE-NEXT-DB-ID.
024200*---------------------------------------------------------------*
024300*    THE CATALOG HAS NO SEPARATE SEQUENCE-NUMBER FILE - THE NEXT
024400*    ID IS ONE PAST THE HIGHEST DB-ID ON FILE TODAY, FOUND BY THE
024500*    SAME FORWARD SCAN DBCATRD USES TO BUILD ITS TABLE.
024600*---------------------------------------------------------------*
024700     MOVE ZERO TO WS-MAX-DB-ID-SEEN.
024800     MOVE LOW-VALUES TO DB-ID.
024900     START DASHBOARD-CATALOG-FILE KEY IS NOT LESS THAN DB-ID
025000         INVALID KEY
025100             SET DBCT-FILE-EOF TO TRUE.
025200     PERFORM 1060-SCAN-FOR-HIGH-ID THRU 1060-EXIT
025300         UNTIL DBCT-FILE-EOF.
025400     COMPUTE WS-NEXT-DB-ID = WS-MAX-DB-ID-SEEN + 1.
025500*---------------------------------------------------------------*
025600 1060-SCAN-FOR-HIGH-ID.
025700*---------------------------------------------------------------*
025800     READ DASHBOARD-CATALOG-FILE NEXT RECORD
025900         AT END
026000             SET DBCT-FILE-EOF TO TRUE
026100         NOT AT END
026200             IF DB-ID > WS-MAX-DB-ID-SEEN
026300                 MOVE DB-ID TO WS-MAX-DB-ID-SEEN
026400             END-IF
026500     END-READ.
026600*---------------------------------------------------------------*
026700 1060-EXIT.
026800*---------------------------------------------------------------*
026900     EXIT.
027000*---------------------------------------------------------------*
027100 1100-READ-REQUEST-CARD.
027200*---------------------------------------------------------------*
027300     READ REQUEST-CARD-FILE
027400         AT END
027500             SET WS-ABORT-RUN TO TRUE
027600             MOVE 'NO REQUEST CARD SUPPLIED' TO DL-ERROR-TEXT
027700             DISPLAY ERROR-DISPLAY-LINE
027800         NOT AT END
027900             PERFORM 1110-SPLIT-HEADER-CARD
028000             PERFORM 1120-READ-WIDGET-CARDS.
028100*---------------------------------------------------------------*
028200 1110-SPLIT-HEADER-CARD.
028300*---------------------------------------------------------------*
028400     UNSTRING REQUEST-CARD-RECORD DELIMITED BY ','
028500         INTO WS-REQ-USERNAME  WS-REQ-DB-NAME
028600              WS-REQ-DB-DESC.
028700*---------------------------------------------------------------*
028800 1120-READ-WIDGET-CARDS.
028900*---------------------------------------------------------------*
029000     MOVE ZERO TO DR-WIDGET-COUNT.
029100     PERFORM 1130-READ-ONE-WIDGET-CARD
029200         UNTIL REQ-FILE-EOF OR DR-WIDGET-COUNT = 20.
029300*---------------------------------------------------------------*
029400 1130-READ-ONE-WIDGET-CARD.
029500*---------------------------------------------------------------*
029600     READ REQUEST-CARD-FILE
029700         AT END
029800             SET REQ-FILE-EOF TO TRUE
029900         NOT AT END
030000             ADD 1 TO DR-WIDGET-COUNT
030100             PERFORM 1140-SPLIT-WIDGET-CARD.
030200*---------------------------------------------------------------*
030300 1140-SPLIT-WIDGET-CARD.
030400*---------------------------------------------------------------*
030500     UNSTRING REQUEST-CARD-RECORD DELIMITED BY ','
030600         INTO WS-WCT-WIDGET-ID   WS-WCT-X
030700              WS-WCT-Y           WS-WCT-W
030800              WS-WCT-H           WS-WCT-CHART-TYPE
030900              WS-WCT-CHART-TITLE WS-WCT-DATASET-ID
031000              WS-WCT-X-AXIS      WS-WCT-Y-AXIS.
031100     MOVE WS-WCT-WIDGET-ID    TO DR-WG-WIDGET-ID(DR-WIDGET-COUNT).
031200     MOVE WS-WCT-X            TO DR-WG-X(DR-WIDGET-COUNT).
031300     MOVE WS-WCT-Y            TO DR-WG-Y(DR-WIDGET-COUNT).
031400     MOVE WS-WCT-W            TO DR-WG-W(DR-WIDGET-COUNT).
031500     MOVE WS-WCT-H            TO DR-WG-H(DR-WIDGET-COUNT).
031600     MOVE WS-WCT-CHART-TYPE   TO
031700                           DR-WG-CHART-TYPE(DR-WIDGET-COUNT).
031800     MOVE WS-WCT-CHART-TITLE  TO
031900                           DR-WG-CHART-TITLE(DR-WIDGET-COUNT).
032000     MOVE WS-WCT-DATASET-ID   TO
032100                           DR-WG-DATASET-ID(DR-WIDGET-COUNT).
032200     MOVE WS-WCT-X-AXIS       TO DR-WG-X-AXIS(DR-WIDGET-COUNT).
032300     MOVE WS-WCT-Y-AXIS       TO DR-WG-Y-AXIS(DR-WIDGET-COUNT).
032400*---------------------------------------------------------------*
032500 1200-RESOLVE-USER.
032600*---------------------------------------------------------------*
032700*    CALLS THE SHOP'S USER-CATALOG LOOKUP SUBPROGRAM TO RESOLVE
032800*    THE REQUESTING USERNAME TO A NUMERIC ID; SEE CBL-USRREG FOR
032900*    THE FULL REGISTRATION/LOOKUP LOGIC.
033000*---------------------------------------------------------------*
033100     MOVE WS-REQ-USERNAME TO UL-SEARCH-USERNAME.
033200     MOVE 'N' TO UL-FOUND-SW.
033300     CALL 'USRCATRD' USING UL-SEARCH-USERNAME, UL-FOUND-SW,
033400                            UL-USER-ID
033500         END-CALL.
033600     IF UL-USER-FOUND
033700         SET WS-USER-FOUND TO TRUE
033800         MOVE UL-USER-ID TO WS-USER-ID
033900     ELSE
034000         MOVE 'N' TO WS-USER-FOUND-SW
034100     END-IF.
034200     IF NOT WS-USER-FOUND
034300         SET WS-ABORT-RUN TO TRUE
034400         MOVE 'REQUESTING USER NOT FOUND' TO DL-ERROR-TEXT
034500         DISPLAY ERROR-DISPLAY-LINE
034600     END-IF.
034700*---------------------------------------------------------------*
034800 1300-CHECK-WIDGET-DATASETS.
034900*---------------------------------------------------------------*
035000     SET WS-ALL-DATASETS-EXIST TO TRUE.
035100     SET WS-CHART-TYPES-VALID TO TRUE.
035200     PERFORM 1310-CHECK-ONE-WIDGET-DATASET
035300         VARYING WS-WIDGET-WORK-INDEX FROM 1 BY 1
035400             UNTIL WS-WIDGET-WORK-INDEX > DR-WIDGET-COUNT
035500                OR NOT WS-ALL-DATASETS-EXIST
035600                OR NOT WS-CHART-TYPES-VALID.
035700     IF NOT WS-ALL-DATASETS-EXIST
035800         SET WS-ABORT-RUN TO TRUE
035900         MOVE 'WIDGET DATASET NOT FOUND' TO DL-ERROR-TEXT
036000         DISPLAY ERROR-DISPLAY-LINE
036100     END-IF.
036200     IF NOT WS-CHART-TYPES-VALID
036300         SET WS-ABORT-RUN TO TRUE
036400         MOVE 'INVALID WIDGET CHART TYPE' TO DL-ERROR-TEXT
036500         DISPLAY ERROR-DISPLAY-LINE
036600     END-IF.
036700*---------------------------------------------------------------*
036800 1310-CHECK-ONE-WIDGET-DATASET.
036900*---------------------------------------------------------------*
037000     SET DSCT-ONE-BY-ID TO TRUE.
037100     MOVE DR-WG-DATASET-ID(WS-WIDGET-WORK-INDEX)
037200         TO DSCT-SEARCH-DS-ID.
037300     CALL 'DSCATRD' USING DSCT-TABLE-SIZE, DSCT-TABLE-INDEX,
037400                           DSCT-PROGRAM-ACTION,
037500                           DSCT-SEARCH-DS-ID, DSCT-SEARCH-USER-ID,
037600                           DSCT-TABLE
037700         END-CALL.
037800     IF DSCT-TABLE-SIZE = 0
037900         SET WS-ALL-DATASETS-EXIST TO FALSE
038000     END-IF.
038100     MOVE DR-WG-CHART-TYPE(WS-WIDGET-WORK-INDEX) TO WG-CHART-TYPE.
038200     IF NOT WG-TYPE-BAR  AND NOT WG-TYPE-PIE
038300            AND NOT WG-TYPE-LINE AND NOT WG-TYPE-TABLE
038400         SET WS-CHART-TYPES-VALID TO FALSE
038500     END-IF.
038600*---------------------------------------------------------------*
038700 2000-RESOLVE-DASHBOARD-NAME.
038800*---------------------------------------------------------------*
038900     MOVE WS-REQ-DB-NAME TO WS-CANDIDATE-NAME.
039000*---------------------------------------------------------------*
039100 2100-ENFORCE-UNIQUENESS.
039200*---------------------------------------------------------------*
039300*    UNCONDITIONAL REJECT ON A (NAME, USER) COLLISION - NO
039400*    SUFFIX/RETRY CARVE-OUT FOR THIS CATALOG.
039500     SET DBCT-ALL-BY-USER TO TRUE.
039600     MOVE WS-USER-ID TO DBCT-SEARCH-USER-ID.
039700     CALL 'DBCATRD' USING DBCT-TABLE-SIZE, DBCT-TABLE-INDEX,
039800                           DBCT-WIDGET-INDEX,
039900                           DBCT-PROGRAM-ACTION,
040000                           DBCT-SEARCH-DB-ID, DBCT-SEARCH-USER-ID,
040100                           DBCT-TABLE
040200         END-CALL.
040300     SET WS-NAME-IS-FREE TO TRUE.
040400     PERFORM 2110-CHECK-NAME-AGAINST-TABLE.
040500     IF NOT WS-NAME-IS-FREE
040600         SET WS-ABORT-RUN TO TRUE
040700         MOVE 'DASHBOARD NAME ALREADY EXISTS' TO DL-ERROR-TEXT
040800         DISPLAY ERROR-DISPLAY-LINE
040900     END-IF.
041000*---------------------------------------------------------------*
041100 2110-CHECK-NAME-AGAINST-TABLE.
041200*---------------------------------------------------------------*
041300     PERFORM 2111-COMPARE-ONE-TABLE-NAME
041400         VARYING DBCT-TABLE-INDEX FROM 1 BY 1
041500             UNTIL DBCT-TABLE-INDEX > DBCT-TABLE-SIZE.
041600*---------------------------------------------------------------*
041700 2111-COMPARE-ONE-TABLE-NAME.
041800*---------------------------------------------------------------*
041900     IF TBL-DB-NAME(DBCT-TABLE-INDEX) = WS-CANDIDATE-NAME
042000         SET WS-NAME-IS-FREE TO FALSE
042100     END-IF.
042200*---------------------------------------------------------------*
042300 3000-WRITE-DASHBOARD-CATALOG.
042400*---------------------------------------------------------------*
042500     MOVE WS-NEXT-DB-ID          TO DB-ID.
042600     MOVE WS-CANDIDATE-NAME      TO DB-NAME.
042700     MOVE WS-REQ-DB-DESC         TO DB-DESC.
042800     MOVE WS-USER-ID             TO DB-USER-ID.
042900     MOVE 'N'                    TO DB-PUBLIC-FLAG.
043000     MOVE SPACES                 TO DB-PUBLIC-ID.
043100     MOVE DR-WIDGET-COUNT        TO DB-WIDGET-COUNT.
043200     MOVE WS-CDS-YEAR            TO WS-UPD-YEAR.
043300     MOVE WS-CDS-MONTH           TO WS-UPD-MONTH.
043400     MOVE WS-CDS-DAY             TO WS-UPD-DAY.
043500     MOVE WS-CTS-HH              TO WS-UPD-HH.
043600     MOVE WS-CTS-MM              TO WS-UPD-MM.
043700     MOVE WS-CTS-SS              TO WS-UPD-SS.
043800     MOVE WS-UPDATED-STAMP       TO DB-UPDATED.
043900     WRITE DASHBOARD-RECORD
044000         INVALID KEY
044100             MOVE 'CATALOG WRITE FAILED - DUP KEY' TO
044200                 DL-ERROR-TEXT
044300             DISPLAY ERROR-DISPLAY-LINE
044400         NOT INVALID KEY
044500             DISPLAY 'DASHBOARD CREATED - ID: ' WS-NEXT-DB-ID
044600                 ' NAME: ' WS-CANDIDATE-NAME
044700                 ' WIDGETS: ' DR-WIDGET-COUNT
044800     END-WRITE.
044900*---------------------------------------------------------------*
045000 3100-WRITE-WIDGETS.
045100*---------------------------------------------------------------*
045200     PERFORM 3110-WRITE-ONE-WIDGET
045300         VARYING WS-WIDGET-WORK-INDEX FROM 1 BY 1
045400             UNTIL WS-WIDGET-WORK-INDEX > DR-WIDGET-COUNT.
045500*---------------------------------------------------------------*
045600 3110-WRITE-ONE-WIDGET.
045700*---------------------------------------------------------------*
045800     MOVE WS-NEXT-DB-ID  TO WG-DASHBOARD-ID.
045900     MOVE DR-WG-WIDGET-ID(WS-WIDGET-WORK-INDEX)   TO WG-WIDGET-ID.
046000     MOVE DR-WG-X(WS-WIDGET-WORK-INDEX)           TO WG-X.
046100     MOVE DR-WG-Y(WS-WIDGET-WORK-INDEX)           TO WG-Y.
046200     MOVE DR-WG-W(WS-WIDGET-WORK-INDEX)           TO WG-W.
046300     MOVE DR-WG-H(WS-WIDGET-WORK-INDEX)           TO WG-H.
046400     MOVE DR-WG-CHART-TYPE(WS-WIDGET-WORK-INDEX)
046500                                          TO WG-CHART-TYPE.
046600     MOVE DR-WG-CHART-TITLE(WS-WIDGET-WORK-INDEX)
046700                                          TO WG-CHART-TITLE.
046800     MOVE DR-WG-DATASET-ID(WS-WIDGET-WORK-INDEX)
046900                                          TO WG-DATASET-ID.
047000     MOVE DR-WG-X-AXIS(WS-WIDGET-WORK-INDEX)      TO WG-X-AXIS.
047100     MOVE DR-WG-Y-AXIS(WS-WIDGET-WORK-INDEX)      TO WG-Y-AXIS.
047200     WRITE WIDGET-RECORD.
047300*---------------------------------------------------------------*
047400 9000-CLOSE-FILES.
047500*---------------------------------------------------------------*
047600     CLOSE REQUEST-CARD-FILE
047700           DASHBOARD-CATALOG-FILE
047800           WIDGET-FILE.
