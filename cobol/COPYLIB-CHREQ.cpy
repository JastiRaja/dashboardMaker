000100*---------------------------------------------------------------*
000200* CHREQ     - CHART REQUEST RECORD.  ONE PER RUN OF THE CHART
000300*             DATA ENGINE (CBL-DSCHART).  UP TO TWO GROUP-BY
000400*             COLUMNS AND THREE ROW FILTERS.
000500*---------------------------------------------------------------*
000600 01  CHART-REQUEST-RECORD.
000700     05  CR-DATASET-ID                   PIC 9(09).
000800     05  CR-X-AXIS                       PIC X(20).
000900     05  CR-Y-AXIS                       PIC X(20).
001000     05  CR-AGGREGATION                  PIC X(05).
001100         88  CR-AGG-IS-COUNT                 VALUE 'COUNT'.
001200         88  CR-AGG-IS-SUM                   VALUE 'SUM'.
001300         88  CR-AGG-IS-AVG                   VALUE 'AVG'.
001400         88  CR-AGG-IS-MIN                   VALUE 'MIN'.
001500         88  CR-AGG-IS-MAX                   VALUE 'MAX'.
001600         88  CR-AGG-IS-NONE                  VALUE 'NONE'.
001700     05  CR-GROUP-COUNT                  PIC 9(01).
001800     05  CR-GROUP-COLS OCCURS 2 TIMES    PIC X(20).
001900     05  CR-GROUP-COLS-R REDEFINES CR-GROUP-COLS.
002000         10  CR-GROUP-COL-1              PIC X(20).
002100         10  CR-GROUP-COL-2              PIC X(20).
002200     05  CR-FILTER-COUNT                 PIC 9(01).
002300     05  CR-FILTERS OCCURS 3 TIMES.
002400         10  CR-FILTER-COLUMN            PIC X(20).
002500         10  CR-FILTER-OPERATOR          PIC X(08).
002600             88  CR-OP-EQ                    VALUE 'EQ'.
002700             88  CR-OP-NEQ                   VALUE 'NEQ'.
002800             88  CR-OP-GT                    VALUE 'GT'.
002900             88  CR-OP-LT                    VALUE 'LT'.
003000             88  CR-OP-GTE                   VALUE 'GTE'.
003100             88  CR-OP-LTE                   VALUE 'LTE'.
003200             88  CR-OP-CONTAINS              VALUE 'CONTAINS'.
003300         10  CR-FILTER-VALUE              PIC X(20).
003400     05  CR-FIRST-FILTER-R REDEFINES CR-FILTERS.
003500         10  CR-FIRST-FILTER-COLUMN      PIC X(20).
003600         10  CR-FIRST-FILTER-OPERATOR    PIC X(08).
003700         10  CR-FIRST-FILTER-VALUE       PIC X(20).
003800         10  FILLER                      PIC X(96).
003900     05  FILLER                          PIC X(10).
