000100*---------------------------------------------------------------*
000200* DBREQ     - DASHBOARD CREATE REQUEST RECORD.  ONE PER RUN OF
000300*             THE DASHBOARD CATALOG CREATE PROGRAM (CBL-DBLOAD).
000400*             CARRIES THE REQUESTING USERNAME, THE DASHBOARD
000500*             NAME/DESCRIPTION, AND UP TO 20 WIDGETS TO BE LAID
000600*             OUT ON IT.
000700*---------------------------------------------------------------*
000800 01  DASHBOARD-REQUEST-RECORD.
000900     05  DR-USERNAME                     PIC X(30).
001000     05  DR-DB-NAME                      PIC X(40).
001100     05  DR-DB-DESC                      PIC X(60).
001200     05  DR-WIDGET-COUNT                 PIC 9(02).
001300     05  DR-WIDGETS OCCURS 20 TIMES.
001400         10  DR-WG-WIDGET-ID             PIC X(12).
001500         10  DR-WG-X                     PIC 9(03).
001600         10  DR-WG-Y                     PIC 9(03).
001700         10  DR-WG-W                     PIC 9(03).
001800         10  DR-WG-H                     PIC 9(03).
001900         10  DR-WG-CHART-TYPE            PIC X(05).
002000             88  DR-WG-TYPE-BAR              VALUE 'BAR'.
002100             88  DR-WG-TYPE-PIE              VALUE 'PIE'.
002200             88  DR-WG-TYPE-LINE             VALUE 'LINE'.
002300             88  DR-WG-TYPE-TABLE            VALUE 'TABLE'.
002400         10  DR-WG-CHART-TITLE           PIC X(40).
002500         10  DR-WG-DATASET-ID            PIC 9(09).
002600         10  DR-WG-X-AXIS                PIC X(20).
002700         10  DR-WG-Y-AXIS                PIC X(20).
002800     05  DR-FIRST-WIDGET-R REDEFINES DR-WIDGETS.
002900         10  DR-FIRST-WG-WIDGET-ID       PIC X(12).
003000         10  DR-FIRST-WG-X               PIC 9(03).
003100         10  DR-FIRST-WG-Y               PIC 9(03).
003200         10  DR-FIRST-WG-W               PIC 9(03).
003300         10  DR-FIRST-WG-H               PIC 9(03).
003400         10  DR-FIRST-WG-CHART-TYPE      PIC X(05).
003500         10  DR-FIRST-WG-CHART-TITLE     PIC X(40).
003600         10  DR-FIRST-WG-DATASET-ID      PIC 9(09).
003700         10  DR-FIRST-WG-X-AXIS          PIC X(20).
003800         10  DR-FIRST-WG-Y-AXIS          PIC X(20).
003900         10  FILLER                      PIC X(2242).
004000     05  FILLER                          PIC X(10).
