000100*===============================================================*
000200* PROGRAM NAME:    DSLOAD
000300* ORIGINAL AUTHOR: R. OKONKWO-BELL
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/91  R.OKONKWO-BELL  CREATED - REPLACES THE OLD FIXED-      DL-0140
000900*                           COLUMN LOADER, READS ANY COMMA FILE    DL-0140
001000*                           WITH A HEADER ROW.  TKT DL-0140.       DL-0140
001100* 09/22/91  R.OKONKWO-BELL  ADDED "(N)" SUFFIX LOGIC FOR UPLOAD    DL-0188
001200*                           NAME COLLISIONS.  TKT DL-0188.         DL-0188
001300* 04/02/92  T.WISNIEWSKI    FIXED HEADER TOKEN COUNT WHEN LAST     DL-0221
001400*                           COLUMN IS BLANK.  TKT DL-0221.         DL-0221
001500* 11/14/94  T.WISNIEWSKI    CALLS DSCATRD INSTEAD OF RE-READING    DL-0304
001600*                           THE CATALOG DIRECTLY FOR THE           DL-0304
001700*                           UNIQUENESS CHECK.  TKT DL-0304.        DL-0304
001800* 01/09/95  T.WISNIEWSKI    ADDED "FILE IS EMPTY" / "NO DATA       DL-0319
001900*                           FOUND" ABORT MESSAGES PER AUDIT        DL-0319
002000*                           FINDING.  TKT DL-0319.                 DL-0319
002100* 02/27/96  M.SANDERSON     Y2K - DS-CREATED NOW CARRIES A 4       DL-0362
002200*                           DIGIT YEAR.  TKT DL-0362.              DL-0362
002300* 08/06/98  M.SANDERSON     REPLACED FUNCTION CURRENT-DATE WITH
002400*                           ACCEPT FROM DATE YYYYMMDD - SHOP
002500*                           STANDARD NO LONGER USES INTRINSIC
002600*                           FUNCTIONS IN BATCH LOADERS.  DL-0399.
002700* 05/18/01  P.ABERNATHY     REVIEWED FOR CENTURY WINDOW, NO        DL-0455
002800*                           CHANGE REQUIRED.  TKT DL-0455.         DL-0455
002900* 04/03/02  T.WISNIEWSKI    LOOK-UP-USER NOW CALLS USRCATRD RATHER DL-0470
003000*                           THAN ASSUMING USER 1 - AUDIT FINDING   DL-0470
003100*                           AR-0201.  NEXT-DS-ID NOW SCANNED FROM  DL-0470
003200*                           CATALOG INSTEAD OF A HARDCODED 1, SAME DL-0470
003300*                           FINDING.  TKT DL-0470.                 DL-0470
003400*===============================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    DSLOAD.
003700 AUTHOR.        R. OKONKWO-BELL.
003800 INSTALLATION.  DATA SERVICES DIVISION.
003900 DATE-WRITTEN.  03/11/1991.
004000 DATE-COMPILED.
004100 SECURITY.      NON-CONFIDENTIAL.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*---------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3096.
004800 OBJECT-COMPUTER. IBM-3096.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*---------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300*---------------------------------------------------------------*
005400 FILE-CONTROL.
005500     SELECT REQUEST-CARD-FILE ASSIGN TO REQDD
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS  IS REQ-FILE-STATUS.
005800*
005900     SELECT RAWDATA-FILE ASSIGN TO RAWDD
006000       ORGANIZATION IS LINE SEQUENTIAL
006100       FILE STATUS  IS RAW-FILE-STATUS.
006200*
006300     SELECT DATASET-CATALOG-FILE ASSIGN TO DSCTDD
006400       ORGANIZATION IS INDEXED
006500       ACCESS MODE  IS DYNAMIC
006600       RECORD KEY   IS DS-ID
006700       FILE STATUS  IS DSCT-FILE-STATUS.
006800*
006900     SELECT DATASET-ROWS-FILE ASSIGN TO DSROWDD
007000       ORGANIZATION IS SEQUENTIAL
007100       FILE STATUS  IS DSROW-FILE-STATUS.
007200*===============================================================*
007300 DATA DIVISION.
007400*---------------------------------------------------------------*
007500 FILE SECTION.
007600*---------------------------------------------------------------*
007700 FD  REQUEST-CARD-FILE
007800     RECORDING MODE IS F.
007900 01  REQUEST-CARD-RECORD                 PIC X(120).
008000*---------------------------------------------------------------*
008100 FD  RAWDATA-FILE
008200     RECORDING MODE IS F.
008300 01  RAW-INPUT-RECORD.
008400     05  RAW-LINE                        PIC X(200).
008500     05  FILLER                          PIC X(01) VALUE SPACE.
008600*---------------------------------------------------------------*
008700 FD  DATASET-CATALOG-FILE
008800     DATA RECORD IS DATASET-CATALOG-RECORD.
008900     COPY DSCAT.
009000*---------------------------------------------------------------*
009100 FD  DATASET-ROWS-FILE
009200     DATA RECORD IS DATASET-ROW.
009300     COPY DSROW.
009400*===============================================================*
009500 WORKING-STORAGE SECTION.
009600*---------------------------------------------------------------*
009700 01  WS-FILE-STATUS-FIELDS.
009800     05  REQ-FILE-STATUS                 PIC X(02).
009900         88  REQ-FILE-OK                     VALUE '00'.
010000         88  REQ-FILE-EOF                    VALUE '10'.
010100     05  RAW-FILE-STATUS                 PIC X(02).
010200         88  RAW-FILE-OK                     VALUE '00'.
010300         88  RAW-FILE-EOF                    VALUE '10'.
010400     05  DSCT-FILE-STATUS                PIC X(02).
010500         88  DSCT-FILE-OK                    VALUE '00'.
010600         88  DSCT-MAY-EXIST                  VALUE '22'.
010700         88  DSCT-FILE-EOF                   VALUE '10'.
010800     05  DSROW-FILE-STATUS               PIC X(02).
010900         88  DSROW-FILE-OK                   VALUE '00'.
011000     05  FILLER                          PIC X(02) VALUE SPACE.
011100*---------------------------------------------------------------*
011200 01  WS-SWITCHES.
011300     05  WS-ABORT-SW                     PIC X(01) VALUE 'N'.
011400         88  WS-ABORT-RUN                    VALUE 'Y'.
011500     05  WS-RAW-EOF-SW                   PIC X(01) VALUE 'N'.
011600         88  WS-RAW-EOF                      VALUE 'Y'.
011700     05  WS-UPLOAD-SW                    PIC X(01) VALUE 'N'.
011800         88  WS-IS-UPLOAD                    VALUE 'Y'.
011900     05  WS-NAME-FREE-SW                 PIC X(01) VALUE 'N'.
012000         88  WS-NAME-IS-FREE                 VALUE 'Y'.
012100     05  FILLER                          PIC X(02) VALUE SPACE.
012200*---------------------------------------------------------------*
012300* REQUEST CARD - COMMA FORMAT: USERNAME,DIRECT-NAME,BASENAME
012400* DIRECT-NAME IS BLANK FOR AN UPLOAD (NAME COMES FROM BASENAME).
012500*---------------------------------------------------------------*
012600 01  WS-REQUEST-FIELDS.
012700     05  WS-REQ-USERNAME                 PIC X(30).
012800     05  WS-REQ-DIRECT-NAME               PIC X(40).
012900     05  WS-REQ-BASENAME                  PIC X(40).
013000     05  FILLER                          PIC X(10) VALUE SPACE.
013100*---------------------------------------------------------------*
013200 01  WS-USER-LOOKUP.
013300     05  WS-USER-ID                      PIC 9(09).
013400     05  WS-USER-FOUND-SW                PIC X(01) VALUE 'N'.
013500         88  WS-USER-FOUND                   VALUE 'Y'.
013600     05  FILLER                          PIC X(01) VALUE SPACE.
013700*---------------------------------------------------------------*
013800* ARGUMENTS PASSED TO CBL-USRCATRD TO RESOLVE THE REQUEST CARD'S
013900* USERNAME TO A NUMERIC USR-ID.
014000*---------------------------------------------------------------*
014100 COPY USRLKP.
014200*---------------------------------------------------------------*
014300* WORK AREA FOR THE HEADER ROW - COLUMN NAMES, UP TO 10.
014400*---------------------------------------------------------------*
014500 01  WS-HEADER-WORK.
014600     05  WS-HEADER-COMMA-COUNT           PIC 9(02) COMP.
014700     05  WS-COLUMN-COUNT                 PIC 9(03) COMP.
014800     05  WS-COLUMN-TOKENS OCCURS 10 TIMES
014900                                          PIC X(20).
015000     05  WS-COLUMN-TOKENS-R REDEFINES WS-COLUMN-TOKENS.
015100         10  WS-COLUMN-TOKEN-CHARS OCCURS 10 TIMES
015200                                          PIC X(20).
015300*---------------------------------------------------------------*
015400* WORK AREA FOR ONE DATA ROW BEING TYPED.
015500*---------------------------------------------------------------*
015600 77  WS-DATA-ROW-COUNT                   PIC 9(07) COMP VALUE 0.
015700 77  WS-TOKEN-INDEX                      PIC 9(02) COMP VALUE 0.
015800 77  WS-COL-NUM-DISPLAY                  PIC 9(02) VALUE 0.
015900 01  WS-DATA-ROW-TOKENS.
016000     05  WS-TOKEN-1                      PIC X(20).
016100     05  WS-TOKEN-2                      PIC X(20).
016200     05  WS-TOKEN-3                      PIC X(20).
016300     05  FILLER                          PIC X(05) VALUE SPACE.
016400*---------------------------------------------------------------*
016500* NUMERIC-TYPING WORK AREA FOR THE MEASURE (3RD) COLUMN.
016600* NO INTRINSIC FUNCTIONS - CLASSIC UNSTRING/INSPECT VALIDATION.
016700*---------------------------------------------------------------*
016800 01  WS-CELL-WORK.
016900     05  WS-CELL-DOT-COUNT                PIC 9(02) COMP.
017000     05  WS-CELL-SIGN                     PIC X(01).
017100     05  WS-CELL-REST                     PIC X(19).
017200     05  WS-CELL-INT-PART                 PIC X(15).
017300     05  WS-CELL-DEC-PART                 PIC X(05).
017400     05  WS-CELL-INT-PART-R REDEFINES WS-CELL-INT-PART.
017500         10  WS-CELL-INT-DIGITS           PIC X(15).
017600     05  WS-NUM-INT                       PIC 9(11) COMP.
017700     05  WS-NUM-DEC                       PIC 9(02) COMP.
017800     05  FILLER                           PIC X(02) VALUE SPACE.
017900*---------------------------------------------------------------*
018000* ROWS STORED SO FAR, FOR THE FINAL ROW COUNT WRITTEN TO THE
018100* CATALOG.  ROW DATA ITSELF IS WRITTEN STRAIGHT THROUGH TO THE
018200* ROWS-STORE FILE - THE FIRST DATA ROW'S KEYS ARE HELD BACK
018300* SO THEY CAN BE DISPLAYED WHEN THE CATALOG ENTRY IS ECHOED.
018400*---------------------------------------------------------------*
018500 01  WS-FIRST-ROW-SAVE.
018600     05  WS-FIRST-ROW-K1                  PIC X(20).
018700     05  WS-FIRST-ROW-K2                  PIC X(20).
018800     05  FILLER                           PIC X(05) VALUE SPACE.
018900*---------------------------------------------------------------*
019000 01  WS-NEXT-DS-ID                        PIC 9(09) COMP VALUE 1.
019100 01  WS-MAX-DS-ID-SEEN                    PIC 9(09) COMP VALUE 0.
019200 01  WS-SUFFIX-COUNT                      PIC 9(03) COMP VALUE 0.
019300 01  WS-CANDIDATE-NAME                    PIC X(40).
019400 01  WS-BASE-NAME                         PIC X(40).
019500 01  WS-SUFFIX-TEXT                       PIC X(06).
019600*---------------------------------------------------------------*
019700 01  WS-CURRENT-DATE-STAMP.
019800     05  WS-CDS-YEAR                     PIC 9(04).
019900     05  WS-CDS-MONTH                    PIC 9(02).
020000     05  WS-CDS-DAY                      PIC 9(02).
020100     05  FILLER                          PIC X(02) VALUE SPACE.
020200 01  WS-CURRENT-TIME-STAMP.
020300     05  WS-CTS-HH                       PIC 9(02).
020400     05  WS-CTS-MM                       PIC 9(02).
020500     05  WS-CTS-SS                       PIC 9(02).
020600     05  FILLER                          PIC X(02) VALUE SPACE.
020700*---------------------------------------------------------------*
020800 01  ERROR-DISPLAY-LINE.
020900     05  FILLER  PIC X(16) VALUE ' *** DSLOAD ERR:'.
021000     05  DL-ERROR-TEXT               PIC X(60) VALUE SPACE.
021100     05  FILLER  PIC X(05) VALUE ' *** '.
021200*---------------------------------------------------------------*
021300 LINKAGE SECTION.
021400 COPY DSTBL.
021500*===============================================================*
021600 PROCEDURE DIVISION.
021700*---------------------------------------------------------------*
021800 0000-MAIN-PROCESSING.
021900*---------------------------------------------------------------*
022000     PERFORM 1000-OPEN-FILES.
022100     PERFORM 1100-READ-REQUEST-CARD.
022200     IF NOT WS-ABORT-RUN
022300         PERFORM 2000-PARSE-RAW-FILE.
022400     IF NOT WS-ABORT-RUN
022500         PERFORM 3000-RESOLVE-DATASET-NAME
022600         PERFORM 3100-ENFORCE-UNIQUENESS.
022700     IF NOT WS-ABORT-RUN
022800         PERFORM 4000-WRITE-DATASET-CATALOG
022900         PERFORM 4100-WRITE-ROW-STORE.
023000     PERFORM 9000-CLOSE-FILES.
023100     GOBACK.
023200*---------------------------------------------------------------*
023300 1000-OPEN-FILES.
023400*---------------------------------------------------------------*
023500     OPEN INPUT  REQUEST-CARD-FILE
023600                 RAWDATA-FILE
023700          OUTPUT  DATASET-ROWS-FILE.
023800     OPEN I-O    DATASET-CATALOG-FILE.
023900     IF NOT DSCT-FILE-OK
024000         CLOSE DATASET-CATALOG-FILE
024100         OPEN OUTPUT DATASET-CATALOG-FILE
024200         CLOSE DATASET-CATALOG-FILE
024300         OPEN I-O DATASET-CATALOG-FILE.
024400     ACCEPT WS-CURRENT-DATE-STAMP FROM DATE YYYYMMDD.
024500     ACCEPT WS-CURRENT-TIME-STAMP FROM TIME.
024600     PERFORM 1050-DETERMINE-NEXT-DS-ID.
024700*---------------------------------------------------------------*
024800 1050-DETERMINE-NEXT-DS-ID.
024900*---------------------------------------------------------------*
025000*    THE CATALOG HAS NO SEPARATE SEQUENCE-NUMBER FILE - THE NEXT
025100*    ID IS ONE PAST THE HIGHEST DS-ID ON FILE TODAY, FOUND BY THE
025200*    SAME FORWARD SCAN DSCATRD USES TO BUILD ITS TABLE.
025300*---------------------------------------------------------------*
025400     MOVE ZERO TO WS-MAX-DS-ID-SEEN.
025500     MOVE LOW-VALUES TO DS-ID.
025600     START DATASET-CATALOG-FILE KEY IS NOT LESS THAN DS-ID
025700         INVALID KEY
025800             SET DSCT-FILE-EOF TO TRUE.
025900     PERFORM 1060-SCAN-FOR-HIGH-ID THRU 1060-EXIT
026000         UNTIL DSCT-FILE-EOF.
026100     COMPUTE WS-NEXT-DS-ID = WS-MAX-DS-ID-SEEN + 1.
026200*---------------------------------------------------------------*
026300 1060-SCAN-FOR-HIGH-ID.
026400*---------------------------------------------------------------*
026500     READ DATASET-CATALOG-FILE NEXT RECORD
026600         AT END
026700             SET DSCT-FILE-EOF TO TRUE
026800         NOT AT END
026900             IF DS-ID > WS-MAX-DS-ID-SEEN
027000                 MOVE DS-ID TO WS-MAX-DS-ID-SEEN
027100             END-IF
027200     END-READ.
027300*---------------------------------------------------------------*
027400 1060-EXIT.
027500*---------------------------------------------------------------*
027600     EXIT.
027700*---------------------------------------------------------------*
027800 1100-READ-REQUEST-CARD.
027900*---------------------------------------------------------------*
028000     READ REQUEST-CARD-FILE
028100         AT END
028200             SET WS-ABORT-RUN TO TRUE
028300             MOVE 'NO REQUEST CARD SUPPLIED' TO DL-ERROR-TEXT
028400             DISPLAY ERROR-DISPLAY-LINE
028500         NOT AT END
028600             UNSTRING REQUEST-CARD-RECORD DELIMITED BY ','
028700                 INTO WS-REQ-USERNAME
028800                      WS-REQ-DIRECT-NAME
028900                      WS-REQ-BASENAME
029000             IF WS-REQ-DIRECT-NAME = SPACES
029100                 SET WS-IS-UPLOAD TO TRUE
029200             END-IF.
029300*---------------------------------------------------------------*
029400 2000-PARSE-RAW-FILE.
029500*---------------------------------------------------------------*
029600     READ RAWDATA-FILE
029700         AT END
029800             SET WS-ABORT-RUN TO TRUE
029900             MOVE 'FILE IS EMPTY' TO DL-ERROR-TEXT
030000             DISPLAY ERROR-DISPLAY-LINE
030100         NOT AT END
030200             PERFORM 2100-BUILD-COLUMN-LIST.
030300     IF NOT WS-ABORT-RUN
030400         PERFORM 2200-READ-DATA-ROW
030500         PERFORM 2300-TYPE-ONE-ROW
030600             UNTIL WS-RAW-EOF
030700         IF WS-DATA-ROW-COUNT = 0
030800             SET WS-ABORT-RUN TO TRUE
030900             MOVE 'NO DATA FOUND IN FILE' TO DL-ERROR-TEXT
031000             DISPLAY ERROR-DISPLAY-LINE
031100         END-IF
031200     END-IF.
031300*---------------------------------------------------------------*
031400 2100-BUILD-COLUMN-LIST.
031500*---------------------------------------------------------------*
031600     MOVE ZERO TO WS-HEADER-COMMA-COUNT.
031700     INSPECT RAW-LINE TALLYING WS-HEADER-COMMA-COUNT
031800         FOR ALL ','.
031900     COMPUTE WS-COLUMN-COUNT = WS-HEADER-COMMA-COUNT + 1.
032000     IF WS-COLUMN-COUNT > 10
032100         MOVE 10 TO WS-COLUMN-COUNT.
032200     UNSTRING RAW-LINE DELIMITED BY ','
032300         INTO WS-COLUMN-TOKENS(1)  WS-COLUMN-TOKENS(2)
032400              WS-COLUMN-TOKENS(3)  WS-COLUMN-TOKENS(4)
032500              WS-COLUMN-TOKENS(5)  WS-COLUMN-TOKENS(6)
032600              WS-COLUMN-TOKENS(7)  WS-COLUMN-TOKENS(8)
032700              WS-COLUMN-TOKENS(9)  WS-COLUMN-TOKENS(10).
032800     PERFORM 2110-NAME-BLANK-COLUMNS
032900         VARYING WS-TOKEN-INDEX FROM 1 BY 1
033000             UNTIL WS-TOKEN-INDEX > WS-COLUMN-COUNT.
033100*---------------------------------------------------------------*
033200 2110-NAME-BLANK-COLUMNS.
033300*---------------------------------------------------------------*
033400     IF WS-COLUMN-TOKENS(WS-TOKEN-INDEX) = SPACES
033500         MOVE 'Column'      TO DS-COLUMNS(WS-TOKEN-INDEX)
033600         MOVE WS-TOKEN-INDEX      TO WS-COL-NUM-DISPLAY
033700         MOVE WS-COL-NUM-DISPLAY
033800             TO DS-COLUMNS(WS-TOKEN-INDEX)(7:2)
033900     ELSE
034000         MOVE WS-COLUMN-TOKENS(WS-TOKEN-INDEX)
034100             TO DS-COLUMNS(WS-TOKEN-INDEX)
034200     END-IF.
034300*---------------------------------------------------------------*
034400 2200-READ-DATA-ROW.
034500*---------------------------------------------------------------*
034600     READ RAWDATA-FILE
034700         AT END
034800             SET WS-RAW-EOF TO TRUE
034900         NOT AT END
035000             MOVE SPACES TO WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3
035100             UNSTRING RAW-LINE DELIMITED BY ','
035200                 INTO WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3.
035300*---------------------------------------------------------------*
035400 2300-TYPE-ONE-ROW.
035500*---------------------------------------------------------------*
035600     ADD 1 TO WS-DATA-ROW-COUNT.
035700     MOVE WS-TOKEN-1 TO ROW-KEY-1.
035800     MOVE WS-TOKEN-2 TO ROW-KEY-2.
035900     PERFORM 2400-TYPE-MEASURE-CELL.
036000     IF WS-DATA-ROW-COUNT = 1
036100         MOVE ROW-KEY-1 TO WS-FIRST-ROW-K1
036200         MOVE ROW-KEY-2 TO WS-FIRST-ROW-K2.
036300     WRITE DATASET-ROW.
036400     PERFORM 2200-READ-DATA-ROW.
036500*---------------------------------------------------------------*
036600 2400-TYPE-MEASURE-CELL.
036700*---------------------------------------------------------------*
036800     MOVE SPACES TO WS-CELL-SIGN WS-CELL-REST
036900                    WS-CELL-INT-PART WS-CELL-DEC-PART.
037000     MOVE ZERO   TO WS-CELL-DOT-COUNT ROW-MEASURE.
037100     MOVE 'N'    TO ROW-MEASURE-VALID.
037200     IF WS-TOKEN-3 NOT = SPACES
037300         INSPECT WS-TOKEN-3 TALLYING WS-CELL-DOT-COUNT
037400             FOR ALL '.'
037500         IF WS-CELL-DOT-COUNT NOT > 1
037600             PERFORM 2410-SPLIT-SIGN-AND-BODY
037700             PERFORM 2420-SPLIT-INT-AND-DEC
037800             IF (WS-CELL-INT-PART = SPACES OR
037900                    WS-CELL-INT-PART IS NUMERIC)
038000                AND
038100                (WS-CELL-DEC-PART = SPACES OR
038200                    WS-CELL-DEC-PART IS NUMERIC)
038300                 PERFORM 2430-STORE-NUMERIC-MEASURE
038400             END-IF
038500         END-IF
038600     END-IF.
038700*---------------------------------------------------------------*
038800 2410-SPLIT-SIGN-AND-BODY.
038900*---------------------------------------------------------------*
039000     IF WS-TOKEN-3(1:1) = '-' OR WS-TOKEN-3(1:1) = '+'
039100         MOVE WS-TOKEN-3(1:1)   TO WS-CELL-SIGN
039200         MOVE WS-TOKEN-3(2:19)  TO WS-CELL-REST
039300     ELSE
039400         MOVE SPACE             TO WS-CELL-SIGN
039500         MOVE WS-TOKEN-3        TO WS-CELL-REST
039600     END-IF.
039700*---------------------------------------------------------------*
039800 2420-SPLIT-INT-AND-DEC.
039900*---------------------------------------------------------------*
040000     IF WS-CELL-DOT-COUNT = 1
040100         UNSTRING WS-CELL-REST DELIMITED BY '.'
040200             INTO WS-CELL-INT-PART WS-CELL-DEC-PART
040300     ELSE
040400         MOVE WS-CELL-REST TO WS-CELL-INT-PART
040500         MOVE SPACES       TO WS-CELL-DEC-PART
040600     END-IF.
040700*---------------------------------------------------------------*
040800 2430-STORE-NUMERIC-MEASURE.
040900*---------------------------------------------------------------*
041000     IF WS-CELL-INT-PART = SPACES
041100         MOVE ZERO TO WS-NUM-INT
041200     ELSE
041300         MOVE WS-CELL-INT-PART TO WS-NUM-INT
041400     END-IF.
041500     IF WS-CELL-DEC-PART(1:1) = SPACE
041600         MOVE '0' TO WS-CELL-DEC-PART(1:1).
041700     IF WS-CELL-DEC-PART(2:1) = SPACE
041800         MOVE '0' TO WS-CELL-DEC-PART(2:1).
041900     MOVE WS-CELL-DEC-PART(1:2) TO WS-NUM-DEC.
042000     IF WS-CELL-SIGN = '-'
042100         COMPUTE ROW-MEASURE =
042200             0 - (WS-NUM-INT + (WS-NUM-DEC / 100))
042300     ELSE
042400         COMPUTE ROW-MEASURE = WS-NUM-INT + (WS-NUM-DEC / 100)
042500     END-IF.
042600     MOVE 'Y' TO ROW-MEASURE-VALID.
042700*---------------------------------------------------------------*
042800 3000-RESOLVE-DATASET-NAME.
042900*---------------------------------------------------------------*
043000     IF WS-IS-UPLOAD
043100         MOVE WS-REQ-BASENAME TO WS-BASE-NAME
043200     ELSE
043300         MOVE WS-REQ-DIRECT-NAME TO WS-BASE-NAME.
043400     MOVE WS-BASE-NAME TO WS-CANDIDATE-NAME.
043500*---------------------------------------------------------------*
043600 3100-ENFORCE-UNIQUENESS.
043700*---------------------------------------------------------------*
043800     MOVE ZERO TO WS-SUFFIX-COUNT.
043900     SET DSCT-ALL-BY-USER TO TRUE.
044000     PERFORM 3110-LOOK-UP-USER.
044100     IF NOT WS-USER-FOUND
044200         SET WS-ABORT-RUN TO TRUE
044300         MOVE 'REQUESTING USER NOT FOUND' TO DL-ERROR-TEXT
044400         DISPLAY ERROR-DISPLAY-LINE
044500     ELSE
044600         MOVE WS-USER-ID TO DSCT-SEARCH-USER-ID
044700         CALL 'DSCATRD' USING DSCT-TABLE-SIZE, DSCT-TABLE-INDEX,
044800                               DSCT-PROGRAM-ACTION,
044900                               DSCT-SEARCH-DS-ID,
045000                               DSCT-SEARCH-USER-ID, DSCT-TABLE
045100         END-CALL
045200         SET WS-NAME-IS-FREE TO TRUE
045300         PERFORM 3120-CHECK-NAME-AGAINST-TABLE
045400         PERFORM 3140-TRY-NEXT-SUFFIX
045500             UNTIL WS-NAME-IS-FREE OR NOT WS-IS-UPLOAD
045600         IF NOT WS-NAME-IS-FREE
045700             SET WS-ABORT-RUN TO TRUE
045800             MOVE 'DATASET NAME ALREADY EXISTS' TO DL-ERROR-TEXT
045900             DISPLAY ERROR-DISPLAY-LINE
046000         END-IF
046100     END-IF.
046200*---------------------------------------------------------------*
046300 3110-LOOK-UP-USER.
046400*---------------------------------------------------------------*
046500*    CALLS THE SHOP'S USER-CATALOG LOOKUP SUBPROGRAM TO RESOLVE
046600*    THE REQUESTING USERNAME TO A NUMERIC ID; SEE CBL-USRREG FOR
046700*    THE FULL REGISTRATION/LOOKUP LOGIC.
046800*---------------------------------------------------------------*
046900     MOVE WS-REQ-USERNAME TO UL-SEARCH-USERNAME.
047000     MOVE 'N' TO UL-FOUND-SW.
047100     CALL 'USRCATRD' USING UL-SEARCH-USERNAME, UL-FOUND-SW,
047200                            UL-USER-ID
047300         END-CALL.
047400     IF UL-USER-FOUND
047500         SET WS-USER-FOUND TO TRUE
047600         MOVE UL-USER-ID TO WS-USER-ID
047700     ELSE
047800         MOVE 'N' TO WS-USER-FOUND-SW
047900     END-IF.
048000*---------------------------------------------------------------*
048100 3120-CHECK-NAME-AGAINST-TABLE.
048200*---------------------------------------------------------------*
048300     PERFORM 3121-COMPARE-ONE-TABLE-NAME
048400         VARYING DSCT-TABLE-INDEX FROM 1 BY 1
048500             UNTIL DSCT-TABLE-INDEX > DSCT-TABLE-SIZE.
048600*---------------------------------------------------------------*
048700 3121-COMPARE-ONE-TABLE-NAME.
048800*---------------------------------------------------------------*
048900     IF TBL-DS-NAME(DSCT-TABLE-INDEX) = WS-CANDIDATE-NAME
049000         SET WS-NAME-IS-FREE TO FALSE
049100     END-IF.
049200*---------------------------------------------------------------*
049300 3140-TRY-NEXT-SUFFIX.
049400*---------------------------------------------------------------*
049500     ADD 1 TO WS-SUFFIX-COUNT.
049600     PERFORM 3130-BUILD-SUFFIXED-NAME.
049700     SET WS-NAME-IS-FREE TO TRUE.
049800     PERFORM 3120-CHECK-NAME-AGAINST-TABLE.
049900*---------------------------------------------------------------*
050000 3130-BUILD-SUFFIXED-NAME.
050100*---------------------------------------------------------------*
050200     MOVE WS-SUFFIX-COUNT TO WS-SUFFIX-TEXT.
050300     STRING WS-BASE-NAME DELIMITED BY SPACE
050400            ' ('                DELIMITED BY SIZE
050500            WS-SUFFIX-TEXT      DELIMITED BY SPACE
050600            ')'                 DELIMITED BY SIZE
050700         INTO WS-CANDIDATE-NAME.
050800*---------------------------------------------------------------*
050900 4000-WRITE-DATASET-CATALOG.
051000*---------------------------------------------------------------*
051100     MOVE WS-NEXT-DS-ID          TO DS-ID.
051200     MOVE WS-CANDIDATE-NAME      TO DS-NAME.
051300     MOVE WS-USER-ID             TO DS-USER-ID.
051400     MOVE WS-COLUMN-COUNT        TO DS-COLUMN-COUNT.
051500     MOVE WS-DATA-ROW-COUNT      TO DS-ROW-COUNT.
051600     MOVE WS-CDS-YEAR            TO DS-CREATED-YEAR.
051700     MOVE WS-CDS-MONTH           TO DS-CREATED-MONTH.
051800     MOVE WS-CDS-DAY             TO DS-CREATED-DAY.
051900     MOVE WS-CTS-HH              TO DS-CREATED-HH.
052000     MOVE WS-CTS-MM              TO DS-CREATED-MI.
052100     MOVE WS-CTS-SS              TO DS-CREATED-SS.
052200     WRITE DATASET-CATALOG-RECORD
052300         INVALID KEY
052400             MOVE 'CATALOG WRITE FAILED - DUP KEY' TO
052500                 DL-ERROR-TEXT
052600             DISPLAY ERROR-DISPLAY-LINE
052700         NOT INVALID KEY
052800             DISPLAY 'DATASET CREATED - ID: ' WS-NEXT-DS-ID
052900                 ' NAME: ' WS-CANDIDATE-NAME
053000                 ' ROWS: ' WS-DATA-ROW-COUNT
053100     END-WRITE.
053200*---------------------------------------------------------------*
053300 4100-WRITE-ROW-STORE.
053400*---------------------------------------------------------------*
053500*    ROWS WERE ALREADY WRITTEN TO DATASET-ROWS-FILE AS THEY
053600*    WERE TYPED (PARAGRAPH 2300); NOTHING FURTHER TO DO HERE
053700*    EXCEPT CONFIRM THE FIRST ROW'S KEYS FOR THE OPERATOR LOG.
053800*---------------------------------------------------------------*
053900     DISPLAY 'FIRST ROW KEYS: ' WS-FIRST-ROW-K1
054000         ' / ' WS-FIRST-ROW-K2.
054100*---------------------------------------------------------------*
054200 9000-CLOSE-FILES.
054300*---------------------------------------------------------------*
054400     CLOSE REQUEST-CARD-FILE
054500           RAWDATA-FILE
054600           DATASET-CATALOG-FILE
054700           DATASET-ROWS-FILE.
