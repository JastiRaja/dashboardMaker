000100*===============================================================*
000200* PROGRAM NAME:    USRCATRD
000300* ORIGINAL AUTHOR: T. WISNIEWSKI
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/03/02  T.WISNIEWSKI    CREATED - CALLED SUBPROGRAM, RESOLVES  DL-0470
000900*                           A USERNAME TO ITS NUMERIC USR-ID FOR   DL-0470
001000*                           DSLOAD/DBLOAD.  REPLACES THE "ASSUME   DL-0470
001100*                           USER 1" PLACEHOLDER BOTH LOADERS       DL-0470
001200*                           SHIPPED WITH - AUDIT FINDING AR-0201,  DL-0470
001300*                           SINCE THE OLD LOGIC NEVER REJECTED AN  DL-0470
001400*                           UNKNOWN USER.  MODELED ON DSCATRD AND  DL-0470
001500*                           DBCATRD.  TKT DL-0470.                 DL-0470
001600*===============================================================*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    USRCATRD.
001900 AUTHOR.        T. WISNIEWSKI.
002000 INSTALLATION.  DATA SERVICES DIVISION.
002100 DATE-WRITTEN.  04/03/2002.
002200 DATE-COMPILED.
002300 SECURITY.      NON-CONFIDENTIAL.
002400*===============================================================*
002500 ENVIRONMENT DIVISION.
002600*---------------------------------------------------------------*
002700 CONFIGURATION SECTION.
002800*---------------------------------------------------------------*
002900 SOURCE-COMPUTER. IBM-3096.
003000 OBJECT-COMPUTER. IBM-3096.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*---------------------------------------------------------------*
003400 INPUT-OUTPUT SECTION.
003500*---------------------------------------------------------------*
003600 FILE-CONTROL.
003700     SELECT USER-FILE ASSIGN TO USRCTDD
003800       ORGANIZATION IS INDEXED
003900       ACCESS MODE  IS DYNAMIC
004000       RECORD KEY   IS USR-ID
004100       FILE STATUS  IS USR-FILE-STATUS.
004200*===============================================================*
004300 DATA DIVISION.
004400*---------------------------------------------------------------*
004500 FILE SECTION.
004600*---------------------------------------------------------------*
004700 FD  USER-FILE
004800     DATA RECORD IS USER-RECORD.
004900     COPY USRCAT.
005000*===============================================================*
005100 WORKING-STORAGE SECTION.
005200*---------------------------------------------------------------*
005300 01  USR-FILE-STATUS                      PIC X(02).
005400     88  USR-FILE-OK                          VALUE '00'.
005500     88  USR-FILE-EOF                         VALUE '10'.
005600*---------------------------------------------------------------*
005700* NO ALTERNATE INDEX ON USERNAME EXISTS FOR THIS FILE (SEE
005800* USRCAT/USRREG) SO THIS LOOKUP MAKES ONE FORWARD PASS OF THE
005900* KEYED FILE COMPARING EACH USR-NAME AGAINST THE REQUESTED ONE.
006000*---------------------------------------------------------------*
006100 01  WS-MATCH-SW                          PIC X(01) VALUE 'N'.
006200     88  WS-MATCH-FOUND                        VALUE 'Y'.
006300*---------------------------------------------------------------*
006400* SPLIT VIEWS OF 9-DIGIT IDS FOR THE CONSOLE TRACE LINES - SAME
006500* HIGH/LOW SHOP HABIT AS DSCATRD/DBCATRD.
006600*---------------------------------------------------------------*
006700 01  WS-TRACE-ID                          PIC 9(09).
006800 01  WS-TRACE-ID-R REDEFINES WS-TRACE-ID.
006900     05  WS-TRACE-ID-HIGH                 PIC 9(05).
007000     05  WS-TRACE-ID-LOW                  PIC 9(04).
007100*
007200 01  WS-FOUND-ID-DISPLAY                  PIC 9(09).
007300 01  WS-FOUND-ID-DISPLAY-R
007400               REDEFINES WS-FOUND-ID-DISPLAY.
007500     05  WS-FID-HIGH                      PIC 9(05).
007600     05  WS-FID-LOW                       PIC 9(04).
007700*===============================================================*
007800 LINKAGE SECTION.
007900 COPY USRLKP.
008000*===============================================================*
008100 PROCEDURE DIVISION USING UL-SEARCH-USERNAME, UL-FOUND-SW,
008200                           UL-USER-ID.
008300*---------------------------------------------------------------*
008400 0000-MAIN-PROCESSING.
008500*---------------------------------------------------------------*
008600     MOVE 'N' TO UL-FOUND-SW.
008700     MOVE ZERO TO UL-USER-ID.
008800     OPEN INPUT USER-FILE.
008900     MOVE LOW-VALUES TO USR-ID.
009000     START USER-FILE KEY IS NOT LESS THAN USR-ID
009100         INVALID KEY
009200             SET USR-FILE-EOF TO TRUE.
009300     PERFORM 2000-SCAN-ONE-USER THRU 2000-EXIT
009400         UNTIL USR-FILE-EOF OR WS-MATCH-FOUND.
009500     CLOSE USER-FILE.
009600     IF WS-MATCH-FOUND
009700         MOVE UL-USER-ID TO WS-FOUND-ID-DISPLAY
009800         DISPLAY 'USRCATRD - RESOLVED ' UL-SEARCH-USERNAME
009900             ' TO ID ' WS-FID-HIGH '-' WS-FID-LOW
010000     ELSE
010100         DISPLAY 'USRCATRD - NOT FOUND, USER ' UL-SEARCH-USERNAME
010200     END-IF.
010300     GOBACK.
010400*---------------------------------------------------------------*
010500 2000-SCAN-ONE-USER.
010600*---------------------------------------------------------------*
010700     READ USER-FILE NEXT RECORD
010800         AT END
010900             SET USR-FILE-EOF TO TRUE
011000         NOT AT END
011100             IF USR-NAME = UL-SEARCH-USERNAME
011200                 SET WS-MATCH-FOUND TO TRUE
011300                 MOVE USR-ID TO UL-USER-ID
011400                 SET UL-USER-FOUND TO TRUE
011500             END-IF
011600     END-READ.
011700*---------------------------------------------------------------*
011800 2000-EXIT.
011900*---------------------------------------------------------------*
012000     EXIT.
