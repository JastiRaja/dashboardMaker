000100*===============================================================*
000200* PROGRAM NAME:    DSCHART
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 12/02/91  E.ACKERMAN      CREATED - FILTERS, GROUPS AND          DL-0160
000900*                           AGGREGATES A DATASET'S ROWS FOR THE    DL-0160
001000*                           CHARTING SCREENS.  TKT DL-0160.        DL-0160
001100*                           GROUP ACCUMULATION USES THE SAME       DL-0160
001200*                           TABLE-SEARCH TECHNIQUE AS THE COVID    DL-0160
001300*                           STATE ROLL-UP JOB.                     DL-0160
001400* 05/19/92  T.WISNIEWSKI    ADDED GT/LT/GTE/LTE/CONTAINS FILTER    DL-0234
001500*                           OPERATORS - ONLY EQ/NEQ AT FIRST.      DL-0234
001600*                           TKT DL-0234.                           DL-0234
001700* 09/11/93  T.WISNIEWSKI    UNRECOGNIZED AGGREGATION CODE NOW      DL-0271
001800*                           DEFAULTS TO SUM INSTEAD OF ABENDING.   DL-0271
001900*                           TKT DL-0271.                           DL-0271
002000* 07/02/94  T.WISNIEWSKI    AVG NOW ROUNDS TO 2 DECIMALS RATHER    DL-0296
002100*                           THAN TRUNCATING.  TKT DL-0296.         DL-0296
002200* 01/09/95  T.WISNIEWSKI    "DATASET NOT FOUND" CHECK ADDED        DL-0322
002300*                           BEFORE ANY ROW IS READ.  TKT DL-0322.  DL-0322
002400* 08/06/98  M.SANDERSON     Y2K REVIEW - NO 2-DIGIT YEAR FIELDS    DL-0402
002500*                           IN THIS PROGRAM.  TKT DL-0402.         DL-0402
002600* 08/06/98  M.SANDERSON     REPLACED FUNCTION UPPER-CASE/NUMVAL-C
002700*                           WITH THE SHOP'S STANDARD MANUAL CELL
002800*                           SCAN - MATCHES CBL-DSLOAD.  DL-0403.
002900* 04/03/02  T.WISNIEWSKI    A FILTER CARD WITH A BLANK COLUMN      DL-0468
003000*                           NAME WAS BEING RESOLVED TO THE         DL-0468
003100*                           MEASURE SLOT AND APPLIED AS A NUMERIC  DL-0468
003200*                           FILTER INSTEAD OF BEING DROPPED -      DL-0468
003300*                           SUPPORT DESK FINDING DL-0468.  BLANK   DL-0468
003400*                           COLUMN NOW RESOLVES TO SLOT ZERO AND   DL-0468
003500*                           IS SKIPPED.  TKT DL-0468.              DL-0468
003600* 09/17/02  T.WISNIEWSKI    AVG WAS MOVED FROM A 4-DECIMAL WORK    DL-0471
003700*                           FIELD INTO THE 2-DECIMAL RESULT,       DL-0471
003800*                           TRUNCATING INSTEAD OF ROUNDING.  NOW   DL-0471
003900*                           COMPUTED ROUNDED DIRECT INTO THE       DL-0471
004000*                           RESULT.  TKT DL-0471.                  DL-0471
004100* 09/17/02  T.WISNIEWSKI    GT/LT/GTE/LTE ON A GROUP-BY COLUMN     DL-0472
004200*                           WERE COMPARING AS TEXT.  NOW SHARE     DL-0472
004300*                           2320'S NUMERIC PARSE/REJECT LOGIC.     DL-0472
004400*                           TKT DL-0472.                           DL-0472
004500*===============================================================*
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    DSCHART.
004800 AUTHOR.        E. ACKERMAN.
004900 INSTALLATION.  DATA SERVICES DIVISION.
005000 DATE-WRITTEN.  12/02/1991.
005100 DATE-COMPILED.
005200 SECURITY.      NON-CONFIDENTIAL.
005300*===============================================================*
005400 ENVIRONMENT DIVISION.
005500*---------------------------------------------------------------*
005600 CONFIGURATION SECTION.
005700*---------------------------------------------------------------*
005800 SOURCE-COMPUTER. IBM-3096.
005900 OBJECT-COMPUTER. IBM-3096.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*---------------------------------------------------------------*
006300 INPUT-OUTPUT SECTION.
006400*---------------------------------------------------------------*
006500 FILE-CONTROL.
006600     SELECT CHART-REQUEST-FILE ASSIGN TO CHRQDD
006700       ORGANIZATION IS SEQUENTIAL
006800       FILE STATUS  IS CHRQ-FILE-STATUS.
006900*
007000     SELECT DATASET-CATALOG-FILE ASSIGN TO DSCTDD
007100       ORGANIZATION IS INDEXED
007200       ACCESS MODE  IS DYNAMIC
007300       RECORD KEY   IS DS-ID
007400       FILE STATUS  IS DSCT-FILE-STATUS.
007500*
007600*    ONE RUN'S DSROWDD IS ROUTED BY THE CALLING JCL TO THE ROW
007700*    STORE MEMBER FOR CR-DATASET-ID - THE ROW FILE CARRIES NO
007800*    DATASET KEY OF ITS OWN, SAME AS USAFILE CARRIED NO JOB
007900*    IDENTIFIER IN THE OLD COVID ROLL-UP JOB.
008000     SELECT DATASET-ROWS-FILE ASSIGN TO DSROWDD
008100       ORGANIZATION IS SEQUENTIAL
008200       FILE STATUS  IS DSROW-FILE-STATUS.
008300*
008400     SELECT CHART-RESULT-FILE ASSIGN TO CHRSDD
008500       ORGANIZATION IS SEQUENTIAL
008600       FILE STATUS  IS CHRS-FILE-STATUS.
008700*
008800     SELECT PRINT-FILE ASSIGN TO CHRPDD.
008900*===============================================================*
009000 DATA DIVISION.
009100*---------------------------------------------------------------*
009200 FILE SECTION.
009300*---------------------------------------------------------------*
009400 FD  CHART-REQUEST-FILE
009500     DATA RECORD IS CHART-REQUEST-RECORD.
009600     COPY CHREQ.
009700*---------------------------------------------------------------*
009800 FD  DATASET-CATALOG-FILE
009900     DATA RECORD IS DATASET-CATALOG-RECORD.
010000     COPY DSCAT.
010100*---------------------------------------------------------------*
010200 FD  DATASET-ROWS-FILE
010300     DATA RECORD IS DATASET-ROW.
010400     COPY DSROW.
010500*---------------------------------------------------------------*
010600 FD  CHART-RESULT-FILE
010700     DATA RECORD IS CHART-RESULT-RECORD.
010800     COPY CHRES.
010900*---------------------------------------------------------------*
011000 FD  PRINT-FILE RECORDING MODE F.
011100 01  PRINT-RECORD.
011200     05  PRINT-LINE                       PIC X(132).
011300*===============================================================*
011400 WORKING-STORAGE SECTION.
011500*---------------------------------------------------------------*
011600 01  WS-FILE-STATUS-FIELDS.
011700     05  CHRQ-FILE-STATUS                  PIC X(02).
011800         88  CHRQ-FILE-OK                      VALUE '00'.
011900     05  DSCT-FILE-STATUS                   PIC X(02).
012000         88  DSCT-FILE-OK                       VALUE '00'.
012100     05  DSROW-FILE-STATUS                  PIC X(02).
012200         88  DSROW-FILE-OK                      VALUE '00'.
012300     05  CHRS-FILE-STATUS                   PIC X(02).
012400         88  CHRS-FILE-OK                       VALUE '00'.
012500     05  FILLER                             PIC X(02).
012600*---------------------------------------------------------------*
012700 01  WS-SWITCHES.
012800     05  WS-ABORT-SW                        PIC X(01) VALUE 'N'.
012900         88  WS-ABORT-RUN                        VALUE 'Y'.
013000     05  WS-ROWS-EOF-SW                      PIC X(01) VALUE 'N'.
013100         88  WS-ROWS-EOF                         VALUE 'Y'.
013200     05  WS-FILTER-KEEP-SW                   PIC X(01) VALUE 'Y'.
013300         88  WS-FILTER-KEEP-ROW                   VALUE 'Y'.
013400     05  WS-GROUPED-SW                       PIC X(01) VALUE 'N'.
013500         88  WS-IS-GROUPED                        VALUE 'Y'.
013600     05  WS-CONTAINS-SW                      PIC X(01) VALUE 'N'.
013700         88  WS-CONTAINS-FOUND                    VALUE 'Y'.
013800     05  FILLER                              PIC X(01).
013900*---------------------------------------------------------------*
014000* THE DATASET'S CATALOGED COLUMN NAMES, KEPT LOCAL SO FILTER AND
014100* AXIS COLUMN NAMES ON THE REQUEST CAN BE RESOLVED TO ONE OF THE
014200* THREE PHYSICAL SLOTS THE FIXED DATASET-ROW RECORD PROVIDES.
014300*---------------------------------------------------------------*
014400 01  WS-DATASET-COLUMNS.
014500     05  WS-COL-NAME-1                       PIC X(20).
014600     05  WS-COL-NAME-2                       PIC X(20).
014700     05  WS-COL-NAME-3                       PIC X(20).
014800     05  FILLER                              PIC X(05).
014900 01  WS-DS-NAME-SAVE                         PIC X(40).
015000*---------------------------------------------------------------*
015100* COLUMN SLOT RESOLUTION - 1 = ROW-KEY-1, 2 = ROW-KEY-2,
015200* 3 = ROW-MEASURE.  WS-SLOT-LOOKUP-NAME/WS-RESOLVED-SLOT ARE THE
015300* SHARED "PARAMETERS" FOR 1340-SLOT-FOR-NAME.
015400*---------------------------------------------------------------*
015500 01  WS-SLOT-RESOLUTION.
015600     05  WS-SLOT-LOOKUP-NAME                 PIC X(20).
015700     05  WS-RESOLVED-SLOT                    PIC 9(01) COMP.
015800     05  WS-GROUP-SLOT-1                     PIC 9(01) COMP.
015900     05  WS-GROUP-SLOT-2                     PIC 9(01) COMP.
016000     05  WS-FILTER-SLOT OCCURS 3 TIMES       PIC 9(01) COMP.
016100     05  FILLER                              PIC X(02).
016200 01  WS-LOOP-INDEX                           PIC 9(01) COMP
016300                                              VALUE 0.
016400*---------------------------------------------------------------*
016500* CURRENT-ROW WORK FIELDS BUILT FRESH FOR EACH ROW READ.
016600*---------------------------------------------------------------*
016700 01  FN-COL-VALUE                            PIC X(20).
016800 01  FN-GROUP-KEY-1                          PIC X(20).
016900 01  FN-GROUP-KEY-2                          PIC X(20).
017000 01  WS-MEASURE-EDIT-FIELD                   PIC -(11)9.99.
017100*---------------------------------------------------------------*
017200* NUMERIC-TYPING WORK AREA - SAME SIGN/DOT SPLIT TECHNIQUE AS
017300* CBL-DSLOAD'S CELL TYPING.  2330-CONVERT-VALUE PARSES WHATEVER
017400* 20-BYTE TEXT IS MOVED INTO WS-CONVERT-SOURCE (A FILTER'S
017500* COMPARE VALUE OR A GROUP-BY COLUMN'S TEXT) AND SETS
017600* WS-CONVERT-VALID-SW SO EITHER SIDE OF A GT/LT/GTE/LTE COMPARE
017700* CAN BE REJECTED WHEN IT IS NOT NUMERIC.
017800*---------------------------------------------------------------*
017900 01  WS-CONVERT-SOURCE                       PIC X(20).
018000 01  WS-CONVERT-VALID-SW                     PIC X(01) VALUE 'N'.
018100     88  WS-CONVERT-IS-NUMERIC                   VALUE 'Y'.
018200 01  WS-FILTER-NUM-WORK.
018300     05  WS-FN-DOT-COUNT                     PIC 9(02) COMP.
018400     05  WS-FN-SIGN                          PIC X(01).
018500     05  WS-FN-REST                          PIC X(19).
018600     05  WS-FN-INT-PART                      PIC X(15).
018700     05  WS-FN-DEC-PART                      PIC X(05).
018800     05  WS-FN-INT-PART-R REDEFINES WS-FN-INT-PART.
018900         10  WS-FN-INT-DIGITS                 PIC X(15).
019000     05  WS-FN-NUM-INT                       PIC 9(11) COMP.
019100     05  WS-FN-NUM-DEC                       PIC 9(02) COMP.
019200     05  FILLER                              PIC X(02).
019300 01  WS-FILTER-COMPARE-VALUE                 PIC S9(11)V99.
019400 01  WS-COL-COMPARE-VALUE                    PIC S9(11)V99.
019500*---------------------------------------------------------------*
019600* MANUAL "CONTAINS" SUBSTRING SCAN WORK AREA - NO INTRINSIC
019700* FUNCTIONS PERMITTED, SO THE FILTER VALUE'S LENGTH IS FOUND BY
019800* WALKING BACK FROM THE END OF THE FIELD.
019900*---------------------------------------------------------------*
020000 01  WS-CONTAINS-WORK.
020100     05  WS-FV-LEN                           PIC 9(02) COMP.
020200     05  WS-FV-SCAN-POS                      PIC 9(02) COMP.
020300     05  WS-FV-LAST-POS                      PIC 9(02) COMP.
020400     05  FILLER                              PIC X(02).
020500*---------------------------------------------------------------*
020600* GROUP ACCUMULATION TABLE - SAME SHAPE AS STATE-ACCUMULATION-
020700* FIELDS IN THE OLD COVID ROLL-UP JOB, BUT KEYED ON UP TO TWO
020800* GROUP-BY VALUES INSTEAD OF STATE CODE.  A SPACE-FILLED KEY
020900* MARKS AN UNUSED SLOT - SAME SENTINEL THE STATE TABLE USED.
021000*---------------------------------------------------------------*
021100 01  GROUP-ACCUMULATION-FIELDS.
021200     05  GROUP-TABLE OCCURS 200 TIMES
021300                     INDEXED BY GRP-INDEX.
021400         10  GRP-KEY-1                       PIC X(20)
021500                                              VALUE SPACES.
021600         10  GRP-KEY-2                       PIC X(20)
021700                                              VALUE SPACES.
021800         10  GRP-ROW-COUNT                   PIC 9(07) COMP.
021900         10  GRP-SUM                         PIC S9(13)V99 COMP.
022000         10  GRP-MIN                         PIC S9(13)V99 COMP.
022100         10  GRP-MAX                         PIC S9(13)V99 COMP.
022200         10  FILLER                          PIC X(04).
022300 77  GROUP-TABLE-SIZE                        PIC 9(03) COMP
022400                                              VALUE 0.
022500 77  WS-REPORT-INDEX                         PIC 9(03) COMP
022600                                              VALUE 0.
022700*---------------------------------------------------------------*
022800* UNGROUPED (SINGLE-BUCKET) ACCUMULATORS - CR-AGG-IS-NONE PASSES
022900* ROWS THROUGH INSTEAD, SEE 3600-PASSTHROUGH-ROW.
023000*---------------------------------------------------------------*
023100 01  UNGROUPED-ACCUMULATORS.
023200     05  UNG-ROW-COUNT                       PIC 9(07) COMP.
023300     05  UNG-SUM                             PIC S9(13)V99 COMP.
023400     05  UNG-MIN                             PIC S9(13)V99 COMP.
023500     05  UNG-MAX                             PIC S9(13)V99 COMP.
023600     05  FILLER                              PIC X(04).
023700*---------------------------------------------------------------*
023800 77  WS-GRAND-TOTAL-COUNT                    PIC 9(07) COMP
023900                                              VALUE 0.
024000 77  WS-GRAND-TOTAL-VALUE                    PIC S9(13)V99 COMP
024100                                              VALUE 0.
024200*---------------------------------------------------------------*
024300 COPY PRTCTL.
024400*===============================================================*
024500 PROCEDURE DIVISION.
024600*---------------------------------------------------------------*
024700 0000-MAIN-PROCESSING.
024800*---------------------------------------------------------------*
024900     PERFORM 1000-OPEN-FILES.
025000     PERFORM 1100-READ-CHART-REQUEST.
025100     IF NOT WS-ABORT-RUN
025200         PERFORM 1200-VALIDATE-DATASET
025300     END-IF.
025400     IF NOT WS-ABORT-RUN
025500         PERFORM 1300-RESOLVE-COLUMN-SLOTS
025600         PERFORM 2000-PROCESS-DATASET-ROWS
025700         PERFORM 5000-WRITE-RESULTS
025800         PERFORM 9000-PRINT-REPORT
025900     END-IF.
026000     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
026100     GOBACK.
026200*---------------------------------------------------------------*
026300 1000-OPEN-FILES.
026400*---------------------------------------------------------------*
026500     OPEN INPUT  CHART-REQUEST-FILE
026600                 DATASET-CATALOG-FILE.
026700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
026800*---------------------------------------------------------------*
026900 1100-READ-CHART-REQUEST.
027000*---------------------------------------------------------------*
027100     READ CHART-REQUEST-FILE
027200         AT END
027300             SET WS-ABORT-RUN TO TRUE
027400             DISPLAY 'DSCHART - NO CHART REQUEST SUPPLIED'
027500     END-READ.
027600*---------------------------------------------------------------*
027700 1200-VALIDATE-DATASET.
027800*---------------------------------------------------------------*
027900     MOVE CR-DATASET-ID TO DS-ID.
028000     READ DATASET-CATALOG-FILE
028100         INVALID KEY
028200             SET WS-ABORT-RUN TO TRUE
028300             DISPLAY 'DATASET NOT FOUND - ID ' CR-DATASET-ID
028400         NOT INVALID KEY
028500             MOVE DS-COLUMNS(1) TO WS-COL-NAME-1
028600             MOVE DS-COLUMNS(2) TO WS-COL-NAME-2
028700             MOVE DS-COLUMNS(3) TO WS-COL-NAME-3
028800             MOVE DS-NAME       TO WS-DS-NAME-SAVE
028900     END-READ.
029000*---------------------------------------------------------------*
029100 1300-RESOLVE-COLUMN-SLOTS.
029200*---------------------------------------------------------------*
029300     IF CR-GROUP-COUNT > 0
029400         SET WS-IS-GROUPED TO TRUE
029500         MOVE CR-GROUP-COL-1 TO WS-SLOT-LOOKUP-NAME
029600         PERFORM 1340-SLOT-FOR-NAME
029700         MOVE WS-RESOLVED-SLOT TO WS-GROUP-SLOT-1
029800         IF CR-GROUP-COUNT > 1
029900             MOVE CR-GROUP-COL-2 TO WS-SLOT-LOOKUP-NAME
030000             PERFORM 1340-SLOT-FOR-NAME
030100             MOVE WS-RESOLVED-SLOT TO WS-GROUP-SLOT-2
030200         END-IF
030300     END-IF.
030400     PERFORM 1320-RESOLVE-FILTER-COLUMN
030500         VARYING WS-LOOP-INDEX FROM 1 BY 1
030600             UNTIL WS-LOOP-INDEX > CR-FILTER-COUNT.
030700*---------------------------------------------------------------*
030800 1320-RESOLVE-FILTER-COLUMN.
030900*---------------------------------------------------------------*
031000*    A FILTER CARD WITH A BLANK COLUMN NAME IS A NO-OP FILTER -
031100*    SLOT ZERO MEANS "DROP", CHECKED BY 2300-APPLY-ONE-FILTER
031200*    BEFORE ANY COMPARISON IS MADE.
031300*---------------------------------------------------------------*
031400     IF CR-FILTER-COLUMN(WS-LOOP-INDEX) = SPACES
031500         MOVE 0 TO WS-FILTER-SLOT(WS-LOOP-INDEX)
031600     ELSE
031700         MOVE CR-FILTER-COLUMN(WS-LOOP-INDEX)
031800             TO WS-SLOT-LOOKUP-NAME
031900         PERFORM 1340-SLOT-FOR-NAME
032000         MOVE WS-RESOLVED-SLOT TO WS-FILTER-SLOT(WS-LOOP-INDEX)
032100     END-IF.
032200*---------------------------------------------------------------*
032300 1340-SLOT-FOR-NAME.
032400*---------------------------------------------------------------*
032500*    RESULT RETURNED IN WS-RESOLVED-SLOT.  A REQUESTED COLUMN
032600*    THAT MATCHES NEITHER CATALOGED NAME FALLS TO SLOT 3, THE
032700*    MEASURE - THE ONLY SLOT LEFT ON A 3-COLUMN DATASET.
032800*---------------------------------------------------------------*
032900     EVALUATE TRUE
033000         WHEN WS-SLOT-LOOKUP-NAME = WS-COL-NAME-1
033100             MOVE 1 TO WS-RESOLVED-SLOT
033200         WHEN WS-SLOT-LOOKUP-NAME = WS-COL-NAME-2
033300             MOVE 2 TO WS-RESOLVED-SLOT
033400         WHEN OTHER
033500             MOVE 3 TO WS-RESOLVED-SLOT
033600     END-EVALUATE.
033700*---------------------------------------------------------------*
033800 2000-PROCESS-DATASET-ROWS.
033900*---------------------------------------------------------------*
034000     OPEN INPUT DATASET-ROWS-FILE.
034100     PERFORM 2100-READ-ONE-ROW.
034200     PERFORM 2200-HANDLE-ONE-ROW
034300         UNTIL WS-ROWS-EOF.
034400     CLOSE DATASET-ROWS-FILE.
034500*---------------------------------------------------------------*
034600 2100-READ-ONE-ROW.
034700*---------------------------------------------------------------*
034800     READ DATASET-ROWS-FILE
034900         AT END
035000             SET WS-ROWS-EOF TO TRUE
035100     END-READ.
035200*---------------------------------------------------------------*
035300 2200-HANDLE-ONE-ROW.
035400*---------------------------------------------------------------*
035500     IF NOT WS-ROWS-EOF
035600         SET WS-FILTER-KEEP-ROW TO TRUE
035700         PERFORM 2300-APPLY-ONE-FILTER
035800             VARYING WS-LOOP-INDEX FROM 1 BY 1
035900                 UNTIL WS-LOOP-INDEX > CR-FILTER-COUNT
036000                    OR NOT WS-FILTER-KEEP-ROW
036100         IF WS-FILTER-KEEP-ROW
036200             PERFORM 2900-ROUTE-ONE-ROW
036300         END-IF
036400         PERFORM 2100-READ-ONE-ROW
036500     END-IF.
036600*---------------------------------------------------------------*
036700 2900-ROUTE-ONE-ROW.
036800*---------------------------------------------------------------*
036900     IF WS-IS-GROUPED
037000         PERFORM 2210-BUILD-GROUP-KEYS
037100         PERFORM 3000-ACCUMULATE-GROUP
037200     ELSE
037300         IF CR-AGG-IS-NONE
037400             PERFORM 3600-PASSTHROUGH-ROW
037500         ELSE
037600             PERFORM 3500-ACCUMULATE-UNGROUPED
037700         END-IF
037800     END-IF.
037900*---------------------------------------------------------------*
038000 2210-BUILD-GROUP-KEYS.
038100*---------------------------------------------------------------*
038200     MOVE WS-GROUP-SLOT-1 TO WS-RESOLVED-SLOT.
038300     PERFORM 2220-FETCH-SLOT-AS-TEXT.
038400     MOVE FN-COL-VALUE TO FN-GROUP-KEY-1.
038500     IF WS-GROUP-SLOT-2 > 0
038600         MOVE WS-GROUP-SLOT-2 TO WS-RESOLVED-SLOT
038700         PERFORM 2220-FETCH-SLOT-AS-TEXT
038800         MOVE FN-COL-VALUE TO FN-GROUP-KEY-2
038900     ELSE
039000         MOVE SPACES TO FN-GROUP-KEY-2
039100     END-IF.
039200*---------------------------------------------------------------*
039300 2220-FETCH-SLOT-AS-TEXT.
039400*---------------------------------------------------------------*
039500     EVALUATE WS-RESOLVED-SLOT
039600         WHEN 1
039700             MOVE ROW-KEY-1 TO FN-COL-VALUE
039800         WHEN 2
039900             MOVE ROW-KEY-2 TO FN-COL-VALUE
040000         WHEN OTHER
040100             MOVE ROW-MEASURE TO WS-MEASURE-EDIT-FIELD
040200             MOVE WS-MEASURE-EDIT-FIELD TO FN-COL-VALUE
040300     END-EVALUATE.
040400*---------------------------------------------------------------*
040500 2300-APPLY-ONE-FILTER.
040600*---------------------------------------------------------------*
040700     EVALUATE WS-FILTER-SLOT(WS-LOOP-INDEX)
040800         WHEN 0
040900             CONTINUE
041000         WHEN 1
041100             MOVE ROW-KEY-1 TO FN-COL-VALUE
041200             PERFORM 2310-APPLY-TEXT-FILTER
041300         WHEN 2
041400             MOVE ROW-KEY-2 TO FN-COL-VALUE
041500             PERFORM 2310-APPLY-TEXT-FILTER
041600         WHEN 3
041700             PERFORM 2320-APPLY-NUMERIC-FILTER
041800     END-EVALUATE.
041900*---------------------------------------------------------------*
042000 2310-APPLY-TEXT-FILTER.
042100*---------------------------------------------------------------*
042200*    EQ/NEQ/CONTAINS COMPARE THE COLUMN AS TEXT.  GT/LT/GTE/LTE
042300*    ARE A NUMERIC COMPARISON EVEN ON A GROUP-BY COLUMN PER THE
042400*    CHART ENGINE'S FILTER RULE, SO THOSE FOUR ROUTE TO 2312 -
042500*    SAME NUMERIC-OR-REJECT TREATMENT 2320 GIVES THE MEASURE.
042600*---------------------------------------------------------------*
042700     EVALUATE TRUE
042800         WHEN CR-OP-EQ(WS-LOOP-INDEX)
042900             IF FN-COL-VALUE NOT = CR-FILTER-VALUE(WS-LOOP-INDEX)
043000                 SET WS-FILTER-KEEP-ROW TO FALSE
043100             END-IF
043200         WHEN CR-OP-NEQ(WS-LOOP-INDEX)
043300             IF FN-COL-VALUE = CR-FILTER-VALUE(WS-LOOP-INDEX)
043400                 SET WS-FILTER-KEEP-ROW TO FALSE
043500             END-IF
043600         WHEN CR-OP-GT(WS-LOOP-INDEX)
043700             PERFORM 2312-APPLY-NUMERIC-COMPARE
043800         WHEN CR-OP-LT(WS-LOOP-INDEX)
043900             PERFORM 2312-APPLY-NUMERIC-COMPARE
044000         WHEN CR-OP-GTE(WS-LOOP-INDEX)
044100             PERFORM 2312-APPLY-NUMERIC-COMPARE
044200         WHEN CR-OP-LTE(WS-LOOP-INDEX)
044300             PERFORM 2312-APPLY-NUMERIC-COMPARE
044400         WHEN CR-OP-CONTAINS(WS-LOOP-INDEX)
044500             PERFORM 2315-APPLY-CONTAINS-FILTER
044600             IF NOT WS-CONTAINS-FOUND
044700                 SET WS-FILTER-KEEP-ROW TO FALSE
044800             END-IF
044900         WHEN OTHER
045000             SET WS-FILTER-KEEP-ROW TO FALSE
045100     END-EVALUATE.
045200*---------------------------------------------------------------*
045300 2312-APPLY-NUMERIC-COMPARE.
045400*---------------------------------------------------------------*
045500*    BOTH SIDES MUST TYPE AS NUMERIC OR THE ROW IS REJECTED - THE
045600*    COLUMN'S TEXT IS PARSED FIRST AND HELD IN WS-COL-COMPARE-
045700*    VALUE BEFORE THE FILTER'S OWN COMPARE VALUE OVERWRITES THE
045800*    SHARED CONVERSION WORK AREA.
045900*---------------------------------------------------------------*
046000     MOVE FN-COL-VALUE TO WS-CONVERT-SOURCE.
046100     PERFORM 2330-CONVERT-VALUE.
046200     IF NOT WS-CONVERT-IS-NUMERIC
046300         SET WS-FILTER-KEEP-ROW TO FALSE
046400     ELSE
046500         MOVE WS-FILTER-COMPARE-VALUE TO WS-COL-COMPARE-VALUE
046600         MOVE CR-FILTER-VALUE(WS-LOOP-INDEX) TO WS-CONVERT-SOURCE
046700         PERFORM 2330-CONVERT-VALUE
046800         IF NOT WS-CONVERT-IS-NUMERIC
046900             SET WS-FILTER-KEEP-ROW TO FALSE
047000         ELSE
047100             EVALUATE TRUE
047200                 WHEN CR-OP-GT(WS-LOOP-INDEX)
047300                     IF WS-COL-COMPARE-VALUE NOT >
047400                            WS-FILTER-COMPARE-VALUE
047500                         SET WS-FILTER-KEEP-ROW TO FALSE
047600                     END-IF
047700                 WHEN CR-OP-LT(WS-LOOP-INDEX)
047800                     IF WS-COL-COMPARE-VALUE NOT <
047900                            WS-FILTER-COMPARE-VALUE
048000                         SET WS-FILTER-KEEP-ROW TO FALSE
048100                     END-IF
048200                 WHEN CR-OP-GTE(WS-LOOP-INDEX)
048300                     IF WS-COL-COMPARE-VALUE <
048400                            WS-FILTER-COMPARE-VALUE
048500                         SET WS-FILTER-KEEP-ROW TO FALSE
048600                     END-IF
048700                 WHEN CR-OP-LTE(WS-LOOP-INDEX)
048800                     IF WS-COL-COMPARE-VALUE >
048900                            WS-FILTER-COMPARE-VALUE
049000                         SET WS-FILTER-KEEP-ROW TO FALSE
049100                     END-IF
049200             END-EVALUATE
049300         END-IF
049400     END-IF.
049500*---------------------------------------------------------------*
049600 2315-APPLY-CONTAINS-FILTER.
049700*---------------------------------------------------------------*
049800*    NO INTRINSIC FUNCTIONS ON THIS SHOP'S COMPILER, SO THE
049900*    FILTER VALUE'S LENGTH IS FOUND BY BACKING UP FROM COLUMN 20
050000*    UNTIL A NON-SPACE IS SEEN, THEN THE FIELD IS SLID ACROSS
050100*    FN-COL-VALUE ONE POSITION AT A TIME.
050200*---------------------------------------------------------------*
050300     SET WS-CONTAINS-FOUND TO FALSE.
050400     MOVE 20 TO WS-FV-LAST-POS.
050500     PERFORM 2316-BACK-UP-LAST-POS
050600         UNTIL WS-FV-LAST-POS = 0
050700            OR CR-FILTER-VALUE(WS-LOOP-INDEX)(WS-FV-LAST-POS:1)
050800                 NOT = SPACE.
050900     MOVE WS-FV-LAST-POS TO WS-FV-LEN.
051000     IF WS-FV-LEN = 0
051100         SET WS-CONTAINS-FOUND TO TRUE
051200     ELSE
051300         PERFORM 2317-SCAN-ONE-POSITION
051400             VARYING WS-FV-SCAN-POS FROM 1 BY 1
051500                 UNTIL WS-FV-SCAN-POS > (21 - WS-FV-LEN)
051600                    OR WS-CONTAINS-FOUND
051700     END-IF.
051800*---------------------------------------------------------------*
051900 2316-BACK-UP-LAST-POS.
052000*---------------------------------------------------------------*
052100     SUBTRACT 1 FROM WS-FV-LAST-POS.
052200*---------------------------------------------------------------*
052300 2317-SCAN-ONE-POSITION.
052400*---------------------------------------------------------------*
052500     IF FN-COL-VALUE(WS-FV-SCAN-POS:WS-FV-LEN) =
052600            CR-FILTER-VALUE(WS-LOOP-INDEX)(1:WS-FV-LEN)
052700         SET WS-CONTAINS-FOUND TO TRUE
052800     END-IF.
052900*---------------------------------------------------------------*
053000 2320-APPLY-NUMERIC-FILTER.
053100*---------------------------------------------------------------*
053200     IF NOT ROW-MEASURE-IS-NUMERIC
053300         SET WS-FILTER-KEEP-ROW TO FALSE
053400     ELSE
053500         MOVE CR-FILTER-VALUE(WS-LOOP-INDEX) TO WS-CONVERT-SOURCE
053600         PERFORM 2330-CONVERT-VALUE
053700         IF NOT WS-CONVERT-IS-NUMERIC
053800             SET WS-FILTER-KEEP-ROW TO FALSE
053900         ELSE
054000         EVALUATE TRUE
054100             WHEN CR-OP-EQ(WS-LOOP-INDEX)
054200                 IF ROW-MEASURE NOT = WS-FILTER-COMPARE-VALUE
054300                     SET WS-FILTER-KEEP-ROW TO FALSE
054400                 END-IF
054500             WHEN CR-OP-NEQ(WS-LOOP-INDEX)
054600                 IF ROW-MEASURE = WS-FILTER-COMPARE-VALUE
054700                     SET WS-FILTER-KEEP-ROW TO FALSE
054800                 END-IF
054900             WHEN CR-OP-GT(WS-LOOP-INDEX)
055000                 IF ROW-MEASURE NOT > WS-FILTER-COMPARE-VALUE
055100                     SET WS-FILTER-KEEP-ROW TO FALSE
055200                 END-IF
055300             WHEN CR-OP-LT(WS-LOOP-INDEX)
055400                 IF ROW-MEASURE NOT < WS-FILTER-COMPARE-VALUE
055500                     SET WS-FILTER-KEEP-ROW TO FALSE
055600                 END-IF
055700             WHEN CR-OP-GTE(WS-LOOP-INDEX)
055800                 IF ROW-MEASURE < WS-FILTER-COMPARE-VALUE
055900                     SET WS-FILTER-KEEP-ROW TO FALSE
056000                 END-IF
056100             WHEN CR-OP-LTE(WS-LOOP-INDEX)
056200                 IF ROW-MEASURE > WS-FILTER-COMPARE-VALUE
056300                     SET WS-FILTER-KEEP-ROW TO FALSE
056400                 END-IF
056500             WHEN OTHER
056600                 SET WS-FILTER-KEEP-ROW TO FALSE
056700         END-EVALUATE
056800         END-IF
056900     END-IF.
057000*---------------------------------------------------------------*
057100 2330-CONVERT-VALUE.
057200*---------------------------------------------------------------*
057300*    PARSES WHATEVER 20-BYTE TEXT IS SITTING IN WS-CONVERT-SOURCE
057400*    (A FILTER'S COMPARE VALUE OR A GROUP-BY COLUMN'S TEXT) INTO
057500*    WS-FILTER-COMPARE-VALUE, SETTING WS-CONVERT-VALID-SW TO 'N'
057600*    THE MOMENT A NON-NUMERIC INTEGER OR DECIMAL SEGMENT IS SEEN
057700*    SO THE CALLER CAN REJECT THE ROW.
057800*---------------------------------------------------------------*
057900     MOVE SPACES TO WS-FN-SIGN WS-FN-REST WS-FN-INT-PART
058000                    WS-FN-DEC-PART.
058100     MOVE ZERO   TO WS-FN-DOT-COUNT WS-FILTER-COMPARE-VALUE.
058200     MOVE 'Y'    TO WS-CONVERT-VALID-SW.
058300     INSPECT WS-CONVERT-SOURCE
058400         TALLYING WS-FN-DOT-COUNT FOR ALL '.'.
058500     IF WS-CONVERT-SOURCE(1:1) = '-'
058600         MOVE '-' TO WS-FN-SIGN
058700         MOVE WS-CONVERT-SOURCE(2:19) TO WS-FN-REST
058800     ELSE
058900         MOVE WS-CONVERT-SOURCE TO WS-FN-REST
059000     END-IF.
059100     IF WS-FN-DOT-COUNT = 1
059200         UNSTRING WS-FN-REST DELIMITED BY '.'
059300             INTO WS-FN-INT-PART WS-FN-DEC-PART
059400     ELSE
059500         IF WS-FN-DOT-COUNT > 1
059600             MOVE 'N' TO WS-CONVERT-VALID-SW
059700         END-IF
059800         MOVE WS-FN-REST TO WS-FN-INT-PART
059900     END-IF.
060000     IF WS-FN-INT-PART = SPACES
060100         MOVE ZERO TO WS-FN-NUM-INT
060200     ELSE
060300         IF WS-FN-INT-PART-R NOT NUMERIC
060400             MOVE 'N' TO WS-CONVERT-VALID-SW
060500         ELSE
060600             MOVE WS-FN-INT-PART TO WS-FN-NUM-INT
060700         END-IF
060800     END-IF.
060900     IF WS-FN-DEC-PART(1:1) = SPACE
061000         MOVE '0' TO WS-FN-DEC-PART(1:1)
061100     END-IF.
061200     IF WS-FN-DEC-PART(2:1) = SPACE
061300         MOVE '0' TO WS-FN-DEC-PART(2:1)
061400     END-IF.
061500     IF WS-FN-DEC-PART(1:2) NOT NUMERIC
061600         MOVE 'N' TO WS-CONVERT-VALID-SW
061700     ELSE
061800         MOVE WS-FN-DEC-PART(1:2) TO WS-FN-NUM-DEC
061900     END-IF.
062000     IF WS-CONVERT-IS-NUMERIC
062100         IF WS-FN-SIGN = '-'
062200             COMPUTE WS-FILTER-COMPARE-VALUE =
062300                 0 - (WS-FN-NUM-INT + (WS-FN-NUM-DEC / 100))
062400         ELSE
062500             COMPUTE WS-FILTER-COMPARE-VALUE =
062600                 WS-FN-NUM-INT + (WS-FN-NUM-DEC / 100)
062700         END-IF
062800     END-IF.
062900*---------------------------------------------------------------*
063000 3000-ACCUMULATE-GROUP.
063100*---------------------------------------------------------------*
063200     SET GRP-INDEX TO 1.
063300     SEARCH GROUP-TABLE
063400         AT END
063500             DISPLAY 'DSCHART - GROUP TABLE FULL, ROW DROPPED'
063600         WHEN GRP-KEY-1(GRP-INDEX) = FN-GROUP-KEY-1
063700            AND GRP-KEY-2(GRP-INDEX) = FN-GROUP-KEY-2
063800             PERFORM 3020-UPDATE-GROUP
063900         WHEN GRP-KEY-1(GRP-INDEX) = SPACES
064000            AND GRP-KEY-2(GRP-INDEX) = SPACES
064100             PERFORM 3010-ADD-NEW-GROUP
064200     END-SEARCH.
064300*---------------------------------------------------------------*
064400 3010-ADD-NEW-GROUP.
064500*---------------------------------------------------------------*
064600     ADD 1 TO GROUP-TABLE-SIZE.
064700     MOVE FN-GROUP-KEY-1 TO GRP-KEY-1(GRP-INDEX).
064800     MOVE FN-GROUP-KEY-2 TO GRP-KEY-2(GRP-INDEX).
064900     MOVE ZERO TO GRP-ROW-COUNT(GRP-INDEX) GRP-SUM(GRP-INDEX).
065000     MOVE ROW-MEASURE TO GRP-MIN(GRP-INDEX) GRP-MAX(GRP-INDEX).
065100     PERFORM 3020-UPDATE-GROUP.
065200*---------------------------------------------------------------*
065300 3020-UPDATE-GROUP.
065400*---------------------------------------------------------------*
065500     ADD 1 TO GRP-ROW-COUNT(GRP-INDEX).
065600     IF ROW-MEASURE-IS-NUMERIC
065700         ADD ROW-MEASURE TO GRP-SUM(GRP-INDEX)
065800         IF ROW-MEASURE < GRP-MIN(GRP-INDEX)
065900             MOVE ROW-MEASURE TO GRP-MIN(GRP-INDEX)
066000         END-IF
066100         IF ROW-MEASURE > GRP-MAX(GRP-INDEX)
066200             MOVE ROW-MEASURE TO GRP-MAX(GRP-INDEX)
066300         END-IF
066400     END-IF.
066500*---------------------------------------------------------------*
066600 3500-ACCUMULATE-UNGROUPED.
066700*---------------------------------------------------------------*
066800     ADD 1 TO UNG-ROW-COUNT.
066900     IF ROW-MEASURE-IS-NUMERIC
067000         ADD ROW-MEASURE TO UNG-SUM
067100         IF UNG-ROW-COUNT = 1
067200             MOVE ROW-MEASURE TO UNG-MIN UNG-MAX
067300         ELSE
067400             IF ROW-MEASURE < UNG-MIN
067500                 MOVE ROW-MEASURE TO UNG-MIN
067600             END-IF
067700             IF ROW-MEASURE > UNG-MAX
067800                 MOVE ROW-MEASURE TO UNG-MAX
067900             END-IF
068000         END-IF
068100     END-IF.
068200*---------------------------------------------------------------*
068300 3600-PASSTHROUGH-ROW.
068400*---------------------------------------------------------------*
068500     MOVE ROW-KEY-1     TO RES-KEY-1.
068600     MOVE ROW-KEY-2     TO RES-KEY-2.
068700     MOVE ROW-MEASURE   TO RES-VALUE.
068800     MOVE 1             TO RES-COUNT.
068900     WRITE CHART-RESULT-RECORD.
069000     ADD 1 TO WS-GRAND-TOTAL-COUNT.
069100     ADD ROW-MEASURE TO WS-GRAND-TOTAL-VALUE.
069200*---------------------------------------------------------------*
069300 5000-WRITE-RESULTS.
069400*---------------------------------------------------------------*
069500     OPEN OUTPUT CHART-RESULT-FILE.
069600     IF NOT CR-AGG-IS-NONE
069700         IF WS-IS-GROUPED
069800             PERFORM 5100-WRITE-ONE-GROUP
069900                 VARYING GRP-INDEX FROM 1 BY 1
070000                     UNTIL GRP-INDEX > GROUP-TABLE-SIZE
070100         ELSE
070200             PERFORM 5200-WRITE-UNGROUPED-RESULT
070300         END-IF
070400     END-IF.
070500     CLOSE CHART-RESULT-FILE.
070600*---------------------------------------------------------------*
070700 5100-WRITE-ONE-GROUP.
070800*---------------------------------------------------------------*
070900     MOVE GRP-KEY-1(GRP-INDEX) TO RES-KEY-1.
071000     MOVE GRP-KEY-2(GRP-INDEX) TO RES-KEY-2.
071100     MOVE GRP-ROW-COUNT(GRP-INDEX) TO RES-COUNT.
071200     PERFORM 5300-SELECT-AGG-VALUE.
071300     WRITE CHART-RESULT-RECORD.
071400     ADD 1 TO WS-GRAND-TOTAL-COUNT.
071500     ADD RES-VALUE TO WS-GRAND-TOTAL-VALUE.
071600*---------------------------------------------------------------*
071700 5200-WRITE-UNGROUPED-RESULT.
071800*---------------------------------------------------------------*
071900     MOVE SPACES TO RES-KEY-1 RES-KEY-2.
072000     MOVE UNG-SUM        TO GRP-SUM(1).
072100     MOVE UNG-MIN        TO GRP-MIN(1).
072200     MOVE UNG-MAX        TO GRP-MAX(1).
072300     MOVE UNG-ROW-COUNT  TO GRP-ROW-COUNT(1).
072400     MOVE UNG-ROW-COUNT  TO RES-COUNT.
072500     SET GRP-INDEX TO 1.
072600     PERFORM 5300-SELECT-AGG-VALUE.
072700     WRITE CHART-RESULT-RECORD.
072800     ADD 1 TO WS-GRAND-TOTAL-COUNT.
072900     ADD RES-VALUE TO WS-GRAND-TOTAL-VALUE.
073000*---------------------------------------------------------------*
073100 5300-SELECT-AGG-VALUE.
073200*---------------------------------------------------------------*
073300     EVALUATE TRUE
073400         WHEN CR-AGG-IS-COUNT
073500             MOVE GRP-ROW-COUNT(GRP-INDEX) TO RES-VALUE
073600         WHEN CR-AGG-IS-AVG
073700             IF GRP-ROW-COUNT(GRP-INDEX) > 0
073800                 COMPUTE RES-VALUE ROUNDED =
073900                     GRP-SUM(GRP-INDEX) / GRP-ROW-COUNT(GRP-INDEX)
074000             ELSE
074100                 MOVE ZERO TO RES-VALUE
074200             END-IF
074300         WHEN CR-AGG-IS-MIN
074400             MOVE GRP-MIN(GRP-INDEX) TO RES-VALUE
074500         WHEN CR-AGG-IS-MAX
074600             MOVE GRP-MAX(GRP-INDEX) TO RES-VALUE
074700         WHEN OTHER
074800*            SUM, AND ANY UNRECOGNIZED AGGREGATION CODE, DEFAULT
074900*            TO SUM - SAME "DON'T ABEND ON A BAD CODE" RULE AS
075000*            TKT DL-0271.
075100             MOVE GRP-SUM(GRP-INDEX) TO RES-VALUE
075200     END-EVALUATE.
075300*---------------------------------------------------------------*
075400 9000-PRINT-REPORT.
075500*---------------------------------------------------------------*
075600     OPEN OUTPUT PRINT-FILE.
075700     MOVE 999 TO LINE-COUNT.
075800     MOVE 1   TO PAGE-COUNT.
075900     MOVE WS-DS-NAME-SAVE      TO CHH-DS-NAME.
076000     MOVE CR-AGGREGATION       TO CHH-AGG.
076100     MOVE CR-FILTER-COUNT      TO CHH-FILTER-COUNT.
076200     IF NOT CR-AGG-IS-NONE
076300         IF WS-IS-GROUPED
076400             PERFORM 9100-PRINT-GROUP-LINE
076500                 VARYING GRP-INDEX FROM 1 BY 1
076600                     UNTIL GRP-INDEX > GROUP-TABLE-SIZE
076700         ELSE
076800             PERFORM 9200-PRINT-UNGROUPED-LINE
076900         END-IF
077000         MOVE WS-GRAND-TOTAL-COUNT TO CHT-COUNT
077100         MOVE WS-GRAND-TOTAL-VALUE TO CHT-VALUE
077200         MOVE CHRPT-TOTAL-LINE     TO PRINT-LINE
077300         PERFORM 9330-WRITE-PRINT-LINE
077400     END-IF.
077500     CLOSE PRINT-FILE.
077600*---------------------------------------------------------------*
077700 9100-PRINT-GROUP-LINE.
077800*---------------------------------------------------------------*
077900     IF LINE-COUNT > LINES-ON-PAGE
078000         PERFORM 9310-PRINT-HEADING-LINES
078100     END-IF.
078200     MOVE GRP-KEY-1(GRP-INDEX)      TO CHD-KEY-1.
078300     MOVE GRP-KEY-2(GRP-INDEX)      TO CHD-KEY-2.
078400     MOVE GRP-ROW-COUNT(GRP-INDEX)  TO CHD-COUNT.
078500     PERFORM 5300-SELECT-AGG-VALUE.
078600     MOVE RES-VALUE                 TO CHD-VALUE.
078700     MOVE CHRPT-DETAIL-LINE         TO PRINT-LINE.
078800     PERFORM 9330-WRITE-PRINT-LINE.
078900*---------------------------------------------------------------*
079000 9200-PRINT-UNGROUPED-LINE.
079100*---------------------------------------------------------------*
079200     IF LINE-COUNT > LINES-ON-PAGE
079300         PERFORM 9310-PRINT-HEADING-LINES
079400     END-IF.
079500     MOVE SPACES         TO CHD-KEY-1 CHD-KEY-2.
079600     MOVE UNG-ROW-COUNT  TO CHD-COUNT.
079700     SET GRP-INDEX TO 1.
079800     PERFORM 5300-SELECT-AGG-VALUE.
079900     MOVE RES-VALUE      TO CHD-VALUE.
080000     MOVE CHRPT-DETAIL-LINE TO PRINT-LINE.
080100     PERFORM 9330-WRITE-PRINT-LINE.
080200*---------------------------------------------------------------*
080300 9310-PRINT-HEADING-LINES.
080400*---------------------------------------------------------------*
080500     MOVE PAGE-COUNT             TO CHH-PAGE-NUM.
080600     MOVE CHRPT-HEADING-LINE-1   TO PRINT-LINE.
080700     PERFORM 9320-WRITE-TOP-OF-PAGE.
080800     MOVE CHRPT-HEADING-LINE-2   TO PRINT-LINE.
080900     PERFORM 9330-WRITE-PRINT-LINE.
081000     ADD  1                      TO PAGE-COUNT.
081100     MOVE 5                      TO LINE-COUNT.
081200*---------------------------------------------------------------*
081300 9320-WRITE-TOP-OF-PAGE.
081400*---------------------------------------------------------------*
081500     WRITE PRINT-RECORD
081600         AFTER ADVANCING PAGE.
081700     MOVE SPACE TO PRINT-LINE.
081800*---------------------------------------------------------------*
081900 9330-WRITE-PRINT-LINE.
082000*---------------------------------------------------------------*
082100     WRITE PRINT-RECORD
082200         AFTER ADVANCING LINE-SPACEING.
082300     MOVE SPACE TO PRINT-LINE.
082400     ADD  1     TO LINE-COUNT.
082500     MOVE 1     TO LINE-SPACEING.
082600*---------------------------------------------------------------*
082700 9900-CLOSE-FILES.
082800*---------------------------------------------------------------*
082900     CLOSE CHART-REQUEST-FILE
083000           DATASET-CATALOG-FILE.
083100*---------------------------------------------------------------*
083200 9900-EXIT.
083300*---------------------------------------------------------------*
083400     EXIT.
