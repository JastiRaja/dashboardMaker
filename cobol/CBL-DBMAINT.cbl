000100*===============================================================*
000200* PROGRAM NAME:    DBMAINT
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/10/93  E.ACKERMAN      CREATED - LIST/GET/UPDATE/DELETE       DL-0251
000900*                           DRIVER FOR THE DASHBOARD CATALOG,      DL-0251
001000*                           SAME SHAPE AS DSCATLS.  TKT DL-0251.   DL-0251
001100* 06/10/93  E.ACKERMAN      LIST SORTS MOST-RECENTLY-UPDATED       DL-0251
001200*                           FIRST, SAME SORT IDIOM AS DSCATLS.     DL-0251
001300*                           TKT DL-0251.                           DL-0251
001400* 02/11/94  T.WISNIEWSKI    UPDATE NOW CALLS DSCATRD TO CONFIRM    DL-0271
001500*                           EACH REPLACEMENT WIDGET'S DATASET      DL-0271
001600*                           EXISTS BEFORE THE WIDGET LIST IS       DL-0271
001700*                           REWRITTEN.  TKT DL-0271.               DL-0271
001800* 11/30/94  T.WISNIEWSKI    ADDED SHARE / UNSHARE / PUBLIC-READ    DL-0305
001900*                           ACTIONS.  SHARE BUILDS A PUBLIC ID     DL-0305
002000*                           OUT OF THE DATE/TIME STAMP AND THE     DL-0305
002100*                           DASHBOARD-ID SINCE THE SHOP HAS NO     DL-0305
002200*                           GUID GENERATOR.  TKT DL-0305.          DL-0305
002300* 01/09/95  T.WISNIEWSKI    "NO DASHBOARDS FOUND" MESSAGE ADDED    DL-0321
002400*                           FOR EMPTY LIST RESULT.  TKT DL-0321.   DL-0321
002500* 06/30/95  T.WISNIEWSKI    OWNERSHIP CHECK EXTENDED TO SHARE AND  DL-0318
002600*                           UNSHARE - SUPPORT DESK REPORTED USERS  DL-0318
002700*                           COULD RE-SHARE EACH OTHER'S BOARDS.    DL-0318
002800*                           TKT DL-0318.                           DL-0318
002900* 08/06/98  M.SANDERSON     Y2K - DB-UPDATED AND THE PUBLIC-ID     DL-0402
003000*                           DATE SEGMENT BOTH CARRY A 4 DIGIT      DL-0402
003100*                           YEAR, NO CENTURY WINDOW NEEDED.        DL-0402
003200*                           TKT DL-0402.                           DL-0402
003300* 05/18/01  P.ABERNATHY     REVIEWED FOR CENTURY WINDOW, NO        DL-0456
003400*                           CHANGE REQUIRED.  TKT DL-0456.         DL-0456
003500* 04/03/02  T.WISNIEWSKI    CLOSE-FILES RANGED TO ITS OWN EXIT     DL-0470
003600*                           PARAGRAPH PER SHOP STANDARD - HOUSE-   DL-0470
003700*                           KEEPING, NO LOGIC CHANGE.  TKT DL-0470 DL-0470
003800* 05/01/02  T.WISNIEWSKI    CHECK-REPLACEMENT-DATASETS NOW ALSO    DL-0480
003900*                           TESTS EACH REPLACEMENT WIDGET'S CHART  DL-0480
004000*                           TYPE AGAINST THE BAR/PIE/LINE/TABLE    DL-0480
004100*                           88-LEVELS IN WGCAT - THE TYPE WAS      DL-0480
004200*                           BEING REWRITTEN WITHOUT EVER BEING     DL-0480
004300*                           VALIDATED.  TKT DL-0480.               DL-0480
004400*===============================================================*
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    DBMAINT.
004700 AUTHOR.        E. ACKERMAN.
004800 INSTALLATION.  DATA SERVICES DIVISION.
004900 DATE-WRITTEN.  06/10/1993.
005000 DATE-COMPILED.
005100 SECURITY.      NON-CONFIDENTIAL.
005200*===============================================================*
005300 ENVIRONMENT DIVISION.
005400*---------------------------------------------------------------*
005500 CONFIGURATION SECTION.
005600*---------------------------------------------------------------*
005700 SOURCE-COMPUTER. IBM-3096.
005800 OBJECT-COMPUTER. IBM-3096.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*---------------------------------------------------------------*
006200 INPUT-OUTPUT SECTION.
006300*---------------------------------------------------------------*
006400 FILE-CONTROL.
006500     SELECT REQUEST-CARD-FILE ASSIGN TO REQDD
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS  IS REQ-FILE-STATUS.
006800*
006900     SELECT DASHBOARD-CATALOG-FILE ASSIGN TO DBCTDD
007000       ORGANIZATION IS INDEXED
007100       ACCESS MODE  IS DYNAMIC
007200       RECORD KEY   IS DB-ID
007300       FILE STATUS  IS DBCT-FILE-STATUS.
007400*
007500     SELECT OLD-WIDGET-FILE ASSIGN TO WGCTDD
007600       ORGANIZATION IS SEQUENTIAL
007700       FILE STATUS  IS OLDWG-FILE-STATUS.
007800*
007900     SELECT NEW-WIDGET-FILE ASSIGN TO WGCTND
008000       ORGANIZATION IS SEQUENTIAL
008100       FILE STATUS  IS NEWWG-FILE-STATUS.
008200*
008300     SELECT PRINT-FILE ASSIGN TO DBLSDD.
008400*
008500     SELECT SORT-FILE ASSIGN TO SORTFL.
008600*===============================================================*
008700 DATA DIVISION.
008800*---------------------------------------------------------------*
008900 FILE SECTION.
009000*---------------------------------------------------------------*
009100 FD  REQUEST-CARD-FILE
009200     RECORDING MODE IS F.
009300 01  REQUEST-CARD-RECORD                 PIC X(160).
009400*---------------------------------------------------------------*
009500 FD  DASHBOARD-CATALOG-FILE
009600     DATA RECORD IS DASHBOARD-RECORD.
009700     COPY DBCAT.
009800*---------------------------------------------------------------*
009900* OLD-WIDGET-FILE IS READ WITH A LOCALLY TYPED RECORD SO THE
010000* INCOMING GROUP CAN BE TESTED AGAINST THE TARGET DASHBOARD-ID
010100* WITHOUT DISTURBING THE COPYBOOK-TYPED RECORD USED FOR OUTPUT -
010200* SAME SPLIT DSCATLS USES FOR ITS ROW-STORE PURGE.
010300*---------------------------------------------------------------*
010400 FD  OLD-WIDGET-FILE
010500     DATA RECORD IS OLD-WIDGET-RECORD.
010600 01  OLD-WIDGET-RECORD.
010700     05  OLDWG-DASHBOARD-ID               PIC 9(09).
010800     05  OLDWG-WIDGET-ID                  PIC X(12).
010900     05  OLDWG-X                          PIC 9(03).
011000     05  OLDWG-Y                          PIC 9(03).
011100     05  OLDWG-W                          PIC 9(03).
011200     05  OLDWG-H                          PIC 9(03).
011300     05  OLDWG-CHART-TYPE                 PIC X(05).
011400     05  OLDWG-CHART-TITLE                PIC X(40).
011500     05  OLDWG-DATASET-ID                 PIC 9(09).
011600     05  OLDWG-X-AXIS                     PIC X(20).
011700     05  OLDWG-Y-AXIS                     PIC X(20).
011800     05  FILLER                           PIC X(03).
011900*---------------------------------------------------------------*
012000 FD  NEW-WIDGET-FILE
012100     DATA RECORD IS WIDGET-RECORD.
012200     COPY WGCAT.
012300*---------------------------------------------------------------*
012400 FD  PRINT-FILE RECORDING MODE F.
012500 01  PRINT-RECORD.
012600     05  PRINT-LINE                       PIC X(132).
012700*---------------------------------------------------------------*
012800 SD  SORT-FILE.
012900 01  SORT-RECORD.
013000     05  SR-DB-ID                         PIC 9(09).
013100     05  SR-DB-NAME                       PIC X(40).
013200     05  SR-USER-ID                       PIC 9(09).
013300     05  SR-PUBLIC-FLAG                   PIC X(01).
013400     05  SR-WIDGET-COUNT                  PIC 9(02).
013500     05  SR-UPDATED                       PIC X(19).
013600     05  FILLER                           PIC X(05).
013700*===============================================================*
013800 WORKING-STORAGE SECTION.
013900*---------------------------------------------------------------*
014000 01  WS-FILE-STATUS-FIELDS.
014100     05  REQ-FILE-STATUS                  PIC X(02).
014200         88  REQ-FILE-OK                      VALUE '00'.
014300     05  DBCT-FILE-STATUS                 PIC X(02).
014400         88  DBCT-FILE-OK                     VALUE '00'.
014500     05  OLDWG-FILE-STATUS                PIC X(02).
014600         88  OLDWG-FILE-OK                    VALUE '00'.
014700         88  OLDWG-FILE-EOF                   VALUE '10'.
014800     05  NEWWG-FILE-STATUS                PIC X(02).
014900         88  NEWWG-FILE-OK                    VALUE '00'.
015000     05  FILLER                           PIC X(02).
015100*---------------------------------------------------------------*
015200 01  WS-SWITCHES.
015300     05  WS-ABORT-SW                      PIC X(01) VALUE 'N'.
015400         88  WS-ABORT-RUN                     VALUE 'Y'.
015500     05  SORT-EOF-SW                      PIC X(01) VALUE 'N'.
015600         88  SORT-END-OF-FILE                 VALUE 'Y'.
015700     05  WS-DATASET-CHECK-SW               PIC X(01) VALUE 'N'.
015800         88  WS-ALL-DATASETS-EXIST             VALUE 'Y'.
015900     05  WS-REPLACE-DONE-SW                PIC X(01) VALUE 'N'.
016000         88  WS-REPLACE-INSERTED               VALUE 'Y'.
016100* CHART-TYPE CHECK - RUNS IN THE SAME PASS AS THE DATASET-EXISTS
016200* CHECK ABOVE, TESTING EACH REPLACEMENT WIDGET'S WG-CHART-TYPE
016300* AGAINST THE 88-LEVELS DECLARED WITH IT IN WGCAT.
016400     05  WS-CHART-TYPE-CHECK-SW           PIC X(01) VALUE 'N'.
016500         88  WS-CHART-TYPES-VALID             VALUE 'Y'.
016600     05  FILLER                           PIC X(01).
016700*---------------------------------------------------------------*
016800* REQUEST-CARD-FILE LAYOUT: RECORD 1 IS A HEADER CARD CARRYING
016900* WHATEVER FIELDS THE ACTION NEEDS (UNUSED FIELDS LEFT BLANK).
017000* WHEN THE ACTION IS UPD, EACH RECORD AFTER THE HEADER IS ONE
017100* REPLACEMENT WIDGET CARD, UP TO 20 OF THEM - SAME "HEADER ROW
017200* THEN DATA ROWS" SHAPE DBLOAD USES ON ITS CREATE REQUEST.
017300*---------------------------------------------------------------*
017400 01  WS-REQUEST-FIELDS.
017500     05  WS-MT-ACTION                     PIC X(03).
017600         88  MT-ACTION-LIST                   VALUE 'LST'.
017700         88  MT-ACTION-GET                    VALUE 'GET'.
017800         88  MT-ACTION-UPDATE                 VALUE 'UPD'.
017900         88  MT-ACTION-DELETE                 VALUE 'DEL'.
018000         88  MT-ACTION-SHARE                  VALUE 'SHR'.
018100         88  MT-ACTION-UNSHARE                VALUE 'UNS'.
018200         88  MT-ACTION-PUBLIC                 VALUE 'PUB'.
018300     05  WS-MT-USER-ID-X                  PIC X(09).
018400     05  WS-MT-DB-ID-X                     PIC X(09).
018500     05  WS-MT-PUBLIC-ID-IN                PIC X(36).
018600     05  WS-MT-DB-NAME                     PIC X(40).
018700     05  WS-MT-DB-DESC                     PIC X(60).
018800     05  WS-MT-PUBLIC-FLAG-X               PIC X(01).
018900     05  FILLER                            PIC X(02).
019000 01  WS-MT-USER-ID                         PIC 9(09).
019100 01  WS-MT-DB-ID                           PIC 9(09).
019200*---------------------------------------------------------------*
019300* ONE REPLACEMENT WIDGET CARD - 10 COMMA FIELDS, SAME LAYOUT AS
019400* THE WIDGET CARDS DBLOAD READS.
019500*---------------------------------------------------------------*
019600 01  WS-WIDGET-CARD-TOKENS.
019700     05  WS-WCT-WIDGET-ID                 PIC X(12).
019800     05  WS-WCT-X                         PIC 9(03).
019900     05  WS-WCT-Y                         PIC 9(03).
020000     05  WS-WCT-W                         PIC 9(03).
020100     05  WS-WCT-H                         PIC 9(03).
020200     05  WS-WCT-CHART-TYPE                PIC X(05).
020300     05  WS-WCT-CHART-TITLE               PIC X(40).
020400     05  WS-WCT-DATASET-ID                PIC 9(09).
020500     05  WS-WCT-X-AXIS                    PIC X(20).
020600     05  WS-WCT-Y-AXIS                    PIC X(20).
020700     05  FILLER                           PIC X(42).
020800*---------------------------------------------------------------*
020900 01  WS-REPLACEMENT-WIDGET-COUNT           PIC 9(02) COMP VALUE 0.
021000 01  WS-REPLACEMENT-WIDGETS.
021100     05  WS-RW-ENTRY OCCURS 20 TIMES.
021200         10  RW-WIDGET-ID                 PIC X(12).
021300         10  RW-X                         PIC 9(03).
021400         10  RW-Y                         PIC 9(03).
021500         10  RW-W                         PIC 9(03).
021600         10  RW-H                         PIC 9(03).
021700         10  RW-CHART-TYPE                PIC X(05).
021800         10  RW-CHART-TITLE               PIC X(40).
021900         10  RW-DATASET-ID                PIC 9(09).
022000         10  RW-X-AXIS                    PIC X(20).
022100         10  RW-Y-AXIS                    PIC X(20).
022200         10  FILLER                       PIC X(42).
022300*---------------------------------------------------------------*
022400 01  WS-WIDGET-WORK-INDEX                 PIC 9(02) COMP VALUE 0.
022500*---------------------------------------------------------------*
022600 01  WS-CURRENT-DATE-STAMP.
022700     05  WS-CDS-YEAR                      PIC 9(04).
022800     05  WS-CDS-MONTH                     PIC 9(02).
022900     05  WS-CDS-DAY                       PIC 9(02).
023000     05  FILLER                           PIC X(02) VALUE SPACE.
023100 01  WS-CURRENT-TIME-STAMP.
023200     05  WS-CTS-HH                        PIC 9(02).
023300     05  WS-CTS-MM                        PIC 9(02).
023400     05  WS-CTS-SS                        PIC 9(02).
023500 01  WS-CURRENT-TIME-STAMP-R
023600                          REDEFINES WS-CURRENT-TIME-STAMP.
023700     05  WS-CTS-HHMM                      PIC X(04).
023800     05  WS-CTS-SS-X                      PIC X(02).
023900 01  WS-UPDATED-STAMP.
024000     05  WS-UPD-YEAR                      PIC 9(04).
024100     05  FILLER                           PIC X(01) VALUE '-'.
024200     05  WS-UPD-MONTH                     PIC 9(02).
024300     05  FILLER                           PIC X(01) VALUE '-'.
024400     05  WS-UPD-DAY                       PIC 9(02).
024500     05  FILLER                           PIC X(01) VALUE ' '.
024600     05  WS-UPD-HH                        PIC 9(02).
024700     05  FILLER                           PIC X(01) VALUE ':'.
024800     05  WS-UPD-MM                        PIC 9(02).
024900     05  FILLER                           PIC X(01) VALUE ':'.
025000     05  WS-UPD-SS                        PIC 9(02).
025100*---------------------------------------------------------------*
025200* PUBLIC-ID BUILD AREA - THE SHOP HAS NO GUID GENERATOR, SO A
025300* SHARED DASHBOARD'S PUBLIC ID IS BUILT OUT OF THE DATE/TIME
025400* STAMP, A FIXED DIVISION JOB CODE, AND THE DASHBOARD'S OWN ID
025500* ZERO-PADDED TO 12 DIGITS - THE DASHBOARD-ID ALONE ALREADY
025600* GUARANTEES THE RESULT IS UNIQUE.
025700*---------------------------------------------------------------*
025800 01  WS-SHARE-SS-PAD.
025900     05  WS-SHR-SS                        PIC 9(02).
026000     05  FILLER                           PIC X(02) VALUE '00'.
026100 01  WS-SHARE-ID-PADDED                    PIC 9(12).
026200*---------------------------------------------------------------*
026300 01  ERROR-DISPLAY-LINE.
026400     05  FILLER  PIC X(16) VALUE ' *** DBMAINT ERR:'.
026500     05  DL-ERROR-TEXT               PIC X(60) VALUE SPACE.
026600     05  FILLER  PIC X(05) VALUE ' *** '.
026700*---------------------------------------------------------------*
026800 COPY PRTCTL.
026900*---------------------------------------------------------------*
027000 01  HEADING-LINE-1.
027100     05  FILLER                    PIC X(30) VALUE
027200         'DASHBOARD CATALOG LISTING'.
027300     05  FILLER                    PIC X(20) VALUE SPACE.
027400     05  HL1-MONTH                 PIC 99.
027500     05  FILLER                    PIC X VALUE '/'.
027600     05  HL1-DAY                   PIC 99.
027700     05  FILLER                    PIC X VALUE '/'.
027800     05  HL1-YEAR                  PIC 9999.
027900     05  FILLER                    PIC X(10) VALUE SPACE.
028000     05  FILLER                    PIC X(05) VALUE 'PAGE '.
028100     05  HL1-PAGE-COUNT            PIC ZZZ9.
028200     05  FILLER                    PIC X(50) VALUE SPACE.
028300 01  HEADING-LINE-2.
028400     05  FILLER                    PIC X(11) VALUE '  DB-ID'.
028500     05  FILLER                    PIC X(31) VALUE 'NAME'.
028600     05  FILLER                    PIC X(11) VALUE 'PUB'.
028700     05  FILLER                    PIC X(10) VALUE 'WDGTS'.
028800     05  FILLER                    PIC X(19) VALUE 'UPDATED'.
028900     05  FILLER                    PIC X(40) VALUE SPACE.
029000*---------------------------------------------------------------*
029100 01  PRINT-LINES.
029200     05  NEXT-REPORT-LINE          PIC X(132) VALUE SPACE.
029300*---------------------------------------------------------------*
029400 COPY DBFRM.
029500*---------------------------------------------------------------*
029600 COPY DBTBL.
029700*---------------------------------------------------------------*
029800 COPY DSTBL.
029900*===============================================================*
030000 PROCEDURE DIVISION.
030100*---------------------------------------------------------------*
030200 0000-MAIN-PROCESSING.
030300*---------------------------------------------------------------*
030400     PERFORM 1000-OPEN-FILES.
030500     PERFORM 1100-READ-REQUEST-CARD.
030600     IF NOT WS-ABORT-RUN
030700         EVALUATE TRUE
030800             WHEN MT-ACTION-LIST
030900                 PERFORM 2000-LIST-DASHBOARDS
031000             WHEN MT-ACTION-GET
031100                 PERFORM 3000-GET-DASHBOARD
031200             WHEN MT-ACTION-UPDATE
031300                 PERFORM 4000-UPDATE-DASHBOARD
031400             WHEN MT-ACTION-DELETE
031500                 PERFORM 5000-DELETE-DASHBOARD
031600             WHEN MT-ACTION-SHARE
031700                 PERFORM 6000-SHARE-DASHBOARD
031800             WHEN MT-ACTION-UNSHARE
031900                 PERFORM 7000-UNSHARE-DASHBOARD
032000             WHEN MT-ACTION-PUBLIC
032100                 PERFORM 7500-PUBLIC-READ-DASHBOARD
032200             WHEN OTHER
032300                 MOVE 'INVALID ACTION CODE' TO DL-ERROR-TEXT
032400                 DISPLAY ERROR-DISPLAY-LINE
032500         END-EVALUATE
032600     END-IF.
032700     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
032800     GOBACK.
032900*---------------------------------------------------------------*
033000 1000-OPEN-FILES.
033100*---------------------------------------------------------------*
033200     OPEN INPUT REQUEST-CARD-FILE.
033300     ACCEPT WS-CURRENT-DATE-STAMP FROM DATE YYYYMMDD.
033400     ACCEPT WS-CURRENT-TIME-STAMP FROM TIME.
033500     MOVE WS-CDS-YEAR  TO HL1-YEAR.
033600     MOVE WS-CDS-MONTH TO HL1-MONTH.
033700     MOVE WS-CDS-DAY   TO HL1-DAY.
033800*---------------------------------------------------------------*
033900 1100-READ-REQUEST-CARD.
034000*---------------------------------------------------------------*
034100     READ REQUEST-CARD-FILE
034200         AT END
034300             SET WS-ABORT-RUN TO TRUE
034400             MOVE 'NO REQUEST CARD SUPPLIED' TO DL-ERROR-TEXT
034500             DISPLAY ERROR-DISPLAY-LINE
034600         NOT AT END
034700             PERFORM 1110-SPLIT-HEADER-CARD
034800             IF MT-ACTION-UPDATE
034900                 PERFORM 1120-READ-WIDGET-CARDS
035000             END-IF.
035100*---------------------------------------------------------------*
035200 1110-SPLIT-HEADER-CARD.
035300*---------------------------------------------------------------*
035400     UNSTRING REQUEST-CARD-RECORD DELIMITED BY ','
035500         INTO WS-MT-ACTION       WS-MT-USER-ID-X
035600              WS-MT-DB-ID-X      WS-MT-PUBLIC-ID-IN
035700              WS-MT-DB-NAME      WS-MT-DB-DESC
035800              WS-MT-PUBLIC-FLAG-X.
035900     MOVE WS-MT-USER-ID-X TO WS-MT-USER-ID.
036000     MOVE WS-MT-DB-ID-X   TO WS-MT-DB-ID.
036100*---------------------------------------------------------------*
036200 1120-READ-WIDGET-CARDS.
036300*---------------------------------------------------------------*
036400     MOVE ZERO TO WS-REPLACEMENT-WIDGET-COUNT.
036500     PERFORM 1130-READ-ONE-WIDGET-CARD
036600         UNTIL REQ-FILE-STATUS = '10'
036700            OR WS-REPLACEMENT-WIDGET-COUNT = 20.
036800*---------------------------------------------------------------*
036900 1130-READ-ONE-WIDGET-CARD.
037000*---------------------------------------------------------------*
037100     READ REQUEST-CARD-FILE
037200         AT END
037300             MOVE '10' TO REQ-FILE-STATUS
037400         NOT AT END
037500             ADD 1 TO WS-REPLACEMENT-WIDGET-COUNT
037600             PERFORM 1140-SPLIT-WIDGET-CARD.
037700*---------------------------------------------------------------*
037800 1140-SPLIT-WIDGET-CARD.
037900*---------------------------------------------------------------*
038000     UNSTRING REQUEST-CARD-RECORD DELIMITED BY ','
038100         INTO WS-WCT-WIDGET-ID   WS-WCT-X
038200              WS-WCT-Y           WS-WCT-W
038300              WS-WCT-H           WS-WCT-CHART-TYPE
038400              WS-WCT-CHART-TITLE WS-WCT-DATASET-ID
038500              WS-WCT-X-AXIS      WS-WCT-Y-AXIS.
038600     MOVE WS-WCT-WIDGET-ID
038700         TO RW-WIDGET-ID(WS-REPLACEMENT-WIDGET-COUNT).
038800     MOVE WS-WCT-X    TO RW-X(WS-REPLACEMENT-WIDGET-COUNT).
038900     MOVE WS-WCT-Y    TO RW-Y(WS-REPLACEMENT-WIDGET-COUNT).
039000     MOVE WS-WCT-W    TO RW-W(WS-REPLACEMENT-WIDGET-COUNT).
039100     MOVE WS-WCT-H    TO RW-H(WS-REPLACEMENT-WIDGET-COUNT).
039200     MOVE WS-WCT-CHART-TYPE
039300         TO RW-CHART-TYPE(WS-REPLACEMENT-WIDGET-COUNT).
039400     MOVE WS-WCT-CHART-TITLE
039500         TO RW-CHART-TITLE(WS-REPLACEMENT-WIDGET-COUNT).
039600     MOVE WS-WCT-DATASET-ID
039700         TO RW-DATASET-ID(WS-REPLACEMENT-WIDGET-COUNT).
039800     MOVE WS-WCT-X-AXIS
039900         TO RW-X-AXIS(WS-REPLACEMENT-WIDGET-COUNT).
040000     MOVE WS-WCT-Y-AXIS
040100         TO RW-Y-AXIS(WS-REPLACEMENT-WIDGET-COUNT).
040200*---------------------------------------------------------------*
040300 2000-LIST-DASHBOARDS SECTION.
040400*---------------------------------------------------------------*
040500     SET DBCT-ALL-BY-USER TO TRUE.
040600     MOVE WS-MT-USER-ID TO DBCT-SEARCH-USER-ID.
040700     CALL 'DBCATRD' USING DBCT-TABLE-SIZE, DBCT-TABLE-INDEX,
040800                           DBCT-WIDGET-INDEX,
040900                           DBCT-PROGRAM-ACTION,
041000                           DBCT-SEARCH-DB-ID, DBCT-SEARCH-USER-ID,
041100                           DBCT-TABLE
041200         END-CALL.
041300     IF DBCT-TABLE-SIZE = 0
041400         DISPLAY 'NO DASHBOARDS FOUND FOR USER ' WS-MT-USER-ID
041500     ELSE
041600         OPEN OUTPUT PRINT-FILE
041700         SORT SORT-FILE
041800              ON DESCENDING KEY SR-UPDATED
041900              INPUT PROCEDURE IS 2010-LOAD-SORT-FILE
042000              OUTPUT PROCEDURE IS 2020-PRINT-SORT-FILE
042100         CLOSE PRINT-FILE
042200     END-IF.
042300 2000-DUMMY SECTION.
042400*---------------------------------------------------------------*
042500 2010-LOAD-SORT-FILE.
042600*---------------------------------------------------------------*
042700     PERFORM 2011-RELEASE-ONE-ENTRY
042800         VARYING DBCT-TABLE-INDEX FROM 1 BY 1
042900             UNTIL DBCT-TABLE-INDEX > DBCT-TABLE-SIZE.
043000*---------------------------------------------------------------*
043100 2011-RELEASE-ONE-ENTRY.
043200*---------------------------------------------------------------*
043300     MOVE TBL-DB-ID(DBCT-TABLE-INDEX)      TO SR-DB-ID.
043400     MOVE TBL-DB-NAME(DBCT-TABLE-INDEX)    TO SR-DB-NAME.
043500     MOVE TBL-DB-USER-ID(DBCT-TABLE-INDEX) TO SR-USER-ID.
043600     MOVE TBL-DB-PUBLIC-FLAG(DBCT-TABLE-INDEX)
043700                                            TO SR-PUBLIC-FLAG.
043800     MOVE TBL-DB-WIDGET-COUNT(DBCT-TABLE-INDEX)
043900                                            TO SR-WIDGET-COUNT.
044000     MOVE TBL-DB-UPDATED(DBCT-TABLE-INDEX)  TO SR-UPDATED.
044100     RELEASE SORT-RECORD.
044200*---------------------------------------------------------------*
044300 2020-PRINT-SORT-FILE.
044400*---------------------------------------------------------------*
044500     MOVE 99 TO LINE-COUNT.
044600     MOVE 1 TO PAGE-COUNT.
044700     PERFORM 8000-RETURN-SORT-RECORD.
044800     PERFORM 2021-PRINT-ONE-ENTRY
044900         UNTIL SORT-END-OF-FILE.
045000*---------------------------------------------------------------*
045100 2021-PRINT-ONE-ENTRY.
045200*---------------------------------------------------------------*
045300     MOVE SR-DB-ID          TO DL-DB-ID.
045400     MOVE SR-DB-NAME        TO DL-DB-NAME.
045500     MOVE SR-PUBLIC-FLAG    TO DL-DB-PUBLIC-FLAG.
045600     MOVE SR-WIDGET-COUNT   TO DL-DB-WIDGET-COUNT.
045700     MOVE SR-UPDATED        TO DL-DB-UPDATED.
045800     MOVE FORMAT-DASHBOARD-CATALOG TO NEXT-REPORT-LINE.
045900     PERFORM 9000-PRINT-REPORT-LINE.
046000     PERFORM 8000-RETURN-SORT-RECORD.
046100*---------------------------------------------------------------*
046200 8000-RETURN-SORT-RECORD.
046300*---------------------------------------------------------------*
046400     RETURN SORT-FILE
046500         AT END SET SORT-END-OF-FILE TO TRUE.
046600*---------------------------------------------------------------*
046700 3000-GET-DASHBOARD.
046800*---------------------------------------------------------------*
046900     SET DBCT-ONE-BY-ID TO TRUE.
047000     MOVE WS-MT-DB-ID TO DBCT-SEARCH-DB-ID.
047100     CALL 'DBCATRD' USING DBCT-TABLE-SIZE, DBCT-TABLE-INDEX,
047200                           DBCT-WIDGET-INDEX,
047300                           DBCT-PROGRAM-ACTION,
047400                           DBCT-SEARCH-DB-ID, DBCT-SEARCH-USER-ID,
047500                           DBCT-TABLE
047600         END-CALL.
047700     IF DBCT-TABLE-SIZE = 0
047800         DISPLAY 'DASHBOARD NOT FOUND - ID ' WS-MT-DB-ID
047900     ELSE
048000         PERFORM 3100-CHECK-OWNERSHIP
048100         IF NOT WS-ABORT-RUN
048200             DISPLAY 'DASHBOARD ' TBL-DB-ID(1)
048300                 ' NAME: ' TBL-DB-NAME(1)
048400                 ' WIDGETS: ' TBL-DB-WIDGET-COUNT(1)
048500         END-IF
048600     END-IF.
048700*---------------------------------------------------------------*
048800 3100-CHECK-OWNERSHIP.
048900*---------------------------------------------------------------*
049000     IF TBL-DB-USER-ID(1) NOT = WS-MT-USER-ID
049100         SET WS-ABORT-RUN TO TRUE
049200         DISPLAY 'ACCESS DENIED - DASHBOARD ' WS-MT-DB-ID
049300             ' IS NOT OWNED BY USER ' WS-MT-USER-ID
049400     END-IF.
049500*---------------------------------------------------------------*
049600 4000-UPDATE-DASHBOARD.
049700*---------------------------------------------------------------*
049800     OPEN I-O DASHBOARD-CATALOG-FILE.
049900     MOVE WS-MT-DB-ID TO DB-ID.
050000     READ DASHBOARD-CATALOG-FILE
050100         INVALID KEY
050200             SET WS-ABORT-RUN TO TRUE
050300             MOVE 'DASHBOARD NOT FOUND' TO DL-ERROR-TEXT
050400             DISPLAY ERROR-DISPLAY-LINE
050500     END-READ.
050600     IF NOT WS-ABORT-RUN
050700         IF DB-USER-ID NOT = WS-MT-USER-ID
050800             SET WS-ABORT-RUN TO TRUE
050900             DISPLAY 'ACCESS DENIED - DASHBOARD ' WS-MT-DB-ID
051000                 ' IS NOT OWNED BY USER ' WS-MT-USER-ID
051100         END-IF
051200     END-IF.
051300     IF NOT WS-ABORT-RUN
051400         PERFORM 4200-CHECK-REPLACEMENT-DATASETS
051500     END-IF.
051600     IF NOT WS-ABORT-RUN
051700         MOVE WS-MT-DB-NAME        TO DB-NAME
051800         MOVE WS-MT-DB-DESC        TO DB-DESC
051900         MOVE WS-MT-PUBLIC-FLAG-X  TO DB-PUBLIC-FLAG
052000         MOVE WS-REPLACEMENT-WIDGET-COUNT TO DB-WIDGET-COUNT
052100         PERFORM 4900-STAMP-DB-UPDATED
052200         REWRITE DASHBOARD-RECORD
052300             INVALID KEY
052400                 MOVE 'CATALOG REWRITE FAILED' TO DL-ERROR-TEXT
052500                 DISPLAY ERROR-DISPLAY-LINE
052600         END-REWRITE
052700         CLOSE DASHBOARD-CATALOG-FILE
052800         PERFORM 4300-REPLACE-WIDGET-LIST
052900         DISPLAY 'DASHBOARD ' WS-MT-DB-ID ' UPDATED - '
053000             WS-REPLACEMENT-WIDGET-COUNT ' WIDGETS'
053100     ELSE
053200         CLOSE DASHBOARD-CATALOG-FILE
053300     END-IF.
053400*---------------------------------------------------------------*
053500 4200-CHECK-REPLACEMENT-DATASETS.
053600*---------------------------------------------------------------*
053700     SET WS-ALL-DATASETS-EXIST TO TRUE.
053800     SET WS-CHART-TYPES-VALID TO TRUE.
053900     PERFORM 4210-CHECK-ONE-REPLACEMENT-DATASET
054000         VARYING WS-WIDGET-WORK-INDEX FROM 1 BY 1
054100             UNTIL WS-WIDGET-WORK-INDEX >
054200                       WS-REPLACEMENT-WIDGET-COUNT
054300                OR NOT WS-ALL-DATASETS-EXIST
054400                       OR NOT WS-CHART-TYPES-VALID.
054500     IF NOT WS-ALL-DATASETS-EXIST
054600         SET WS-ABORT-RUN TO TRUE
054700         MOVE 'WIDGET DATASET NOT FOUND' TO DL-ERROR-TEXT
054800         DISPLAY ERROR-DISPLAY-LINE
054900     END-IF.
055000     IF NOT WS-CHART-TYPES-VALID
055100         SET WS-ABORT-RUN TO TRUE
055200         MOVE 'INVALID WIDGET CHART TYPE' TO DL-ERROR-TEXT
055300         DISPLAY ERROR-DISPLAY-LINE
055400     END-IF.
055500*---------------------------------------------------------------*
055600 4210-CHECK-ONE-REPLACEMENT-DATASET.
055700*---------------------------------------------------------------*
055800     SET DSCT-ONE-BY-ID TO TRUE.
055900     MOVE RW-DATASET-ID(WS-WIDGET-WORK-INDEX)
056000         TO DSCT-SEARCH-DS-ID.
056100     CALL 'DSCATRD' USING DSCT-TABLE-SIZE, DSCT-TABLE-INDEX,
056200                           DSCT-PROGRAM-ACTION,
056300                           DSCT-SEARCH-DS-ID, DSCT-SEARCH-USER-ID,
056400                           DSCT-TABLE
056500         END-CALL.
056600     IF DSCT-TABLE-SIZE = 0
056700         SET WS-ALL-DATASETS-EXIST TO FALSE
056800     END-IF.
056900     MOVE RW-CHART-TYPE(WS-WIDGET-WORK-INDEX) TO WG-CHART-TYPE.
057000     IF NOT WG-TYPE-BAR  AND NOT WG-TYPE-PIE
057100            AND NOT WG-TYPE-LINE AND NOT WG-TYPE-TABLE
057200         SET WS-CHART-TYPES-VALID TO FALSE
057300     END-IF.
057400*---------------------------------------------------------------*
057500 4300-REPLACE-WIDGET-LIST.
057600*---------------------------------------------------------------*
057700*    THE WIDGET FILE IS A PLAIN SEQUENTIAL FILE WRITTEN IN
057800*    DASHBOARD-ID ORDER (DBCATRD DEPENDS ON THIS).  THE TARGET
057900*    DASHBOARD'S OLD WIDGET RECORDS ARE DROPPED AS THEY ARE
058000*    ENCOUNTERED AND THE REPLACEMENT LIST IS WRITTEN IN THEIR
058100*    PLACE, SO THE ID ORDERING IS UNDISTURBED.  IF THE
058200*    DASHBOARD HAD NO OLD WIDGETS AT ALL THE REPLACEMENT LIST
058300*    IS APPENDED AT THE END OF THE PASS - AN EDGE CASE FLAGGED
058400*    HERE RATHER THAN WORKED AROUND, SAME AS DSCATLS'S ROW
058500*    PURGE ASSUMES CONTIGUOUS ROWS.
058600*---------------------------------------------------------------*
058700     SET WS-REPLACE-INSERTED TO FALSE.
058800     OPEN INPUT  OLD-WIDGET-FILE.
058900     OPEN OUTPUT NEW-WIDGET-FILE.
059000     PERFORM 4310-COPY-OR-REPLACE-ONE-WIDGET
059100         UNTIL OLDWG-FILE-EOF.
059200     IF NOT WS-REPLACE-INSERTED
059300         PERFORM 4320-WRITE-REPLACEMENT-WIDGETS
059400     END-IF.
059500     CLOSE OLD-WIDGET-FILE.
059600     CLOSE NEW-WIDGET-FILE.
059700*---------------------------------------------------------------*
059800 4310-COPY-OR-REPLACE-ONE-WIDGET.
059900*---------------------------------------------------------------*
060000     READ OLD-WIDGET-FILE
060100         AT END
060200             SET OLDWG-FILE-EOF TO TRUE
060300         NOT AT END
060400             IF OLDWG-DASHBOARD-ID = WS-MT-DB-ID
060500                 IF NOT WS-REPLACE-INSERTED
060600                     PERFORM 4320-WRITE-REPLACEMENT-WIDGETS
060700                     SET WS-REPLACE-INSERTED TO TRUE
060800                 END-IF
060900             ELSE
061000                 MOVE OLDWG-DASHBOARD-ID TO WG-DASHBOARD-ID
061100                 MOVE OLDWG-WIDGET-ID    TO WG-WIDGET-ID
061200                 MOVE OLDWG-X            TO WG-X
061300                 MOVE OLDWG-Y            TO WG-Y
061400                 MOVE OLDWG-W            TO WG-W
061500                 MOVE OLDWG-H            TO WG-H
061600                 MOVE OLDWG-CHART-TYPE   TO WG-CHART-TYPE
061700                 MOVE OLDWG-CHART-TITLE  TO WG-CHART-TITLE
061800                 MOVE OLDWG-DATASET-ID   TO WG-DATASET-ID
061900                 MOVE OLDWG-X-AXIS       TO WG-X-AXIS
062000                 MOVE OLDWG-Y-AXIS       TO WG-Y-AXIS
062100                 WRITE WIDGET-RECORD
062200             END-IF
062300     END-READ.
062400*---------------------------------------------------------------*
062500 4320-WRITE-REPLACEMENT-WIDGETS.
062600*---------------------------------------------------------------*
062700     PERFORM 4321-WRITE-ONE-REPLACEMENT-WIDGET
062800         VARYING WS-WIDGET-WORK-INDEX FROM 1 BY 1
062900             UNTIL WS-WIDGET-WORK-INDEX >
063000                       WS-REPLACEMENT-WIDGET-COUNT.
063100*---------------------------------------------------------------*
063200 4321-WRITE-ONE-REPLACEMENT-WIDGET.
063300*---------------------------------------------------------------*
063400     MOVE WS-MT-DB-ID TO WG-DASHBOARD-ID.
063500     MOVE RW-WIDGET-ID(WS-WIDGET-WORK-INDEX)   TO WG-WIDGET-ID.
063600     MOVE RW-X(WS-WIDGET-WORK-INDEX)           TO WG-X.
063700     MOVE RW-Y(WS-WIDGET-WORK-INDEX)           TO WG-Y.
063800     MOVE RW-W(WS-WIDGET-WORK-INDEX)           TO WG-W.
063900     MOVE RW-H(WS-WIDGET-WORK-INDEX)           TO WG-H.
064000     MOVE RW-CHART-TYPE(WS-WIDGET-WORK-INDEX)  TO WG-CHART-TYPE.
064100     MOVE RW-CHART-TITLE(WS-WIDGET-WORK-INDEX) TO WG-CHART-TITLE.
064200     MOVE RW-DATASET-ID(WS-WIDGET-WORK-INDEX)  TO WG-DATASET-ID.
064300     MOVE RW-X-AXIS(WS-WIDGET-WORK-INDEX)      TO WG-X-AXIS.
064400     MOVE RW-Y-AXIS(WS-WIDGET-WORK-INDEX)      TO WG-Y-AXIS.
064500     WRITE WIDGET-RECORD.
064600*---------------------------------------------------------------*
064700 4900-STAMP-DB-UPDATED.
064800*---------------------------------------------------------------*
064900     MOVE WS-CDS-YEAR            TO WS-UPD-YEAR.
065000     MOVE WS-CDS-MONTH           TO WS-UPD-MONTH.
065100     MOVE WS-CDS-DAY             TO WS-UPD-DAY.
065200     MOVE WS-CTS-HH              TO WS-UPD-HH.
065300     MOVE WS-CTS-MM              TO WS-UPD-MM.
065400     MOVE WS-CTS-SS              TO WS-UPD-SS.
065500     MOVE WS-UPDATED-STAMP       TO DB-UPDATED.
065600*---------------------------------------------------------------*
065700 5000-DELETE-DASHBOARD.
065800*---------------------------------------------------------------*
065900     OPEN I-O DASHBOARD-CATALOG-FILE.
066000     MOVE WS-MT-DB-ID TO DB-ID.
066100     READ DASHBOARD-CATALOG-FILE
066200         INVALID KEY
066300             SET WS-ABORT-RUN TO TRUE
066400             MOVE 'DASHBOARD NOT FOUND' TO DL-ERROR-TEXT
066500             DISPLAY ERROR-DISPLAY-LINE
066600     END-READ.
066700     IF NOT WS-ABORT-RUN
066800         IF DB-USER-ID NOT = WS-MT-USER-ID
066900             SET WS-ABORT-RUN TO TRUE
067000             DISPLAY 'ACCESS DENIED - DASHBOARD ' WS-MT-DB-ID
067100                 ' IS NOT OWNED BY USER ' WS-MT-USER-ID
067200         END-IF
067300     END-IF.
067400     IF NOT WS-ABORT-RUN
067500         DELETE DASHBOARD-CATALOG-FILE
067600             INVALID KEY
067700                 DISPLAY 'DASHBOARD DELETE FAILED - ID '
067800                     WS-MT-DB-ID
067900         END-DELETE
068000         CLOSE DASHBOARD-CATALOG-FILE
068100         PERFORM 5100-PURGE-DASHBOARD-WIDGETS
068200         DISPLAY 'DASHBOARD ' WS-MT-DB-ID ' DELETED'
068300     ELSE
068400         CLOSE DASHBOARD-CATALOG-FILE
068500     END-IF.
068600*---------------------------------------------------------------*
068700 5100-PURGE-DASHBOARD-WIDGETS.
068800*---------------------------------------------------------------*
068900     OPEN INPUT  OLD-WIDGET-FILE.
069000     OPEN OUTPUT NEW-WIDGET-FILE.
069100     PERFORM 5110-COPY-OR-SKIP-ONE-WIDGET
069200         UNTIL OLDWG-FILE-EOF.
069300     CLOSE OLD-WIDGET-FILE.
069400     CLOSE NEW-WIDGET-FILE.
069500*---------------------------------------------------------------*
069600 5110-COPY-OR-SKIP-ONE-WIDGET.
069700*---------------------------------------------------------------*
069800     READ OLD-WIDGET-FILE
069900         AT END
070000             SET OLDWG-FILE-EOF TO TRUE
070100         NOT AT END
070200             IF OLDWG-DASHBOARD-ID NOT = WS-MT-DB-ID
070300                 MOVE OLDWG-DASHBOARD-ID TO WG-DASHBOARD-ID
070400                 MOVE OLDWG-WIDGET-ID    TO WG-WIDGET-ID
070500                 MOVE OLDWG-X            TO WG-X
070600                 MOVE OLDWG-Y            TO WG-Y
070700                 MOVE OLDWG-W            TO WG-W
070800                 MOVE OLDWG-H            TO WG-H
070900                 MOVE OLDWG-CHART-TYPE   TO WG-CHART-TYPE
071000                 MOVE OLDWG-CHART-TITLE  TO WG-CHART-TITLE
071100                 MOVE OLDWG-DATASET-ID   TO WG-DATASET-ID
071200                 MOVE OLDWG-X-AXIS       TO WG-X-AXIS
071300                 MOVE OLDWG-Y-AXIS       TO WG-Y-AXIS
071400                 WRITE WIDGET-RECORD
071500             END-IF
071600     END-READ.
071700*---------------------------------------------------------------*
071800 6000-SHARE-DASHBOARD.
071900*---------------------------------------------------------------*
072000     OPEN I-O DASHBOARD-CATALOG-FILE.
072100     MOVE WS-MT-DB-ID TO DB-ID.
072200     READ DASHBOARD-CATALOG-FILE
072300         INVALID KEY
072400             SET WS-ABORT-RUN TO TRUE
072500             MOVE 'DASHBOARD NOT FOUND' TO DL-ERROR-TEXT
072600             DISPLAY ERROR-DISPLAY-LINE
072700     END-READ.
072800     IF NOT WS-ABORT-RUN
072900         IF DB-USER-ID NOT = WS-MT-USER-ID
073000             SET WS-ABORT-RUN TO TRUE
073100             DISPLAY 'ACCESS DENIED - DASHBOARD ' WS-MT-DB-ID
073200                 ' IS NOT OWNED BY USER ' WS-MT-USER-ID
073300         END-IF
073400     END-IF.
073500     IF NOT WS-ABORT-RUN
073600         PERFORM 6100-BUILD-PUBLIC-ID
073700         MOVE 'Y' TO DB-PUBLIC-FLAG
073800         PERFORM 4900-STAMP-DB-UPDATED
073900         REWRITE DASHBOARD-RECORD
074000             INVALID KEY
074100                 MOVE 'CATALOG REWRITE FAILED' TO DL-ERROR-TEXT
074200                 DISPLAY ERROR-DISPLAY-LINE
074300         END-REWRITE
074400         DISPLAY 'DASHBOARD ' WS-MT-DB-ID ' SHARED - PUBLIC ID '
074500             DB-PUBLIC-ID
074600     END-IF.
074700     CLOSE DASHBOARD-CATALOG-FILE.
074800*---------------------------------------------------------------*
074900 6100-BUILD-PUBLIC-ID.
075000*---------------------------------------------------------------*
075100     MOVE WS-CURRENT-DATE-STAMP TO DB-PUBLIC-ID-PART-1.
075200     MOVE WS-CTS-HHMM           TO DB-PUBLIC-ID-PART-2.
075300     MOVE WS-CTS-SS             TO WS-SHR-SS.
075400     MOVE WS-SHARE-SS-PAD       TO DB-PUBLIC-ID-PART-3.
075500     MOVE 'DSD1'                TO DB-PUBLIC-ID-PART-4.
075600     MOVE DB-ID                 TO WS-SHARE-ID-PADDED.
075700     MOVE WS-SHARE-ID-PADDED    TO DB-PUBLIC-ID-PART-5.
075800*---------------------------------------------------------------*
075900 7000-UNSHARE-DASHBOARD.
076000*---------------------------------------------------------------*
076100     OPEN I-O DASHBOARD-CATALOG-FILE.
076200     MOVE WS-MT-DB-ID TO DB-ID.
076300     READ DASHBOARD-CATALOG-FILE
076400         INVALID KEY
076500             SET WS-ABORT-RUN TO TRUE
076600             MOVE 'DASHBOARD NOT FOUND' TO DL-ERROR-TEXT
076700             DISPLAY ERROR-DISPLAY-LINE
076800     END-READ.
076900     IF NOT WS-ABORT-RUN
077000         IF DB-USER-ID NOT = WS-MT-USER-ID
077100             SET WS-ABORT-RUN TO TRUE
077200             DISPLAY 'ACCESS DENIED - DASHBOARD ' WS-MT-DB-ID
077300                 ' IS NOT OWNED BY USER ' WS-MT-USER-ID
077400         END-IF
077500     END-IF.
077600     IF NOT WS-ABORT-RUN
077700         MOVE SPACES TO DB-PUBLIC-ID
077800         MOVE 'N'    TO DB-PUBLIC-FLAG
077900         PERFORM 4900-STAMP-DB-UPDATED
078000         REWRITE DASHBOARD-RECORD
078100             INVALID KEY
078200                 MOVE 'CATALOG REWRITE FAILED' TO DL-ERROR-TEXT
078300                 DISPLAY ERROR-DISPLAY-LINE
078400         END-REWRITE
078500         DISPLAY 'DASHBOARD ' WS-MT-DB-ID ' UNSHARED'
078600     END-IF.
078700     CLOSE DASHBOARD-CATALOG-FILE.
078800*---------------------------------------------------------------*
078900 7500-PUBLIC-READ-DASHBOARD.
079000*---------------------------------------------------------------*
079100*    THE CATALOG HAS NO INDEX ON DB-PUBLIC-ID, SO A PUBLIC-READ
079200*    REQUEST IS SATISFIED BY A FULL SEQUENTIAL SCAN LOOKING FOR
079300*    A MATCHING, STILL-PUBLIC RECORD.  VOLUME ON THIS ACTION IS
079400*    LOW ENOUGH THAT AN ALTERNATE INDEX WAS NEVER JUSTIFIED.
079500*---------------------------------------------------------------*
079600     OPEN INPUT DASHBOARD-CATALOG-FILE.
079700     SET WS-ABORT-RUN TO TRUE.
079800     MOVE LOW-VALUES TO DB-ID.
079900     START DASHBOARD-CATALOG-FILE KEY IS NOT LESS THAN DB-ID
080000         INVALID KEY
080100             MOVE '10' TO DBCT-FILE-STATUS.
080200     PERFORM 7510-SCAN-ONE-DASHBOARD
080300         UNTIL DBCT-FILE-STATUS = '10' OR NOT WS-ABORT-RUN.
080400     IF WS-ABORT-RUN
080500         MOVE 'PUBLIC DASHBOARD NOT FOUND' TO DL-ERROR-TEXT
080600         DISPLAY ERROR-DISPLAY-LINE
080700     ELSE
080800         DISPLAY 'DASHBOARD ' DB-ID ' NAME: ' DB-NAME
080900             ' WIDGETS: ' DB-WIDGET-COUNT
081000     END-IF.
081100     CLOSE DASHBOARD-CATALOG-FILE.
081200*---------------------------------------------------------------*
081300 7510-SCAN-ONE-DASHBOARD.
081400*---------------------------------------------------------------*
081500     READ DASHBOARD-CATALOG-FILE NEXT RECORD
081600         AT END
081700             MOVE '10' TO DBCT-FILE-STATUS
081800         NOT AT END
081900             IF DB-IS-PUBLIC
082000            AND DB-PUBLIC-ID = WS-MT-PUBLIC-ID-IN
082100                 SET WS-ABORT-RUN TO FALSE
082200             END-IF
082300     END-READ.
082400*---------------------------------------------------------------*
082500 9000-PRINT-REPORT-LINE.
082600*---------------------------------------------------------------*
082700     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
082800         PERFORM 9100-PRINT-HEADING-LINES.
082900     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
083000     PERFORM 9120-WRITE-PRINT-LINE.
083100*---------------------------------------------------------------*
083200 9100-PRINT-HEADING-LINES.
083300*---------------------------------------------------------------*
083400     MOVE PAGE-COUNT           TO HL1-PAGE-COUNT.
083500     MOVE HEADING-LINE-1       TO PRINT-LINE.
083600     PERFORM 9110-WRITE-TOP-OF-PAGE.
083700     MOVE 2                    TO LINE-SPACEING.
083800     MOVE HEADING-LINE-2       TO PRINT-LINE.
083900     PERFORM 9120-WRITE-PRINT-LINE.
084000     ADD  1                    TO PAGE-COUNT.
084100     MOVE 1                    TO LINE-SPACEING.
084200     MOVE 5                    TO LINE-COUNT.
084300*---------------------------------------------------------------*
084400 9110-WRITE-TOP-OF-PAGE.
084500*---------------------------------------------------------------*
084600     WRITE PRINT-RECORD
084700         AFTER ADVANCING PAGE.
084800     MOVE SPACE                TO PRINT-LINE.
084900*---------------------------------------------------------------*
085000 9120-WRITE-PRINT-LINE.
085100*---------------------------------------------------------------*
085200     WRITE PRINT-RECORD
085300         AFTER ADVANCING LINE-SPACEING.
085400     MOVE SPACE                TO PRINT-LINE.
085500     ADD  1                    TO LINE-COUNT.
085600     MOVE 1                    TO LINE-SPACEING.
085700*---------------------------------------------------------------*
085800 9900-CLOSE-FILES.
085900*---------------------------------------------------------------*
086000     CLOSE REQUEST-CARD-FILE.
086100*---------------------------------------------------------------*
086200 9900-EXIT.
086300*---------------------------------------------------------------*
086400     EXIT.
