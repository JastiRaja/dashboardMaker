000100*---------------------------------------------------------------*
000200* DSTBL     - LINKAGE TABLE FOR CBL-DSCATRD (DATASET CATALOG
000300*             ACCESS SUBPROGRAM).  CALLER LOADS PROGRAM-ACTION
000400*             AND, DEPENDING ON THE ACTION, SEARCH-DS-ID OR
000500*             SEARCH-USER-ID BEFORE THE CALL.
000600*---------------------------------------------------------------*
000700 01  DSCT-TABLE-SIZE     PIC S9(03) USAGE IS COMP.
000800 01  DSCT-TABLE-INDEX    PIC S9(03) USAGE IS COMP.
000900*
001000 01  DSCT-PROGRAM-ACTION PIC X(03).
001100     88  DSCT-ALL-BY-USER            VALUE 'ALU'.
001200     88  DSCT-ONE-BY-ID              VALUE 'ONE'.
001300*
001400 01  DSCT-SEARCH-DS-ID    PIC 9(09).
001500 01  DSCT-SEARCH-USER-ID  PIC 9(09).
001600*
001700 01  DSCT-TABLE.
001800     02  TBL-DATASET-CATALOG OCCURS 1 TO 500 TIMES
001900             DEPENDING ON DSCT-TABLE-SIZE.
002000         05  TBL-DS-ID                   PIC 9(09).
002100         05  TBL-DS-NAME                 PIC X(40).
002200         05  TBL-DS-USER-ID              PIC 9(09).
002300         05  TBL-DS-COLUMN-COUNT         PIC 9(03).
002400         05  TBL-DS-COLUMNS OCCURS 10 TIMES
002500                                          PIC X(20).
002600         05  TBL-DS-ROW-COUNT            PIC 9(07).
002700         05  TBL-DS-CREATED              PIC X(19).
002800         05  TBL-DS-CREATED-R REDEFINES TBL-DS-CREATED.
002900             10  TBL-DSC-YEAR            PIC X(04).
003000             10  FILLER                  PIC X(15).
003100         05  FILLER                      PIC X(13).
