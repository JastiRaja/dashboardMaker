000100*---------------------------------------------------------------*
000200* WGCAT     - WIDGET RECORD.  ONE PER WIDGET POSITIONED ON A
000300*             DASHBOARD.  WRITTEN/REWRITTEN AS A GROUP WITH THE
000400*             OWNING DASHBOARD-RECORD BY CBL-DBLOAD/CBL-DBMAINT.
000500*---------------------------------------------------------------*
000600 01  WIDGET-RECORD.
000700     05  WG-DASHBOARD-ID                 PIC 9(09).
000800     05  WG-WIDGET-ID                    PIC X(12).
000900     05  WG-POSITION-SIZE-GROUP.
001000         10  WG-POSITION.
001100             15  WG-X                    PIC 9(03).
001200             15  WG-Y                    PIC 9(03).
001300         10  WG-SIZE.
001400             15  WG-W                    PIC 9(03).
001500             15  WG-H                    PIC 9(03).
001600     05  WG-POSITION-SIZE-R REDEFINES WG-POSITION-SIZE-GROUP.
001700         10  WG-POS-SIZE-CHARS           PIC X(12).
001800     05  WG-CHART-TYPE                   PIC X(05).
001900         88  WG-TYPE-BAR                     VALUE 'BAR'.
002000         88  WG-TYPE-PIE                     VALUE 'PIE'.
002100         88  WG-TYPE-LINE                    VALUE 'LINE'.
002200         88  WG-TYPE-TABLE                   VALUE 'TABLE'.
002300     05  WG-CHART-TITLE                  PIC X(40).
002400     05  WG-DATASET-ID                   PIC 9(09).
002500     05  WG-X-AXIS                       PIC X(20).
002600     05  WG-Y-AXIS                       PIC X(20).
002700     05  FILLER                          PIC X(03).
