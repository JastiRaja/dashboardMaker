000100*===============================================================*
000200* PROGRAM NAME:    DSCATRD
000300* ORIGINAL AUTHOR: R. OKONKWO-BELL
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/91  R.OKONKWO-BELL  CREATED - CALLED SUBPROGRAM, LOADS     DL-0141
000900*                           THE DATASET CATALOG INTO A LINKAGE     DL-0141
001000*                           TABLE FOR THE CALLING PROGRAM.         DL-0141
001100*                           TKT DL-0141.                           DL-0141
001200* 10/02/91  R.OKONKWO-BELL  ADDED ONE-BY-ID ACTION SO CBL-DSLOAD   DL-0192
001300*                           NEED NOT OPEN THE CATALOG TWICE.       DL-0192
001400*                           TKT DL-0192.                           DL-0192
001500* 04/09/92  T.WISNIEWSKI    500-ENTRY TABLE LIMIT RAISED FROM      DL-0225
001600*                           250 - CUSTOMER SUPPORT GROUP HIT       DL-0225
001700*                           THE OLD CEILING.  TKT DL-0225.         DL-0225
001800* 01/09/95  T.WISNIEWSKI    RETURNS TABLE-SIZE = 0 RATHER THAN     DL-0320
001900*                           ABENDING WHEN THE CATALOG IS EMPTY.    DL-0320
002000*                           TKT DL-0320.                           DL-0320
002100* 08/06/98  M.SANDERSON     Y2K - DATE FIELDS PASS THROUGH AS A    DL-0400
002200*                           4 DIGIT YEAR, NO CENTURY WINDOWING     DL-0400
002300*                           NEEDED HERE.  TKT DL-0400.             DL-0400
002400* 04/03/02  T.WISNIEWSKI    BUILD-TABLE-ENTRY RANGED TO ITS OWN    DL-0470
002500*                           EXIT PARAGRAPH PER SHOP STANDARD -     DL-0470
002600*                           HOUSEKEEPING.  TKT DL-0470.            DL-0470
002700*===============================================================*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    DSCATRD.
003000 AUTHOR.        R. OKONKWO-BELL.
003100 INSTALLATION.  DATA SERVICES DIVISION.
003200 DATE-WRITTEN.  03/18/1991.
003300 DATE-COMPILED.
003400 SECURITY.      NON-CONFIDENTIAL.
003500*===============================================================*
003600 ENVIRONMENT DIVISION.
003700*---------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*---------------------------------------------------------------*
004000 SOURCE-COMPUTER. IBM-3096.
004100 OBJECT-COMPUTER. IBM-3096.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT DATASET-CATALOG-FILE ASSIGN TO DSCTDD
004900       ORGANIZATION IS INDEXED
005000       ACCESS MODE  IS DYNAMIC
005100       RECORD KEY   IS DS-ID
005200       FILE STATUS  IS DSCT-FILE-STATUS.
005300*===============================================================*
005400 DATA DIVISION.
005500*---------------------------------------------------------------*
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  DATASET-CATALOG-FILE
005900     DATA RECORD IS DATASET-CATALOG-RECORD.
006000     COPY DSCAT.
006100*===============================================================*
006200 WORKING-STORAGE SECTION.
006300*---------------------------------------------------------------*
006400 01  DSCT-FILE-STATUS                     PIC X(02).
006500     88  DSCT-FILE-OK                          VALUE '00'.
006600     88  DSCT-FILE-EOF                         VALUE '10'.
006700     88  DSCT-FILE-NOTFND                      VALUE '23'.
006800*---------------------------------------------------------------*
006900 77  WS-BUILD-INDEX                       PIC S9(03) COMP VALUE 0.
007000*---------------------------------------------------------------*
007100* SPLIT VIEW OF THE SEARCH-ID USED ON THE NOT-FOUND TRACE LINE -
007200* THE OLD 3096 CONSOLE WRAPPED A BARE 9-DIGIT ID AWKWARDLY.
007300*---------------------------------------------------------------*
007400 01  WS-TRACE-ID                          PIC 9(09).
007500 01  WS-TRACE-ID-R REDEFINES WS-TRACE-ID.
007600     05  WS-TRACE-ID-HIGH                 PIC 9(05).
007700     05  WS-TRACE-ID-LOW                  PIC 9(04).
007800*===============================================================*
007900 LINKAGE SECTION.
008000 COPY DSTBL.
008100*===============================================================*
008200 PROCEDURE DIVISION USING DSCT-TABLE-SIZE, DSCT-TABLE-INDEX,
008300                           DSCT-PROGRAM-ACTION,
008400                           DSCT-SEARCH-DS-ID, DSCT-SEARCH-USER-ID,
008500                           DSCT-TABLE.
008600*---------------------------------------------------------------*
008700 0000-MAIN-PROCESSING.
008800*---------------------------------------------------------------*
008900     MOVE ZERO TO DSCT-TABLE-SIZE.
009000     OPEN INPUT DATASET-CATALOG-FILE.
009100     IF DSCT-ONE-BY-ID
009200         PERFORM 2000-READ-ONE-BY-ID
009300     ELSE
009400         PERFORM 3000-READ-ALL-BY-USER
009500     END-IF.
009600     CLOSE DATASET-CATALOG-FILE.
009700     GOBACK.
009800*---------------------------------------------------------------*
009900 2000-READ-ONE-BY-ID.
010000*---------------------------------------------------------------*
010100     MOVE DSCT-SEARCH-DS-ID TO DS-ID.
010200     READ DATASET-CATALOG-FILE
010300         INVALID KEY
010400             MOVE ZERO TO DSCT-TABLE-SIZE
010500             MOVE DSCT-SEARCH-DS-ID TO WS-TRACE-ID
010600             DISPLAY 'DSCATRD - NOT FOUND, ID '
010700                 WS-TRACE-ID-HIGH '-' WS-TRACE-ID-LOW
010800         NOT INVALID KEY
010900             MOVE 1 TO DSCT-TABLE-SIZE
011000             PERFORM 4000-BUILD-TABLE-ENTRY THRU 4000-EXIT.
011100*---------------------------------------------------------------*
011200 3000-READ-ALL-BY-USER.
011300*---------------------------------------------------------------*
011400     MOVE LOW-VALUES TO DS-ID.
011500     START DATASET-CATALOG-FILE KEY IS NOT LESS THAN DS-ID
011600         INVALID KEY
011700             SET DSCT-FILE-EOF TO TRUE.
011800     PERFORM 3100-READ-NEXT-ENTRY
011900         UNTIL DSCT-FILE-EOF
012000            OR DSCT-TABLE-SIZE = 500.
012100*---------------------------------------------------------------*
012200 3100-READ-NEXT-ENTRY.
012300*---------------------------------------------------------------*
012400     READ DATASET-CATALOG-FILE NEXT RECORD
012500         AT END
012600             SET DSCT-FILE-EOF TO TRUE
012700         NOT AT END
012800             IF DS-USER-ID = DSCT-SEARCH-USER-ID
012900                 ADD 1 TO DSCT-TABLE-SIZE
013000                 MOVE DSCT-TABLE-SIZE TO WS-BUILD-INDEX
013100                 PERFORM 4000-BUILD-TABLE-ENTRY THRU 4000-EXIT
013200             END-IF.
013300*---------------------------------------------------------------*
013400 4000-BUILD-TABLE-ENTRY.
013500*---------------------------------------------------------------*
013600     IF DSCT-ONE-BY-ID
013700         MOVE 1 TO WS-BUILD-INDEX
013800     END-IF.
013900     MOVE DS-ID              TO TBL-DS-ID(WS-BUILD-INDEX).
014000     MOVE DS-NAME            TO TBL-DS-NAME(WS-BUILD-INDEX).
014100     MOVE DS-USER-ID         TO TBL-DS-USER-ID(WS-BUILD-INDEX).
014200     MOVE DS-COLUMN-COUNT    TO
014300                           TBL-DS-COLUMN-COUNT(WS-BUILD-INDEX).
014400     MOVE DS-COLUMNS(1)      TO TBL-DS-COLUMNS(WS-BUILD-INDEX,1).
014500     MOVE DS-COLUMNS(2)      TO TBL-DS-COLUMNS(WS-BUILD-INDEX,2).
014600     MOVE DS-COLUMNS(3)      TO TBL-DS-COLUMNS(WS-BUILD-INDEX,3).
014700     MOVE DS-COLUMNS(4)      TO TBL-DS-COLUMNS(WS-BUILD-INDEX,4).
014800     MOVE DS-COLUMNS(5)      TO TBL-DS-COLUMNS(WS-BUILD-INDEX,5).
014900     MOVE DS-COLUMNS(6)      TO TBL-DS-COLUMNS(WS-BUILD-INDEX,6).
015000     MOVE DS-COLUMNS(7)      TO TBL-DS-COLUMNS(WS-BUILD-INDEX,7).
015100     MOVE DS-COLUMNS(8)      TO TBL-DS-COLUMNS(WS-BUILD-INDEX,8).
015200     MOVE DS-COLUMNS(9)      TO TBL-DS-COLUMNS(WS-BUILD-INDEX,9).
015300     MOVE DS-COLUMNS(10)     TO
015400                            TBL-DS-COLUMNS(WS-BUILD-INDEX,10).
015500     MOVE DS-ROW-COUNT       TO TBL-DS-ROW-COUNT(WS-BUILD-INDEX).
015600     MOVE DS-CREATED         TO TBL-DS-CREATED(WS-BUILD-INDEX).
015700*---------------------------------------------------------------*
015800 4000-EXIT.
015900*---------------------------------------------------------------*
016000     EXIT.
