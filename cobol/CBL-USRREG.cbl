000100*===============================================================*
000200* PROGRAM NAME:    USRREG
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 01/15/91  E.ACKERMAN      CREATED - REGISTER/LOGIN-LOOKUP        AR-0100
000900*                           DRIVER FOR THE USER FILE.  NO          AR-0100
001000*                           ALTERNATE INDEX ON USERNAME OR         AR-0100
001100*                           EMAIL, SO BOTH ARE ENFORCED BY         AR-0100
001200*                           SCANNING THE FILE INTO A WORKING       AR-0100
001300*                           TABLE, SAME TECHNIQUE THE COVID ROLL-  AR-0100
001400*                           UP JOB USES FOR ITS STATE TABLE.       AR-0100
001500*                           TKT AR-0100.                           AR-0100
001600* 09/03/91  E.ACKERMAN      TABLE SIZE RAISED FROM 200 TO 500 -    AR-0114
001700*                           SIGN-UP VOLUME OUTGREW ORIGINAL        AR-0114
001800*                           SIZING.  TKT AR-0114.                  AR-0114
001900* 07/12/93  T.WISNIEWSKI    LOGIN-LOOKUP ACTION ADDED SO DSLOAD/   AR-0140
002000*                           DBLOAD CAN RESOLVE A USERNAME TO AN    AR-0140
002100*                           ID WITHOUT DUPLICATING THE TABLE       AR-0140
002200*                           SCAN.  TKT AR-0140.                    AR-0140
002300* 08/06/98  M.SANDERSON     Y2K REVIEW - PROGRAM CARRIES NO DATE   AR-0180
002400*                           FIELDS, NO CHANGE REQUIRED.            AR-0180
002500*                           TKT AR-0180.                           AR-0180
002600* 04/03/02  T.WISNIEWSKI    NEXT-USER-ID NO LONGER A HARDCODED 1 - DL-0470
002700*                           AUDIT FINDING AR-0201.  LOAD-USER-     DL-0470
002800*                           TABLE NOW TRACKS THE HIGHEST USR-ID    DL-0470
002900*                           SEEN SO NEXT ID CAN BE DERIVED AT NO   DL-0470
003000*                           EXTRA I/O COST.  TKT DL-0470.          DL-0470
003100*===============================================================*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    USRREG.
003400 AUTHOR.        E. ACKERMAN.
003500 INSTALLATION.  DATA SERVICES DIVISION.
003600 DATE-WRITTEN.  01/15/1991.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900*===============================================================*
004000 ENVIRONMENT DIVISION.
004100*---------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*---------------------------------------------------------------*
004400 SOURCE-COMPUTER. IBM-3096.
004500 OBJECT-COMPUTER. IBM-3096.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*---------------------------------------------------------------*
004900 INPUT-OUTPUT SECTION.
005000*---------------------------------------------------------------*
005100 FILE-CONTROL.
005200     SELECT REQUEST-CARD-FILE ASSIGN TO REQDD
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS  IS REQ-FILE-STATUS.
005500*
005600     SELECT USER-FILE ASSIGN TO USRCTDD
005700       ORGANIZATION IS INDEXED
005800       ACCESS MODE  IS DYNAMIC
005900       RECORD KEY   IS USR-ID
006000       FILE STATUS  IS USR-FILE-STATUS.
006100*===============================================================*
006200 DATA DIVISION.
006300*---------------------------------------------------------------*
006400 FILE SECTION.
006500*---------------------------------------------------------------*
006600 FD  REQUEST-CARD-FILE
006700     RECORDING MODE IS F.
006800 01  REQUEST-CARD-RECORD                 PIC X(90).
006900*---------------------------------------------------------------*
007000 FD  USER-FILE
007100     DATA RECORD IS USER-RECORD.
007200     COPY USRCAT.
007300*===============================================================*
007400 WORKING-STORAGE SECTION.
007500*---------------------------------------------------------------*
007600 01  WS-FILE-STATUS-FIELDS.
007700     05  REQ-FILE-STATUS                  PIC X(02).
007800         88  REQ-FILE-OK                      VALUE '00'.
007900     05  USR-FILE-STATUS                  PIC X(02).
008000         88  USR-FILE-OK                      VALUE '00'.
008100         88  USR-FILE-EOF                     VALUE '10'.
008200     05  FILLER                           PIC X(02).
008300*---------------------------------------------------------------*
008400 01  WS-SWITCHES.
008500     05  WS-ABORT-SW                      PIC X(01) VALUE 'N'.
008600         88  WS-ABORT-RUN                     VALUE 'Y'.
008700     05  WS-NAME-EXISTS-SW                PIC X(01) VALUE 'N'.
008800         88  WS-NAME-EXISTS                   VALUE 'Y'.
008900     05  WS-EMAIL-EXISTS-SW               PIC X(01) VALUE 'N'.
009000         88  WS-EMAIL-EXISTS                  VALUE 'Y'.
009100     05  WS-NAME-FOUND-SW                 PIC X(01) VALUE 'N'.
009200         88  WS-NAME-FOUND                    VALUE 'Y'.
009300     05  FILLER                           PIC X(01).
009400*---------------------------------------------------------------*
009500* REQUEST CARD - COMMA FORMAT: ACTION,USERNAME,EMAIL.  EMAIL IS
009600* BLANK ON THE LOG ACTION.
009700*---------------------------------------------------------------*
009800 01  WS-REQUEST-FIELDS.
009900     05  WS-UR-ACTION                     PIC X(03).
010000         88  UR-ACTION-REGISTER               VALUE 'REG'.
010100         88  UR-ACTION-LOGIN                  VALUE 'LOG'.
010200     05  WS-UR-USERNAME                   PIC X(30).
010300     05  WS-UR-EMAIL                      PIC X(50).
010400     05  FILLER                           PIC X(07).
010500*---------------------------------------------------------------*
010600* SPLIT VIEW OF THE INCOMING EMAIL - RESERVED FOR THE DOMAIN-
010700* BLACKLIST CHECK SUPPORT DESK HAS BEEN ASKING FOR, NOT YET
010800* IMPLEMENTED.
010900*---------------------------------------------------------------*
011000 01  WS-REQUEST-FIELDS-R REDEFINES WS-REQUEST-FIELDS.
011100     05  FILLER                           PIC X(33).
011200     05  WS-UR-EMAIL-VIEW.
011300         10  WS-UR-EMAIL-LOCAL            PIC X(30).
011400         10  WS-UR-EMAIL-DOMAIN           PIC X(20).
011500     05  FILLER                           PIC X(07).
011600*---------------------------------------------------------------*
011700 01  WS-NEXT-USER-ID                       PIC 9(09) COMP VALUE 1.
011800 01  WS-MAX-USER-ID-SEEN                   PIC 9(09) COMP VALUE 0.
011900 01  WS-NEXT-USER-ID-DISPLAY               PIC 9(09).
012000 01  WS-NEXT-USER-ID-R
012100                 REDEFINES WS-NEXT-USER-ID-DISPLAY.
012200     05  WS-NUID-HIGH                     PIC 9(05).
012300     05  WS-NUID-LOW                      PIC 9(04).
012400*---------------------------------------------------------------*
012500* WORKING TABLE THE WHOLE USER FILE IS SCANNED INTO EACH RUN -
012600* SAME "SPACE-SENTINEL, INDEXED, SEARCHED" SHAPE AS DSCHART'S
012700* GROUP-ACCUMULATION-FIELDS.
012800*---------------------------------------------------------------*
012900 01  USER-WORK-TABLE.
013000     05  UT-ENTRY OCCURS 500 TIMES
013100                     INDEXED BY UT-INDEX.
013200         10  UT-ID                        PIC 9(09).
013300         10  UT-NAME                      PIC X(30).
013400         10  UT-EMAIL                     PIC X(50).
013500         10  FILLER                       PIC X(04).
013600 01  WS-USER-TABLE-SIZE                    PIC 9(03) COMP VALUE 0.
013700*---------------------------------------------------------------*
013800 01  ERROR-DISPLAY-LINE.
013900     05  FILLER  PIC X(16) VALUE ' *** USRREG ERR:'.
014000     05  DL-ERROR-TEXT               PIC X(60) VALUE SPACE.
014100     05  FILLER  PIC X(05) VALUE ' *** '.
014200*===============================================================*
014300 PROCEDURE DIVISION.
014400*---------------------------------------------------------------*
014500 0000-MAIN-PROCESSING.
014600*---------------------------------------------------------------*
014700     PERFORM 1000-OPEN-FILES.
014800     PERFORM 1100-READ-REQUEST-CARD.
014900     IF NOT WS-ABORT-RUN
015000         PERFORM 2000-LOAD-USER-TABLE
015100         EVALUATE TRUE
015200             WHEN UR-ACTION-REGISTER
015300                 PERFORM 3000-REGISTER-USER
015400             WHEN UR-ACTION-LOGIN
015500                 PERFORM 4000-LOGIN-LOOKUP
015600             WHEN OTHER
015700                 MOVE 'INVALID ACTION CODE' TO DL-ERROR-TEXT
015800                 DISPLAY ERROR-DISPLAY-LINE
015900         END-EVALUATE
016000     END-IF.
016100     PERFORM 9000-CLOSE-FILES.
016200     GOBACK.
016300*---------------------------------------------------------------*
016400 1000-OPEN-FILES.
016500*---------------------------------------------------------------*
016600     OPEN INPUT REQUEST-CARD-FILE.
016700     OPEN I-O   USER-FILE.
016800     IF NOT USR-FILE-OK
016900         CLOSE USER-FILE
017000         OPEN OUTPUT USER-FILE
017100         CLOSE USER-FILE
017200         OPEN I-O USER-FILE.
017300*---------------------------------------------------------------*
017400 1100-READ-REQUEST-CARD.
017500*---------------------------------------------------------------*
017600     READ REQUEST-CARD-FILE
017700         AT END
017800             SET WS-ABORT-RUN TO TRUE
017900             MOVE 'NO REQUEST CARD SUPPLIED' TO DL-ERROR-TEXT
018000             DISPLAY ERROR-DISPLAY-LINE
018100         NOT AT END
018200             UNSTRING REQUEST-CARD-RECORD DELIMITED BY ','
018300                 INTO WS-UR-ACTION WS-UR-USERNAME WS-UR-EMAIL.
018400*---------------------------------------------------------------*
018500 2000-LOAD-USER-TABLE.
018600*---------------------------------------------------------------*
018700     MOVE ZERO TO WS-USER-TABLE-SIZE.
018800     MOVE ZERO TO WS-MAX-USER-ID-SEEN.
018900     MOVE LOW-VALUES TO USR-ID.
019000     START USER-FILE KEY IS NOT LESS THAN USR-ID
019100         INVALID KEY
019200             SET USR-FILE-EOF TO TRUE.
019300     PERFORM 2010-LOAD-ONE-USER THRU 2010-EXIT
019400         UNTIL USR-FILE-EOF OR WS-USER-TABLE-SIZE = 500.
019500     PERFORM 2020-DETERMINE-NEXT-ID.
019600*---------------------------------------------------------------*
019700 2010-LOAD-ONE-USER.
019800*---------------------------------------------------------------*
019900     READ USER-FILE NEXT RECORD
020000         AT END
020100             SET USR-FILE-EOF TO TRUE
020200         NOT AT END
020300             ADD 1 TO WS-USER-TABLE-SIZE
020400             SET UT-INDEX TO WS-USER-TABLE-SIZE
020500             MOVE USR-ID    TO UT-ID(UT-INDEX)
020600             MOVE USR-NAME  TO UT-NAME(UT-INDEX)
020700             MOVE USR-EMAIL TO UT-EMAIL(UT-INDEX)
020800             IF USR-ID > WS-MAX-USER-ID-SEEN
020900                 MOVE USR-ID TO WS-MAX-USER-ID-SEEN
021000             END-IF
021100     END-READ.
021200*---------------------------------------------------------------*
021300 2010-EXIT.
021400*---------------------------------------------------------------*
021500     EXIT.
021600*---------------------------------------------------------------*
021700* THE USER FILE HAS NO SEPARATE SEQUENCE-NUMBER FILE - THE NEXT
021800* ID IS ONE PAST THE HIGHEST USR-ID SEEN DURING THE TABLE LOAD
021900* ABOVE, SO THIS COSTS NO EXTRA I/O.
022000*---------------------------------------------------------------*
022100 2020-DETERMINE-NEXT-ID.
022200*---------------------------------------------------------------*
022300     COMPUTE WS-NEXT-USER-ID = WS-MAX-USER-ID-SEEN + 1.
022400*---------------------------------------------------------------*
022500 3000-REGISTER-USER.
022600*---------------------------------------------------------------*
022700     PERFORM 3100-CHECK-UNIQUENESS.
022800     IF WS-NAME-EXISTS
022900         MOVE 'USERNAME ALREADY EXISTS' TO DL-ERROR-TEXT
023000         DISPLAY ERROR-DISPLAY-LINE
023100     ELSE
023200         IF WS-EMAIL-EXISTS
023300             MOVE 'EMAIL ALREADY EXISTS' TO DL-ERROR-TEXT
023400             DISPLAY ERROR-DISPLAY-LINE
023500         ELSE
023600             PERFORM 3200-WRITE-USER
023700         END-IF
023800     END-IF.
023900*---------------------------------------------------------------*
024000 3100-CHECK-UNIQUENESS.
024100*---------------------------------------------------------------*
024200     SET WS-NAME-EXISTS-SW TO FALSE.
024300     SET WS-EMAIL-EXISTS-SW TO FALSE.
024400     IF WS-USER-TABLE-SIZE > 0
024500         SET UT-INDEX TO 1
024600         SEARCH UT-ENTRY
024700             AT END
024800                 CONTINUE
024900             WHEN UT-NAME(UT-INDEX) = WS-UR-USERNAME
025000                 SET WS-NAME-EXISTS TO TRUE
025100             WHEN UT-EMAIL(UT-INDEX) = WS-UR-EMAIL
025200                 SET WS-EMAIL-EXISTS TO TRUE
025300         END-SEARCH
025400     END-IF.
025500*---------------------------------------------------------------*
025600 3200-WRITE-USER.
025700*---------------------------------------------------------------*
025800     MOVE WS-NEXT-USER-ID TO USR-ID.
025900     MOVE WS-UR-USERNAME  TO USR-NAME.
026000     MOVE WS-UR-EMAIL     TO USR-EMAIL.
026100     MOVE WS-NEXT-USER-ID TO WS-NEXT-USER-ID-DISPLAY.
026200     WRITE USER-RECORD
026300         INVALID KEY
026400             MOVE 'USER WRITE FAILED - DUP KEY' TO DL-ERROR-TEXT
026500             DISPLAY ERROR-DISPLAY-LINE
026600         NOT INVALID KEY
026700             DISPLAY 'USER REGISTERED - ID: ' WS-NUID-HIGH '-'
026800                 WS-NUID-LOW ' NAME: ' WS-UR-USERNAME
026900     END-WRITE.
027000*---------------------------------------------------------------*
027100 4000-LOGIN-LOOKUP.
027200*---------------------------------------------------------------*
027300     SET WS-NAME-FOUND-SW TO FALSE.
027400     IF WS-USER-TABLE-SIZE > 0
027500         SET UT-INDEX TO 1
027600         SEARCH UT-ENTRY
027700             AT END
027800                 CONTINUE
027900             WHEN UT-NAME(UT-INDEX) = WS-UR-USERNAME
028000                 SET WS-NAME-FOUND TO TRUE
028100         END-SEARCH
028200     END-IF.
028300     IF WS-NAME-FOUND
028400         DISPLAY 'USER FOUND - ID: ' UT-ID(UT-INDEX)
028500             ' NAME: ' WS-UR-USERNAME
028600     ELSE
028700         MOVE 'USER NOT FOUND' TO DL-ERROR-TEXT
028800         DISPLAY ERROR-DISPLAY-LINE
028900     END-IF.
029000*---------------------------------------------------------------*
029100 9000-CLOSE-FILES.
029200*---------------------------------------------------------------*
029300     CLOSE REQUEST-CARD-FILE
029400           USER-FILE.
