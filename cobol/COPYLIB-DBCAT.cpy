000100*---------------------------------------------------------------*
000200* DBCAT     - DASHBOARD CATALOG RECORD.  KEYED VSAM FILE, KEY
000300*             IS DB-ID.  PUBLIC-ID IS ASSIGNED ONLY WHEN A
000400*             DASHBOARD HAS BEEN SHARED (SEE CBL-DBMAINT).
000500*---------------------------------------------------------------*
000600 01  DASHBOARD-RECORD.
000700     05  DB-ID                           PIC 9(09).
000800     05  DB-NAME                         PIC X(40).
000900     05  DB-DESC                         PIC X(60).
001000     05  DB-USER-ID                      PIC 9(09).
001100     05  DB-PUBLIC-FLAG                  PIC X(01).
001200         88  DB-IS-PUBLIC                    VALUE 'Y'.
001300         88  DB-IS-PRIVATE                   VALUE 'N'.
001400     05  DB-PUBLIC-ID                     PIC X(36).
001500     05  DB-PUBLIC-ID-R REDEFINES DB-PUBLIC-ID.
001600         10  DB-PUBLIC-ID-PART-1         PIC X(08).
001700         10  FILLER                      PIC X(01).
001800         10  DB-PUBLIC-ID-PART-2         PIC X(04).
001900         10  FILLER                      PIC X(01).
002000         10  DB-PUBLIC-ID-PART-3         PIC X(04).
002100         10  FILLER                      PIC X(01).
002200         10  DB-PUBLIC-ID-PART-4         PIC X(04).
002300         10  FILLER                      PIC X(01).
002400         10  DB-PUBLIC-ID-PART-5         PIC X(12).
002500     05  DB-WIDGET-COUNT                 PIC 9(02).
002600     05  DB-UPDATED                      PIC X(19).
002700     05  FILLER                          PIC X(13).
