000100*---------------------------------------------------------------*
000200* USRCAT    - USER RECORD.  KEYED VSAM FILE, KEY IS USR-ID.
000300*             USERNAME AND EMAIL ARE EACH GLOBALLY UNIQUE;
000400*             ENFORCEMENT IS DONE BY CBL-USRREG SCANNING THE
000500*             FILE INTO A WORKING TABLE (NO ALTERNATE INDEX ON
000600*             THIS FILE).
000700*---------------------------------------------------------------*
000800 01  USER-RECORD.
000900     05  USR-ID                          PIC 9(09).
001000     05  USR-NAME                        PIC X(30).
001100     05  USR-EMAIL                       PIC X(50).
001200     05  USR-EMAIL-R REDEFINES USR-EMAIL.
001300         10  USR-EMAIL-LOCAL             PIC X(30).
001400         10  USR-EMAIL-DOMAIN            PIC X(20).
001500     05  FILLER                          PIC X(01).
