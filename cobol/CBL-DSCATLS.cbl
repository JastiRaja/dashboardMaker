000100*===============================================================*
000200* PROGRAM NAME:    DSCATLS
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/25/91  E.ACKERMAN      CREATED - LIST/GET/DELETE DRIVER FOR   DL-0145
000900*                           THE DATASET CATALOG.  TKT DL-0145.     DL-0145
001000* 11/02/91  E.ACKERMAN      LIST NOW SORTS MOST-RECENTLY-CREATED   DL-0201
001100*                           FIRST, SAME SORT IDIOM AS THE HACKER   DL-0201
001200*                           NEWS RANKING JOB.  TKT DL-0201.        DL-0201
001300* 04/14/92  T.WISNIEWSKI    DELETE NOW ALSO PURGES THE DATASET'S   DL-0230
001400*                           ROWS FROM THE ROW STORE (OLD/NEW       DL-0230
001500*                           SEQUENTIAL COPY).  TKT DL-0230.        DL-0230
001600* 06/30/93  T.WISNIEWSKI    ADDED OWNERSHIP CHECK ON GET/DELETE -
001700*                           SUPPORT DESK REPORTED USERS COULD
001800*                           PULL EACH OTHER'S DATASETS.  DL-0267.
001900* 01/09/95  T.WISNIEWSKI    "NO DATASETS FOUND" MESSAGE ADDED FOR  DL-0321
002000*                           EMPTY LIST RESULT.  TKT DL-0321.       DL-0321
002100* 08/06/98  M.SANDERSON     Y2K REVIEW - DS-CREATED SORT KEY       DL-0401
002200*                           ALREADY CARRIES A 4 DIGIT YEAR, NO     DL-0401
002300*                           CHANGE REQUIRED.  TKT DL-0401.         DL-0401
002400* 04/03/02  T.WISNIEWSKI    CLOSE-FILES RANGED TO ITS OWN EXIT     DL-0470
002500*                           PARAGRAPH PER SHOP STANDARD - HOUSE-   DL-0470
002600*                           KEEPING, NO LOGIC CHANGE.  TKT DL-0470 DL-0470
002700*===============================================================*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    DSCATLS.
003000 AUTHOR.        E. ACKERMAN.
003100 INSTALLATION.  DATA SERVICES DIVISION.
003200 DATE-WRITTEN.  03/25/1991.
003300 DATE-COMPILED.
003400 SECURITY.      NON-CONFIDENTIAL.
003500*===============================================================*
003600 ENVIRONMENT DIVISION.
003700*---------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*---------------------------------------------------------------*
004000 SOURCE-COMPUTER. IBM-3096.
004100 OBJECT-COMPUTER. IBM-3096.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT REQUEST-CARD-FILE ASSIGN TO REQDD
004900       ORGANIZATION IS LINE SEQUENTIAL
005000       FILE STATUS  IS REQ-FILE-STATUS.
005100*
005200     SELECT DATASET-CATALOG-FILE ASSIGN TO DSCTDD
005300       ORGANIZATION IS INDEXED
005400       ACCESS MODE  IS DYNAMIC
005500       RECORD KEY   IS DS-ID
005600       FILE STATUS  IS DSCT-FILE-STATUS.
005700*
005800     SELECT OLD-ROWS-FILE ASSIGN TO DSROWDD
005900       ORGANIZATION IS SEQUENTIAL
006000       FILE STATUS  IS OLDROW-FILE-STATUS.
006100*
006200     SELECT NEW-ROWS-FILE ASSIGN TO DSRWND
006300       ORGANIZATION IS SEQUENTIAL
006400       FILE STATUS  IS NEWROW-FILE-STATUS.
006500*
006600     SELECT PRINT-FILE ASSIGN TO DLSTDD.
006700*
006800     SELECT SORT-FILE ASSIGN TO SORTFL.
006900*===============================================================*
007000 DATA DIVISION.
007100*---------------------------------------------------------------*
007200 FILE SECTION.
007300*---------------------------------------------------------------*
007400 FD  REQUEST-CARD-FILE
007500     RECORDING MODE IS F.
007600 01  REQUEST-CARD-RECORD                 PIC X(60).
007700*---------------------------------------------------------------*
007800 FD  DATASET-CATALOG-FILE
007900     DATA RECORD IS DATASET-CATALOG-RECORD.
008000     COPY DSCAT.
008100*---------------------------------------------------------------*
008200 FD  OLD-ROWS-FILE
008300     DATA RECORD IS OLD-DATASET-ROW.
008400 01  OLD-DATASET-ROW.
008500     05  OLD-ROW-KEY-1                    PIC X(20).
008600     05  OLD-ROW-KEY-2                    PIC X(20).
008700     05  OLD-ROW-MEASURE                  PIC S9(11)V99.
008800     05  OLD-ROW-MEASURE-VALID            PIC X(01).
008900     05  FILLER                           PIC X(10).
009000*---------------------------------------------------------------*
009100 FD  NEW-ROWS-FILE
009200     DATA RECORD IS DATASET-ROW.
009300     COPY DSROW.
009400*---------------------------------------------------------------*
009500 FD  PRINT-FILE RECORDING MODE F.
009600 01  PRINT-RECORD.
009700     05  PRINT-LINE                       PIC X(132).
009800*---------------------------------------------------------------*
009900 SD  SORT-FILE.
010000 01  SORT-RECORD.
010100     05  SR-DS-ID                         PIC 9(09).
010200     05  SR-DS-NAME                       PIC X(40).
010300     05  SR-USER-ID                       PIC 9(09).
010400     05  SR-COLUMN-COUNT                  PIC 9(03).
010500     05  SR-ROW-COUNT                     PIC 9(07).
010600     05  SR-CREATED                       PIC X(19).
010700     05  FILLER                           PIC X(05).
010800*===============================================================*
010900 WORKING-STORAGE SECTION.
011000*---------------------------------------------------------------*
011100 01  WS-FILE-STATUS-FIELDS.
011200     05  REQ-FILE-STATUS                  PIC X(02).
011300         88  REQ-FILE-OK                      VALUE '00'.
011400     05  DSCT-FILE-STATUS                 PIC X(02).
011500         88  DSCT-FILE-OK                     VALUE '00'.
011600         88  DSCT-NOTFND                      VALUE '23'.
011700     05  OLDROW-FILE-STATUS               PIC X(02).
011800         88  OLDROW-FILE-OK                   VALUE '00'.
011900         88  OLDROW-FILE-EOF                  VALUE '10'.
012000     05  NEWROW-FILE-STATUS               PIC X(02).
012100         88  NEWROW-FILE-OK                   VALUE '00'.
012200     05  FILLER                           PIC X(02) VALUE SPACE.
012300*---------------------------------------------------------------*
012400 01  WS-SWITCHES.
012500     05  WS-ABORT-SW                      PIC X(01) VALUE 'N'.
012600         88  WS-ABORT-RUN                     VALUE 'Y'.
012700     05  SORT-EOF-SW                      PIC X(01) VALUE 'N'.
012800         88  SORT-END-OF-FILE                 VALUE 'Y'.
012900     05  FILLER                           PIC X(02) VALUE SPACE.
013000*---------------------------------------------------------------*
013100* REQUEST CARD - COMMA FORMAT: ACTION,USER-ID,DATASET-ID
013200* ACTION IS ONE OF LST / GET / DEL.  DATASET-ID IS BLANK ON LST.
013300*---------------------------------------------------------------*
013400 01  WS-REQUEST-FIELDS.
013500     05  WS-LS-ACTION                     PIC X(03).
013600         88  LS-ACTION-LIST                   VALUE 'LST'.
013700         88  LS-ACTION-GET                    VALUE 'GET'.
013800         88  LS-ACTION-DELETE                 VALUE 'DEL'.
013900     05  WS-LS-USER-ID-X                  PIC X(09).
014000     05  WS-LS-DS-ID-X                    PIC X(09).
014100     05  FILLER                           PIC X(39) VALUE SPACE.
014200 01  WS-LS-USER-ID                        PIC 9(09).
014300 01  WS-LS-USER-ID-R REDEFINES WS-LS-USER-ID.
014400     05  WS-LS-USER-ID-DIGITS             PIC 9(09).
014500 01  WS-LS-DS-ID                          PIC 9(09).
014600*---------------------------------------------------------------*
014700 77  WS-ROWS-COPIED                       PIC 9(07) COMP VALUE 0.
014800 77  WS-ROWS-PURGED                       PIC 9(07) COMP VALUE 0.
014900*---------------------------------------------------------------*
015000 COPY PRTCTL.
015100*---------------------------------------------------------------*
015200 01  HEADING-LINE-1.
015300     05  FILLER                    PIC X(30) VALUE
015400         'DATASET CATALOG LISTING'.
015500     05  FILLER                    PIC X(20) VALUE SPACE.
015600     05  HL1-MONTH                 PIC 99.
015700     05  FILLER                    PIC X VALUE '/'.
015800     05  HL1-DAY                   PIC 99.
015900     05  FILLER                    PIC X VALUE '/'.
016000     05  HL1-YEAR                  PIC 9999.
016100     05  FILLER                    PIC X(10) VALUE SPACE.
016200     05  FILLER                    PIC X(05) VALUE 'PAGE '.
016300     05  HL1-PAGE-COUNT            PIC ZZZ9.
016400     05  FILLER                    PIC X(50) VALUE SPACE.
016500 01  HEADING-LINE-2.
016600     05  FILLER                    PIC X(11) VALUE '  DS-ID'.
016700     05  FILLER                    PIC X(31) VALUE 'NAME'.
016800     05  FILLER                    PIC X(11) VALUE 'OWNER'.
016900     05  FILLER                    PIC X(10) VALUE 'COLS'.
017000     05  FILLER                    PIC X(10) VALUE 'ROWS'.
017100     05  FILLER                    PIC X(19) VALUE 'CREATED'.
017200     05  FILLER                    PIC X(40) VALUE SPACE.
017300*---------------------------------------------------------------*
017400 01  PRINT-LINES.
017500     05  NEXT-REPORT-LINE          PIC X(132) VALUE SPACE.
017600*---------------------------------------------------------------*
017700 COPY DSFRM.
017800*---------------------------------------------------------------*
017900 COPY DSTBL.
018000*===============================================================*
018100 PROCEDURE DIVISION.
018200*---------------------------------------------------------------*
018300 0000-MAIN-PROCESSING.
018400*---------------------------------------------------------------*
018500     PERFORM 1000-OPEN-FILES.
018600     PERFORM 1100-READ-REQUEST-CARD.
018700     IF NOT WS-ABORT-RUN
018800         EVALUATE TRUE
018900             WHEN LS-ACTION-LIST
019000                 PERFORM 2000-LIST-DATASETS
019100             WHEN LS-ACTION-GET
019200                 PERFORM 3000-GET-DATASET
019300             WHEN LS-ACTION-DELETE
019400                 PERFORM 4000-DELETE-DATASET
019500             WHEN OTHER
019600                 DISPLAY 'DSCATLS - INVALID ACTION CODE: '
019700                     WS-LS-ACTION
019800         END-EVALUATE
019900     END-IF.
020000     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
020100     GOBACK.
020200*---------------------------------------------------------------*
020300 1000-OPEN-FILES.
020400*---------------------------------------------------------------*
020500     OPEN INPUT REQUEST-CARD-FILE.
020600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
020700     MOVE WS-CURRENT-YEAR  TO HL1-YEAR.
020800     MOVE WS-CURRENT-MONTH TO HL1-MONTH.
020900     MOVE WS-CURRENT-DAY   TO HL1-DAY.
021000*---------------------------------------------------------------*
021100 1100-READ-REQUEST-CARD.
021200*---------------------------------------------------------------*
021300     READ REQUEST-CARD-FILE
021400         AT END
021500             SET WS-ABORT-RUN TO TRUE
021600             DISPLAY 'DSCATLS - NO REQUEST CARD SUPPLIED'
021700         NOT AT END
021800             UNSTRING REQUEST-CARD-RECORD DELIMITED BY ','
021900                 INTO WS-LS-ACTION
022000                      WS-LS-USER-ID-X
022100                      WS-LS-DS-ID-X
022200             MOVE WS-LS-USER-ID-X TO WS-LS-USER-ID
022300             MOVE WS-LS-DS-ID-X   TO WS-LS-DS-ID.
022400*---------------------------------------------------------------*
022500 2000-LIST-DATASETS SECTION.
022600*---------------------------------------------------------------*
022700     SET DSCT-ALL-BY-USER TO TRUE.
022800     MOVE WS-LS-USER-ID TO DSCT-SEARCH-USER-ID.
022900     CALL 'DSCATRD' USING DSCT-TABLE-SIZE, DSCT-TABLE-INDEX,
023000                           DSCT-PROGRAM-ACTION,
023100                           DSCT-SEARCH-DS-ID,
023200                           DSCT-SEARCH-USER-ID, DSCT-TABLE
023300     END-CALL.
023400     IF DSCT-TABLE-SIZE = 0
023500         DISPLAY 'NO DATASETS FOUND FOR USER ' WS-LS-USER-ID
023600     ELSE
023700         OPEN OUTPUT PRINT-FILE
023800         SORT SORT-FILE
023900              ON DESCENDING KEY SR-CREATED
024000              INPUT PROCEDURE IS 2010-LOAD-SORT-FILE
024100              OUTPUT PROCEDURE IS 2020-PRINT-SORT-FILE
024200         CLOSE PRINT-FILE
024300     END-IF.
024400 2000-DUMMY SECTION.
024500*---------------------------------------------------------------*
024600 2010-LOAD-SORT-FILE.
024700*---------------------------------------------------------------*
024800     PERFORM 2011-RELEASE-ONE-ENTRY
024900         VARYING DSCT-TABLE-INDEX FROM 1 BY 1
025000             UNTIL DSCT-TABLE-INDEX > DSCT-TABLE-SIZE.
025100*---------------------------------------------------------------*
025200 2011-RELEASE-ONE-ENTRY.
025300*---------------------------------------------------------------*
025400     MOVE TBL-DS-ID(DSCT-TABLE-INDEX)      TO SR-DS-ID.
025500     MOVE TBL-DS-NAME(DSCT-TABLE-INDEX)    TO SR-DS-NAME.
025600     MOVE TBL-DS-USER-ID(DSCT-TABLE-INDEX) TO SR-USER-ID.
025700     MOVE TBL-DS-COLUMN-COUNT(DSCT-TABLE-INDEX)
025800                                            TO SR-COLUMN-COUNT.
025900     MOVE TBL-DS-ROW-COUNT(DSCT-TABLE-INDEX)
026000                                            TO SR-ROW-COUNT.
026100     MOVE TBL-DS-CREATED(DSCT-TABLE-INDEX)  TO SR-CREATED.
026200     RELEASE SORT-RECORD.
026300*---------------------------------------------------------------*
026400 2020-PRINT-SORT-FILE.
026500*---------------------------------------------------------------*
026600     MOVE 99 TO LINE-COUNT.
026700     MOVE 1 TO PAGE-COUNT.
026800     PERFORM 8000-RETURN-SORT-RECORD.
026900     PERFORM 2021-PRINT-ONE-ENTRY
027000         UNTIL SORT-END-OF-FILE.
027100*---------------------------------------------------------------*
027200 2021-PRINT-ONE-ENTRY.
027300*---------------------------------------------------------------*
027400     MOVE SR-DS-ID          TO DL-DS-ID.
027500     MOVE SR-DS-NAME        TO DL-DS-NAME.
027600     MOVE SR-USER-ID        TO DL-DS-USER-ID.
027700     MOVE SR-COLUMN-COUNT   TO DL-DS-COLUMN-COUNT.
027800     MOVE SR-ROW-COUNT      TO DL-DS-ROW-COUNT.
027900     MOVE SR-CREATED        TO DL-DS-CREATED.
028000     MOVE FORMAT-DATASET-CATALOG TO NEXT-REPORT-LINE.
028100     PERFORM 9000-PRINT-REPORT-LINE.
028200     PERFORM 8000-RETURN-SORT-RECORD.
028300*---------------------------------------------------------------*
028400 8000-RETURN-SORT-RECORD.
028500*---------------------------------------------------------------*
028600     RETURN SORT-FILE
028700         AT END SET SORT-END-OF-FILE TO TRUE.
028800*---------------------------------------------------------------*
028900 3000-GET-DATASET.
029000*---------------------------------------------------------------*
029100     OPEN INPUT DATASET-CATALOG-FILE.
029200     MOVE WS-LS-DS-ID TO DS-ID.
029300     READ DATASET-CATALOG-FILE
029400         INVALID KEY
029500             DISPLAY 'DATASET NOT FOUND - ID ' WS-LS-DS-ID
029600         NOT INVALID KEY
029700             PERFORM 3100-CHECK-OWNERSHIP
029800             IF NOT WS-ABORT-RUN
029900                 DISPLAY 'DATASET ' DS-ID ' NAME: ' DS-NAME
030000                     ' ROWS: ' DS-ROW-COUNT
030100             END-IF
030200     END-READ.
030300     CLOSE DATASET-CATALOG-FILE.
030400*---------------------------------------------------------------*
030500 3100-CHECK-OWNERSHIP.
030600*---------------------------------------------------------------*
030700     IF DS-USER-ID NOT = WS-LS-USER-ID
030800         SET WS-ABORT-RUN TO TRUE
030900         DISPLAY 'ACCESS DENIED - DATASET ' DS-ID
031000             ' IS NOT OWNED BY USER ' WS-LS-USER-ID
031100     END-IF.
031200*---------------------------------------------------------------*
031300 4000-DELETE-DATASET.
031400*---------------------------------------------------------------*
031500     OPEN I-O DATASET-CATALOG-FILE.
031600     MOVE WS-LS-DS-ID TO DS-ID.
031700     READ DATASET-CATALOG-FILE
031800         INVALID KEY
031900             SET WS-ABORT-RUN TO TRUE
032000             DISPLAY 'DATASET NOT FOUND - ID ' WS-LS-DS-ID
032100     END-READ.
032200     IF NOT WS-ABORT-RUN
032300         PERFORM 3100-CHECK-OWNERSHIP
032400     END-IF.
032500     IF NOT WS-ABORT-RUN
032600         DELETE DATASET-CATALOG-FILE
032700             INVALID KEY
032800                 DISPLAY 'DATASET DELETE FAILED - ID '
032900                     WS-LS-DS-ID
033000         END-DELETE
033100         PERFORM 4100-PURGE-DATASET-ROWS
033200         DISPLAY 'DATASET ' WS-LS-DS-ID ' DELETED - '
033300             WS-ROWS-PURGED ' ROWS PURGED'
033400     END-IF.
033500     CLOSE DATASET-CATALOG-FILE.
033600*---------------------------------------------------------------*
033700 4100-PURGE-DATASET-ROWS.
033800*---------------------------------------------------------------*
033900*    THE ROW STORE IS A PLAIN SEQUENTIAL FILE - THE ROWS FOR
034000*    THE DELETED DATASET ARE PURGED BY THE OLD-MASTER/NEW-
034100*    MASTER TECHNIQUE.  A DATASET'S ROWS ARE ALWAYS CONTIGUOUS
034200*    SINCE CBL-DSLOAD WRITES THEM AS A BLOCK AT CREATE TIME,
034300*    SO THIS ALSO SERVES AS A COARSE FILE-COMPRESS PASS.
034400*---------------------------------------------------------------*
034500     MOVE ZERO TO WS-ROWS-COPIED WS-ROWS-PURGED.
034600     OPEN INPUT  OLD-ROWS-FILE.
034700     OPEN OUTPUT NEW-ROWS-FILE.
034800     PERFORM 4110-COPY-ONE-ROW
034900         UNTIL OLDROW-FILE-EOF.
035000     CLOSE OLD-ROWS-FILE.
035100     CLOSE NEW-ROWS-FILE.
035200*---------------------------------------------------------------*
035300 4110-COPY-ONE-ROW.
035400*---------------------------------------------------------------*
035500     READ OLD-ROWS-FILE
035600         AT END
035700             SET OLDROW-FILE-EOF TO TRUE
035800         NOT AT END
035900             MOVE OLD-ROW-KEY-1        TO ROW-KEY-1
036000             MOVE OLD-ROW-KEY-2        TO ROW-KEY-2
036100             MOVE OLD-ROW-MEASURE      TO ROW-MEASURE
036200             MOVE OLD-ROW-MEASURE-VALID TO ROW-MEASURE-VALID
036300             ADD 1 TO WS-ROWS-COPIED
036400             WRITE DATASET-ROW
036500     END-READ.
036600*---------------------------------------------------------------*
036700 9000-PRINT-REPORT-LINE.
036800*---------------------------------------------------------------*
036900     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
037000         PERFORM 9100-PRINT-HEADING-LINES.
037100     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
037200     PERFORM 9120-WRITE-PRINT-LINE.
037300*---------------------------------------------------------------*
037400 9100-PRINT-HEADING-LINES.
037500*---------------------------------------------------------------*
037600     MOVE PAGE-COUNT           TO HL1-PAGE-COUNT.
037700     MOVE HEADING-LINE-1       TO PRINT-LINE.
037800     PERFORM 9110-WRITE-TOP-OF-PAGE.
037900     MOVE 2                    TO LINE-SPACEING.
038000     MOVE HEADING-LINE-2       TO PRINT-LINE.
038100     PERFORM 9120-WRITE-PRINT-LINE.
038200     ADD  1                    TO PAGE-COUNT.
038300     MOVE 1                    TO LINE-SPACEING.
038400     MOVE 5                    TO LINE-COUNT.
038500*---------------------------------------------------------------*
038600 9110-WRITE-TOP-OF-PAGE.
038700*---------------------------------------------------------------*
038800     WRITE PRINT-RECORD
038900         AFTER ADVANCING PAGE.
039000     MOVE SPACE                TO PRINT-LINE.
039100*---------------------------------------------------------------*
039200 9120-WRITE-PRINT-LINE.
039300*---------------------------------------------------------------*
039400     WRITE PRINT-RECORD
039500         AFTER ADVANCING LINE-SPACEING.
039600     MOVE SPACE                TO PRINT-LINE.
039700     ADD  1                    TO LINE-COUNT.
039800     MOVE 1                    TO LINE-SPACEING.
039900*---------------------------------------------------------------*
040000 9900-CLOSE-FILES.
040100*---------------------------------------------------------------*
040200     CLOSE REQUEST-CARD-FILE.
040300*---------------------------------------------------------------*
040400 9900-EXIT.
040500*---------------------------------------------------------------*
040600     EXIT.
