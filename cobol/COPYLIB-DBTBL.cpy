000100*---------------------------------------------------------------*
000200* DBTBL     - LINKAGE TABLE FOR CBL-DBCATRD (DASHBOARD CATALOG
000300*             ACCESS SUBPROGRAM).  EACH DASHBOARD ENTRY CARRIES
000400*             ITS OWN NESTED WIDGET TABLE, UP TO 20 WIDGETS.
000500*---------------------------------------------------------------*
000600 01  DBCT-TABLE-SIZE      PIC S9(03) USAGE IS COMP.
000700 01  DBCT-TABLE-INDEX     PIC S9(03) USAGE IS COMP.
000800 01  DBCT-WIDGET-INDEX    PIC S9(03) USAGE IS COMP.
000900*
001000 01  DBCT-PROGRAM-ACTION  PIC X(03).
001100     88  DBCT-ALL-BY-USER             VALUE 'ALU'.
001200     88  DBCT-ONE-BY-ID               VALUE 'ONE'.
001300*
001400 01  DBCT-SEARCH-DB-ID     PIC 9(09).
001500 01  DBCT-SEARCH-USER-ID   PIC 9(09).
001600*
001700 01  DBCT-TABLE.
001800     02  TBL-DASHBOARD OCCURS 1 TO 200 TIMES
001900             DEPENDING ON DBCT-TABLE-SIZE.
002000         05  TBL-DB-ID                   PIC 9(09).
002100         05  TBL-DB-NAME                 PIC X(40).
002200         05  TBL-DB-DESC                 PIC X(60).
002300         05  TBL-DB-USER-ID              PIC 9(09).
002400         05  TBL-DB-PUBLIC-FLAG          PIC X(01).
002500         05  TBL-DB-PUBLIC-ID            PIC X(36).
002600         05  TBL-DB-PUBLIC-ID-R REDEFINES TBL-DB-PUBLIC-ID.
002700             10  TBL-DBPI-PART-1         PIC X(08).
002800             10  FILLER                  PIC X(28).
002900         05  TBL-DB-WIDGET-COUNT         PIC 9(02).
003000         05  TBL-DB-UPDATED              PIC X(19).
003100         05  TBL-WIDGETS OCCURS 20 TIMES.
003200             10  TBL-WG-WIDGET-ID        PIC X(12).
003300             10  TBL-WG-X                PIC 9(03).
003400             10  TBL-WG-Y                PIC 9(03).
003500             10  TBL-WG-W                PIC 9(03).
003600             10  TBL-WG-H                PIC 9(03).
003700             10  TBL-WG-CHART-TYPE       PIC X(05).
003800             10  TBL-WG-CHART-TITLE      PIC X(40).
003900             10  TBL-WG-DATASET-ID       PIC 9(09).
004000             10  TBL-WG-X-AXIS           PIC X(20).
004100             10  TBL-WG-Y-AXIS           PIC X(20).
