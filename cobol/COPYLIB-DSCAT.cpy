000100*---------------------------------------------------------------*
000200* DSCAT     - DATASET CATALOG RECORD.  ONE ENTRY PER DATASET
000300*             REGISTERED BY A USER.  KEYED VSAM FILE, KEY IS
000400*             DS-ID.  COLUMN NAMES ARE CARRIED FROM THE FIRST
000500*             DATA ROW OF THE INGEST FILE (SEE CBL-DSLOAD).
000600*---------------------------------------------------------------*
000700 01  DATASET-CATALOG-RECORD.
000800     05  DS-ID                           PIC 9(09).
000900     05  DS-NAME                         PIC X(40).
001000     05  DS-USER-ID                      PIC 9(09).
001100     05  DS-COLUMN-COUNT                 PIC 9(03).
001200     05  DS-COLUMNS OCCURS 10 TIMES      PIC X(20).
001300     05  DS-ROW-COUNT                    PIC 9(07).
001400     05  DS-CREATED                      PIC X(19).
001500     05  DS-CREATED-R REDEFINES DS-CREATED.
001600         10  DS-CREATED-YEAR             PIC X(04).
001700         10  FILLER                      PIC X(01).
001800         10  DS-CREATED-MONTH            PIC X(02).
001900         10  FILLER                      PIC X(01).
002000         10  DS-CREATED-DAY              PIC X(02).
002100         10  FILLER                      PIC X(01).
002200         10  DS-CREATED-HH               PIC X(02).
002300         10  FILLER                      PIC X(01).
002400         10  DS-CREATED-MI               PIC X(02).
002500         10  FILLER                      PIC X(01).
002600         10  DS-CREATED-SS               PIC X(02).
002700     05  FILLER                          PIC X(13).
