000100*---------------------------------------------------------------*
000200* DBFRM     - FORMATTED PRINT LINE FOR THE DASHBOARD CATALOG
000300*             LISTING REPORT (CBL-DBMAINT, LST ACTION).
000400*---------------------------------------------------------------*
000500 01  FORMAT-DASHBOARD-CATALOG.
000600     05  DL-DB-ID                        PIC ZZZZZZZZ9.
000700     05  FILLER                          PIC X(02) VALUE SPACE.
000800     05  DL-DB-NAME                      PIC X(40).
000900     05  FILLER                          PIC X(02) VALUE SPACE.
001000     05  DL-DB-PUBLIC-FLAG               PIC X(01).
001100     05  FILLER                          PIC X(02) VALUE SPACE.
001200     05  DL-DB-WIDGET-COUNT              PIC Z9.
001300     05  FILLER                          PIC X(02) VALUE SPACE.
001400     05  DL-DB-UPDATED                   PIC X(19).
001500     05  DL-DB-UPDATED-R REDEFINES DL-DB-UPDATED.
001600         10  DL-DBU-DATE-PART            PIC X(10).
001700         10  FILLER                      PIC X(09).
001800     05  FILLER                          PIC X(20) VALUE SPACE.
