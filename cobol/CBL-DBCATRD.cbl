000100*===============================================================*
000200* PROGRAM NAME:    DBCATRD
000300* ORIGINAL AUTHOR: T. WISNIEWSKI
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/03/93  T.WISNIEWSKI    CREATED - CALLED SUBPROGRAM, LOADS     DL-0249
000900*                           THE DASHBOARD CATALOG (WITH EACH       DL-0249
001000*                           DASHBOARD'S NESTED WIDGET LIST) INTO   DL-0249
001100*                           A LINKAGE TABLE FOR THE CALLING        DL-0249
001200*                           PROGRAM.  MODELED ON DSCATRD.          DL-0249
001300*                           TKT DL-0249.                           DL-0249
001400* 10/14/93  T.WISNIEWSKI    ADDED ONE-BY-ID ACTION SO DBMAINT      DL-0261
001500*                           NEED NOT OPEN EITHER FILE TWICE.       DL-0261
001600*                           TKT DL-0261.                           DL-0261
001700* 01/09/95  T.WISNIEWSKI    RETURNS TABLE-SIZE = 0 RATHER THAN     DL-0320
001800*                           ABENDING WHEN THE CATALOG IS EMPTY.    DL-0320
001900*                           TKT DL-0320.                           DL-0320
002000* 08/06/98  M.SANDERSON     Y2K - DATE FIELDS PASS THROUGH AS A    DL-0400
002100*                           4 DIGIT YEAR, NO CENTURY WINDOWING     DL-0400
002200*                           NEEDED HERE.  TKT DL-0400.             DL-0400
002300* 04/03/02  T.WISNIEWSKI    READ-NEXT-WIDGET RANGED TO ITS OWN     DL-0470
002400*                           EXIT PARAGRAPH PER SHOP STANDARD -     DL-0470
002500*                           HOUSEKEEPING.  TKT DL-0470.            DL-0470
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    DBCATRD.
002900 AUTHOR.        T. WISNIEWSKI.
003000 INSTALLATION.  DATA SERVICES DIVISION.
003100 DATE-WRITTEN.  06/03/1993.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3096.
004000 OBJECT-COMPUTER. IBM-3096.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*---------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500*---------------------------------------------------------------*
004600 FILE-CONTROL.
004700     SELECT DASHBOARD-CATALOG-FILE ASSIGN TO DBCTDD
004800       ORGANIZATION IS INDEXED
004900       ACCESS MODE  IS DYNAMIC
005000       RECORD KEY   IS DB-ID
005100       FILE STATUS  IS DBCT-FILE-STATUS.
005200*
005300     SELECT WIDGET-FILE ASSIGN TO WGCTDD
005400       ORGANIZATION IS SEQUENTIAL
005500       FILE STATUS  IS WGCT-FILE-STATUS.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  DASHBOARD-CATALOG-FILE
006200     DATA RECORD IS DASHBOARD-RECORD.
006300     COPY DBCAT.
006400*---------------------------------------------------------------*
006500 FD  WIDGET-FILE
006600     DATA RECORD IS WIDGET-RECORD.
006700     COPY WGCAT.
006800*===============================================================*
006900 WORKING-STORAGE SECTION.
007000*---------------------------------------------------------------*
007100 01  DBCT-FILE-STATUS                     PIC X(02).
007200     88  DBCT-FILE-OK                         VALUE '00'.
007300     88  DBCT-FILE-EOF                        VALUE '10'.
007400     88  DBCT-FILE-NOTFND                     VALUE '23'.
007500 01  WGCT-FILE-STATUS                     PIC X(02).
007600     88  WGCT-FILE-OK                         VALUE '00'.
007700     88  WGCT-FILE-EOF                        VALUE '10'.
007800*---------------------------------------------------------------*
007900 77  WS-BUILD-INDEX                       PIC S9(03) COMP VALUE 0.
008000*---------------------------------------------------------------*
008100* WIDGETS ARE STORED ON A SEPARATE SEQUENTIAL FILE, ONE RECORD
008200* PER WIDGET, IN DASHBOARD-ID ORDER.  THIS SUBPROGRAM READS
008300* AHEAD ONE WIDGET RECORD AT A TIME AND ATTACHES IT TO WHATEVER
008400* DASHBOARD ENTRY OWNS IT BEFORE FETCHING THE NEXT ONE.
008500*---------------------------------------------------------------*
008600 01  WS-WIDGET-LOOKAHEAD-SW               PIC X(01) VALUE 'N'.
008700     88  WS-WIDGET-LOOKAHEAD-VALID            VALUE 'Y'.
008800*---------------------------------------------------------------*
008900* SPLIT VIEW OF THE SEARCH-ID USED ON THE NOT-FOUND TRACE LINE -
009000* THE OLD 3096 CONSOLE WRAPPED A BARE 9-DIGIT ID AWKWARDLY.
009100*---------------------------------------------------------------*
009200 01  WS-TRACE-ID                          PIC 9(09).
009300 01  WS-TRACE-ID-R REDEFINES WS-TRACE-ID.
009400     05  WS-TRACE-ID-HIGH                 PIC 9(05).
009500     05  WS-TRACE-ID-LOW                  PIC 9(04).
009600*===============================================================*
009700 LINKAGE SECTION.
009800 COPY DBTBL.
009900*===============================================================*
010000 PROCEDURE DIVISION USING DBCT-TABLE-SIZE, DBCT-TABLE-INDEX,
010100                           DBCT-WIDGET-INDEX,
010200                           DBCT-PROGRAM-ACTION,
010300                           DBCT-SEARCH-DB-ID, DBCT-SEARCH-USER-ID,
010400                           DBCT-TABLE.
010500*---------------------------------------------------------------*
010600 0000-MAIN-PROCESSING.
010700*---------------------------------------------------------------*
010800     MOVE ZERO TO DBCT-TABLE-SIZE.
010900     OPEN INPUT DASHBOARD-CATALOG-FILE WIDGET-FILE.
011000     SET WS-WIDGET-LOOKAHEAD-VALID TO FALSE.
011100     PERFORM 5000-READ-NEXT-WIDGET THRU 5000-EXIT.
011200     IF DBCT-ONE-BY-ID
011300         PERFORM 2000-READ-ONE-BY-ID
011400     ELSE
011500         PERFORM 3000-READ-ALL-BY-USER
011600     END-IF.
011700     CLOSE DASHBOARD-CATALOG-FILE WIDGET-FILE.
011800     GOBACK.
011900*---------------------------------------------------------------*
012000 2000-READ-ONE-BY-ID.
012100*---------------------------------------------------------------*
012200     MOVE DBCT-SEARCH-DB-ID TO DB-ID.
012300     READ DASHBOARD-CATALOG-FILE
012400         INVALID KEY
012500             MOVE ZERO TO DBCT-TABLE-SIZE
012600             MOVE DBCT-SEARCH-DB-ID TO WS-TRACE-ID
012700             DISPLAY 'DBCATRD - NOT FOUND, ID '
012800                 WS-TRACE-ID-HIGH '-' WS-TRACE-ID-LOW
012900         NOT INVALID KEY
013000             MOVE 1 TO DBCT-TABLE-SIZE
013100             PERFORM 4000-BUILD-TABLE-ENTRY.
013200*---------------------------------------------------------------*
013300 3000-READ-ALL-BY-USER.
013400*---------------------------------------------------------------*
013500     MOVE LOW-VALUES TO DB-ID.
013600     START DASHBOARD-CATALOG-FILE KEY IS NOT LESS THAN DB-ID
013700         INVALID KEY
013800             SET DBCT-FILE-EOF TO TRUE.
013900     PERFORM 3100-READ-NEXT-ENTRY
014000         UNTIL DBCT-FILE-EOF
014100            OR DBCT-TABLE-SIZE = 200.
014200*---------------------------------------------------------------*
014300 3100-READ-NEXT-ENTRY.
014400*---------------------------------------------------------------*
014500     READ DASHBOARD-CATALOG-FILE NEXT RECORD
014600         AT END
014700             SET DBCT-FILE-EOF TO TRUE
014800         NOT AT END
014900             IF DB-USER-ID = DBCT-SEARCH-USER-ID
015000                 ADD 1 TO DBCT-TABLE-SIZE
015100                 MOVE DBCT-TABLE-SIZE TO WS-BUILD-INDEX
015200                 PERFORM 4000-BUILD-TABLE-ENTRY
015300             END-IF.
015400*---------------------------------------------------------------*
015500 4000-BUILD-TABLE-ENTRY.
015600*---------------------------------------------------------------*
015700     IF DBCT-ONE-BY-ID
015800         MOVE 1 TO WS-BUILD-INDEX
015900     END-IF.
016000     MOVE DB-ID              TO TBL-DB-ID(WS-BUILD-INDEX).
016100     MOVE DB-NAME            TO TBL-DB-NAME(WS-BUILD-INDEX).
016200     MOVE DB-DESC            TO TBL-DB-DESC(WS-BUILD-INDEX).
016300     MOVE DB-USER-ID         TO TBL-DB-USER-ID(WS-BUILD-INDEX).
016400     MOVE DB-PUBLIC-FLAG     TO
016500                           TBL-DB-PUBLIC-FLAG(WS-BUILD-INDEX).
016600     MOVE DB-PUBLIC-ID       TO TBL-DB-PUBLIC-ID(WS-BUILD-INDEX).
016700     MOVE DB-WIDGET-COUNT    TO
016800                           TBL-DB-WIDGET-COUNT(WS-BUILD-INDEX).
016900     MOVE DB-UPDATED         TO TBL-DB-UPDATED(WS-BUILD-INDEX).
017000     MOVE ZERO               TO DBCT-WIDGET-INDEX.
017100     PERFORM 4100-ATTACH-ONE-WIDGET
017200         VARYING DBCT-WIDGET-INDEX FROM 1 BY 1
017300             UNTIL DBCT-WIDGET-INDEX > DB-WIDGET-COUNT
017400                OR NOT WS-WIDGET-LOOKAHEAD-VALID.
017500*---------------------------------------------------------------*
017600 4100-ATTACH-ONE-WIDGET.
017700*---------------------------------------------------------------*
017800*    THE LOOKAHEAD RECORD ON HAND SHOULD BELONG TO THIS
017900*    DASHBOARD - WIDGET-FILE IS WRITTEN IN DASHBOARD-ID ORDER
018000*    BY DBLOAD/DBMAINT SO THE TWO FILES STAY IN STEP.
018100*---------------------------------------------------------------*
018200     MOVE WG-WIDGET-ID
018300         TO TBL-WG-WIDGET-ID(WS-BUILD-INDEX,DBCT-WIDGET-INDEX).
018400     MOVE WG-X
018500         TO TBL-WG-X(WS-BUILD-INDEX,DBCT-WIDGET-INDEX).
018600     MOVE WG-Y
018700         TO TBL-WG-Y(WS-BUILD-INDEX,DBCT-WIDGET-INDEX).
018800     MOVE WG-W
018900         TO TBL-WG-W(WS-BUILD-INDEX,DBCT-WIDGET-INDEX).
019000     MOVE WG-H
019100         TO TBL-WG-H(WS-BUILD-INDEX,DBCT-WIDGET-INDEX).
019200     MOVE WG-CHART-TYPE
019300         TO TBL-WG-CHART-TYPE(WS-BUILD-INDEX,DBCT-WIDGET-INDEX).
019400     MOVE WG-CHART-TITLE
019500         TO TBL-WG-CHART-TITLE(WS-BUILD-INDEX,DBCT-WIDGET-INDEX).
019600     MOVE WG-DATASET-ID
019700         TO TBL-WG-DATASET-ID(WS-BUILD-INDEX,DBCT-WIDGET-INDEX).
019800     MOVE WG-X-AXIS
019900         TO TBL-WG-X-AXIS(WS-BUILD-INDEX,DBCT-WIDGET-INDEX).
020000     MOVE WG-Y-AXIS
020100         TO TBL-WG-Y-AXIS(WS-BUILD-INDEX,DBCT-WIDGET-INDEX).
020200     PERFORM 5000-READ-NEXT-WIDGET THRU 5000-EXIT.
020300*---------------------------------------------------------------*
020400 5000-READ-NEXT-WIDGET.
020500*---------------------------------------------------------------*
020600     READ WIDGET-FILE
020700         AT END
020800             SET WS-WIDGET-LOOKAHEAD-VALID TO FALSE
020900         NOT AT END
021000             SET WS-WIDGET-LOOKAHEAD-VALID TO TRUE.
021100*---------------------------------------------------------------*
021200 5000-EXIT.
021300*---------------------------------------------------------------*
021400     EXIT.
