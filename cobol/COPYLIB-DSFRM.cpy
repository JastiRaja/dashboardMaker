000100*---------------------------------------------------------------*
000200* DSFRM     - FORMATTED PRINT LINE FOR THE DATASET CATALOG
000300*             LISTING REPORT (CBL-DSCATLS).
000400*---------------------------------------------------------------*
000500 01  FORMAT-DATASET-CATALOG.
000600     05  DL-DS-ID                        PIC ZZZZZZZZ9.
000700     05  FILLER                          PIC X(02) VALUE SPACE.
000800     05  DL-DS-NAME                      PIC X(40).
000900     05  FILLER                          PIC X(02) VALUE SPACE.
001000     05  DL-DS-USER-ID                   PIC ZZZZZZZZ9.
001100     05  FILLER                          PIC X(02) VALUE SPACE.
001200     05  DL-DS-COLUMN-COUNT              PIC ZZ9.
001300     05  FILLER                          PIC X(02) VALUE SPACE.
001400     05  DL-DS-ROW-COUNT                 PIC ZZZZZZ9.
001500     05  FILLER                          PIC X(02) VALUE SPACE.
001600     05  DL-DS-CREATED                   PIC X(19).
001700     05  DL-DS-CREATED-R REDEFINES DL-DS-CREATED.
001800         10  DL-DSC-DATE-PART            PIC X(10).
001900         10  FILLER                      PIC X(09).
002000     05  FILLER                          PIC X(12) VALUE SPACE.
