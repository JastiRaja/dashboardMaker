000100*---------------------------------------------------------------*
000200* USRLKP    - LINKAGE AREA FOR CBL-USRCATRD (USER-BY-NAME LOOKUP
000300*             SUBPROGRAM).  CALLER LOADS SEARCH-USERNAME BEFORE
000400*             THE CALL; FOUND-SW/USER-ID COME BACK POPULATED.
000500*---------------------------------------------------------------*
000600 01  UL-SEARCH-USERNAME   PIC X(30).
000700*
000800 01  UL-FOUND-SW          PIC X(01).
000900     88  UL-USER-FOUND        VALUE 'Y'.
001000*
001100 01  UL-USER-ID           PIC 9(09).
