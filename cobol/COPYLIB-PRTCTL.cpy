000100*---------------------------------------------------------------*
000200* PRTCTL    - SHOP STANDARD PAGE/DATE CONTROL WORK AREA.
000300*             COPY INTO WORKING-STORAGE OF ANY PROGRAM THAT
000400*             PRINTS A HEADED, PAGED REPORT.
000500*---------------------------------------------------------------*
000600 01  WS-CURRENT-DATE-DATA.
000700     05  WS-CURRENT-DATE.
000800         10  WS-CURRENT-YEAR             PIC 9(04).
000900         10  WS-CURRENT-MONTH            PIC 9(02).
001000         10  WS-CURRENT-DAY              PIC 9(02).
001100     05  FILLER                          PIC X(15).
001200*---------------------------------------------------------------*
001300 01  PRINTER-CONTROL-FIELDS.
001400     05  LINE-SPACEING                   PIC 9(02) COMP VALUE 1.
001500     05  LINE-COUNT                      PIC 9(03) COMP
001600                                                    VALUE 999.
001700     05  LINES-ON-PAGE                   PIC 9(03) COMP
001800                                                    VALUE 56.
001900     05  PAGE-COUNT                      PIC 9(03) COMP VALUE 1.
002000     05  TOP-OF-PAGE                     PIC X(01) VALUE '1'.
002100     05  SINGLE-SPACE                    PIC X(01) VALUE ' '.
002200     05  DOUBLE-SPACE                    PIC X(01) VALUE '0'.
002300     05  TRIPLE-SPACE                    PIC X(01) VALUE '-'.
002400     05  FILLER                          PIC X(05) VALUE SPACE.
