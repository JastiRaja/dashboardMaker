000100*---------------------------------------------------------------*
000200* CHRES     - CHART RESULT RECORD, WRITTEN ONE PER GROUP (OR
000300*             ONE OVERALL, OR ONE PER PASSED-THROUGH ROW) BY
000400*             CBL-DSCHART; ALSO THE PRINT LINES FOR THE
000500*             AGGREGATION REPORT.
000600*---------------------------------------------------------------*
000700 01  CHART-RESULT-RECORD.
000800     05  RES-KEY-1                       PIC X(20).
000900     05  RES-KEY-2                       PIC X(20).
001000     05  RES-VALUE                       PIC S9(13)V99.
001100     05  RES-VALUE-R REDEFINES RES-VALUE.
001200         10  RES-VALUE-WHOLE             PIC S9(13).
001300         10  RES-VALUE-DEC               PIC 99.
001400     05  RES-COUNT                       PIC 9(07).
001500     05  FILLER                          PIC X(08).
001600*---------------------------------------------------------------*
001700 01  CHRPT-HEADING-LINE-1.
001800     05  FILLER      PIC X(10) VALUE 'DATASET: '.
001900     05  CHH-DS-NAME PIC X(40).
002000     05  FILLER      PIC X(14) VALUE '   AGG CODE: '.
002100     05  CHH-AGG     PIC X(05).
002200     05  FILLER      PIC X(15) VALUE '   FILTERS APPL'.
002300     05  FILLER      PIC X(03) VALUE 'IED'.
002400     05  FILLER      PIC X(02) VALUE ': '.
002500     05  CHH-FILTER-COUNT PIC 9.
002600     05  FILLER      PIC X(10) VALUE SPACE.
002700     05  CHH-PAGE-AREA.
002800         10  FILLER  PIC X(05) VALUE 'PAGE:'.
002900         10  CHH-PAGE-NUM PIC ZZZZ9.
003000*---------------------------------------------------------------*
003100 01  CHRPT-HEADING-LINE-2.
003200     05  FILLER      PIC X(20) VALUE '  GROUP KEY 1       '.
003300     05  FILLER      PIC X(20) VALUE ' GROUP KEY 2         '.
003400     05  FILLER      PIC X(20) VALUE '  ROW CNT      VALUE'.
003500     05  FILLER      PIC X(20) VALUE '                    '.
003600*---------------------------------------------------------------*
003700 01  CHRPT-DETAIL-LINE.
003800     05  CHD-KEY-1                       PIC X(20).
003900     05  FILLER                          PIC X(01) VALUE SPACE.
004000     05  CHD-KEY-2                       PIC X(20).
004100     05  FILLER                          PIC X(01) VALUE SPACE.
004200     05  CHD-COUNT                       PIC ZZZZZZ9.
004300     05  FILLER                          PIC X(02) VALUE SPACE.
004400     05  CHD-VALUE           PIC ZZZ,ZZZ,ZZ9.99-.
004500     05  FILLER                          PIC X(30) VALUE SPACE.
004600*---------------------------------------------------------------*
004700 01  CHRPT-TOTAL-LINE.
004800     05  FILLER                          PIC X(20)
004900                              VALUE 'GRAND TOTAL          '.
005000     05  FILLER                          PIC X(21) VALUE SPACE.
005100     05  CHT-COUNT                       PIC ZZZZZZ9.
005200     05  FILLER                          PIC X(02) VALUE SPACE.
005300     05  CHT-VALUE           PIC ZZZ,ZZZ,ZZ9.99-.
005400     05  FILLER                          PIC X(30) VALUE SPACE.
