000100*---------------------------------------------------------------*
000200* DSROW     - ONE TYPED DATA ROW OF A DATASET, AS PRODUCED BY
000300*             THE FILE-PARSING LOGIC IN CBL-DSLOAD AND READ
000400*             BACK BY CBL-DSCHART.  GENERIC TWO-DIMENSION MODEL
000500*             (KEY1/KEY2 + ONE NUMERIC MEASURE).
000600*---------------------------------------------------------------*
000700 01  DATASET-ROW.
000800     05  ROW-KEY-1                       PIC X(20).
000900     05  ROW-KEY-2                       PIC X(20).
001000     05  ROW-MEASURE                     PIC S9(11)V99.
001100     05  ROW-MEASURE-R REDEFINES ROW-MEASURE.
001200         10  ROW-MEASURE-WHOLE           PIC S9(11).
001300         10  ROW-MEASURE-DEC             PIC 99.
001400     05  ROW-MEASURE-VALID               PIC X(01).
001500         88  ROW-MEASURE-IS-NUMERIC          VALUE 'Y'.
001600         88  ROW-MEASURE-NOT-NUMERIC         VALUE 'N'.
001700     05  FILLER                          PIC X(10).
